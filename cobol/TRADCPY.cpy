000100*****************************************************************
000200* COPYBOOK:   TRADCPY
000300* DESCRIPTION: TRADE RECORD -- OUTPUT JOURNAL OF EXECUTED
000400*              TRADES, WRITTEN TO TRADES-OUT BY BOTH RFQTRADE
000500*              (RFQ SWAPS) AND ORDRMTCH (ORDER-BOOK MATCHES),
000600*              RE-READ BY SETLRUN FOR THE TRADE-SUMMARY SECTION
000700*              OF THE SETTLEMENT REPORT.
000800*
000900*   91-07-30  RSK  ORIGINAL LAYOUT.
001000*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
001010*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210,
001020*                  RFQTRADE TKT#7301) CONFIRMED THIS LAYOUT
001030*                  NEEDED NO CHANGE.  TKT#7401.
001100*****************************************************************
001200 01  TRAD-RECORD.
001300     05  TRAD-TRADE-ID            PIC X(12).
001400     05  TRAD-SESSION-ID          PIC X(12).
001500     05  TRAD-REF-A               PIC X(12).
001600     05  TRAD-REF-B               PIC X(12).
001700     05  TRAD-PART-A              PIC X(12).
001800     05  TRAD-PART-B              PIC X(12).
001900     05  TRAD-LEG-FROM            PIC X(08).
002000     05  TRAD-LEG-TO              PIC X(08).
002100     05  TRAD-AMOUNT-FROM         PIC S9(09)V9(04).
002200     05  TRAD-AMOUNT-TO           PIC S9(09)V9(04).
002300     05  FILLER                   PIC X(20).
