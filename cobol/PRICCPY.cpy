000100*****************************************************************
000200* COPYBOOK:   PRICCPY
000300* DESCRIPTION: PRICE TICK RECORD -- ONE ENTRY PER TICK ON THE
000400*              PRICES-IN REPLAY FEED, CARRYING A PRICE FOR
000500*              EVERY LEG OF THE SESSION.  THE LAST TICK READ
000600*              BEFORE SETTLEMENT SUPPLIES THE SETTLEMENT PRICES.
000700*
000800*   89-03-02  RSK  ORIGINAL LAYOUT.
000900*   94-08-09  DPT  WIDENED LEG TABLE TO 8 OCCURS TO MATCH
001000*                  SESSCPY.  TKT#4471.
001100*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
001110*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210,
001120*                  RFQTRADE TKT#7301) CONFIRMED THIS LAYOUT
001130*                  NEEDED NO CHANGE.  TKT#7401.
001200*****************************************************************
001300 01  PRIC-RECORD.
001400     05  PRIC-SESSION-ID          PIC X(12).
001500     05  PRIC-TICK-SEQ            PIC 9(06).
001600     05  PRIC-LEG-COUNT           PIC 9(02).
001700     05  PRIC-LEG-TABLE           OCCURS 8 TIMES
001800                                  INDEXED BY PRIC-LEG-X.
001900         10  PRIC-LEG-NAME        PIC X(08).
002000         10  PRIC-LEG-PRICE       PIC S9(07)V9(04).
002100     05  FILLER                   PIC X(20).
