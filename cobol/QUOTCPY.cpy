000100*****************************************************************
000200* COPYBOOK:   QUOTCPY
000300* DESCRIPTION: QUOTE RECORD -- ONE ENTRY PER QUOTE PROVIDED
000400*              AGAINST AN OPEN RFQ.  MAINTAINED IN MEMORY BY
000500*              RFQTRADE, KEYED BACK TO ITS OWNING RFQ.
000600*
000700*   90-11-05  DPT  ORIGINAL LAYOUT.
000800*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
000810*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210,
000820*                  RFQTRADE TKT#7301) CONFIRMED THIS LAYOUT
000830*                  NEEDED NO CHANGE.  TKT#7401.
000900*****************************************************************
001000 01  QUOT-RECORD.
001100     05  QUOT-QUOTE-ID            PIC X(12).
001200     05  QUOT-RFQ-ID              PIC X(12).
001300     05  QUOT-QUOTER-ID           PIC X(12).
001400     05  QUOT-RATE                PIC S9(05)V9(06).
001500     05  FILLER                   PIC X(20).
