000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SESSMSTR.
000700 AUTHOR.        R S KOWALCZYK.
000800 INSTALLATION.  MIDLAND TRUST DATA CENTER.
000900 DATE-WRITTEN.  06/14/88.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* SESSMSTR - SESSION CONTRACT MASTER / RUN DRIVER
001400*
001500* BUILDS THE SESSION AND PARTICIPANT AND ALLOCATION TABLES FOR
001600* ONE TRADING SESSION FROM SESSION-IN AND PARTS-IN, ASSIGNS THE
001700* OPENING HOLDINGS, VALIDATES THE BASKET INVARIANTS THROUGH
001800* INVCHECK, THEN DRIVES THE REST OF THE RUN -- PRICETIK FOR THE
001900* PRICE TAPE, TRANDRVR FOR THE RFQ/ORDER TRANSACTION STREAM,
002000* AND SETLRUN FOR END-OF-SESSION SETTLEMENT -- PASSING THE
002100* SESSION, PARTICIPANT AND ALLOCATION TABLES DOWN THE CALL
002200* CHAIN BY REFERENCE.  ONE SESSION PER RUN.
002300*
002400* CHANGE LOG
002500*   88-06-14  RSK  INITIAL WRITE-UP.  RUNS AS STEP01 OF JOB
002600*                  SESSRUN, ONE SESSION PER SUBMISSION.
002700*   88-09-02  RSK  ADDED PRO-RATA ALLOCATION SPLIT WITH
002800*                  REMAINDER-TO-FIRST-PARTICIPANT RULE SO
002900*                  CONSERVATION HOLDS EXACTLY.  TKT#1123.
003000*   90-01-30  DPT  ADDED AUTO-CALCULATION OF BASKET TOTALS
003100*                  FROM EXPLICIT ALLOCATIONS WHEN THE
003200*                  SESSION-IN QUANTITIES ARRIVE ALL ZERO.
003300*                  TKT#1560.
003400*   91-02-27  RSK  WIRED IN CALL TO INVCHECK FOR CONSERVATION
003500*                  AND NO-NEGATIVE VALIDATION BEFORE THE RUN
003600*                  IS ALLOWED TO PROCEED.  TKT#1877.
003700*   93-11-02  DPT  SESSION MAY NOW START IMMEDIATE (STATUS
003800*                  GOES STRAIGHT TO ACTIVE).  PREVIOUSLY EVERY
003900*                  SESSION STAYED CREATED UNTIL A SEPARATE
004000*                  START RUN.  TKT#2960.
004100*   94-08-09  DPT  WIDENED PARTICIPANT LIMIT FROM 12 TO 20 AND
004200*                  ALLOCATION SLOTS FROM 8 TO 9 (CASH LEG FOR
004300*                  THE ORDER BOOK).  TKT#4471.
004400*   96-03-15  RSK  SESSMSTR NOW DRIVES THE FULL RUN -- ADDED
004500*                  CALLS TO PRICETIK, TRANDRVR AND SETLRUN SO
004600*                  A SINGLE JCL STEP CARRIES A SESSION FROM
004700*                  CREATION THROUGH SETTLEMENT.  PREVIOUSLY
004800*                  FOUR SEPARATE STEPS.  TKT#5390.
004900*   99-01-06  MLH  Y2K REVIEW -- DATE-WRITTEN/DATE-COMPILED
005000*                  ARE COMMENT FIELDS ONLY, NO RUNTIME DATE
005100*                  ARITHMETIC IN THIS PROGRAM.  NO CHANGE
005200*                  REQUIRED.  TKT Y2K-0447.
005300*   00-06-19  JHT  CORRECTED PRO-RATA ROUNDING TO ROUND HALF
005400*                  UP RATHER THAN TRUNCATE -- AUDIT FINDING
005500*                  ON THE Q3 SESSION.  TKT#6602.
005510*   02-11-04  CNW  ADDED ALLOC-IN AS AN OPTIONAL FEED SO THE
005520*                  ALL-ZERO-QUANTITY CASE ACTUALLY SUMS REAL
005530*                  EXPLICIT ALLOCATIONS INSTEAD OF AN EMPTY
005540*                  TABLE -- AUDIT FINDING, RECONCILIATION RUN
005550*                  NEVER MATCHED WHEN QUANTITIES ARRIVED ZERO.
005560*                  TKT#7210.
005570*   03-05-21  CNW  ADDED SessionStarted JOURNAL ENTRY FOR
005580*                  IMMEDIATE-START SESSIONS -- DOWNSTREAM
005590*                  REPORTING COULD NOT TELL A STARTED SESSION
005600*                  FROM A MERELY-CREATED ONE.  TKT#7255.
005610*****************************************************************
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-370.
006100 OBJECT-COMPUTER. IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     UPSI-0 ON  STATUS IS SESSMSTR-TEST-MODE
006500     UPSI-0 OFF STATUS IS SESSMSTR-PROD-MODE.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900     SELECT SESSION-IN ASSIGN TO SESSNIN
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-SESSNIN-STATUS.
007200     SELECT PARTS-IN ASSIGN TO PARTSIN
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-PARTSIN-STATUS.
007450     SELECT OPTIONAL ALLOC-IN ASSIGN TO ALLOCIN
007460         ORGANIZATION IS LINE SEQUENTIAL
007470         FILE STATUS IS WS-ALLOCIN-STATUS.
007500     SELECT EVENTS-OUT ASSIGN TO EVNTOUT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-EVNTOUT-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  SESSION-IN
008300     LABEL RECORDS ARE STANDARD.
008400 COPY SESSCPY.
008500
008600 FD  PARTS-IN
008700     LABEL RECORDS ARE STANDARD.
008800 COPY PARTCPY.
008850
008860 FD  ALLOC-IN
008870     LABEL RECORDS ARE STANDARD.
008880 COPY ALOCCPY.
008890
009000 FD  EVENTS-OUT
009100     LABEL RECORDS ARE STANDARD.
009200 COPY EVNTCPY.
009300
009400*****************************************************************
009500 WORKING-STORAGE SECTION.
009600*****************************************************************
009610* SCALAR WORK FIELDS -- FILE STATUS BYTES, SWITCHES, SUBSCRIPTS
009620* AND COUNTERS -- ARE KEPT AS STANDALONE 77-LEVELS RATHER THAN
009630* BURIED INSIDE A GROUP, PER SITE CONVENTION.  01-LEVELS BELOW
009640* ARE RESERVED FOR RECORDS AND TABLES.
009650 77  WS-SESSNIN-STATUS        PIC X(02) VALUE SPACES.
009660     88  SESSNIN-OK               VALUE '00'.
009670 77  WS-PARTSIN-STATUS        PIC X(02) VALUE SPACES.
009680     88  PARTSIN-OK               VALUE '00'.
009690 77  WS-EVNTOUT-STATUS        PIC X(02) VALUE SPACES.
009700     88  EVNTOUT-OK               VALUE '00'.
009705 77  WS-ALLOCIN-STATUS        PIC X(02) VALUE SPACES.
009706     88  ALLOCIN-OK               VALUE '00'.
009710 77  WS-PARTSIN-EOF           PIC X(01) VALUE 'N'.
009720     88  PARTSIN-EOF              VALUE 'Y'.
009722 77  WS-ALLOCIN-EOF           PIC X(01) VALUE 'N'.
009724     88  ALLOCIN-EOF              VALUE 'Y'.
009726 77  WS-ALOCIN-FOUND-SW       PIC X(01) VALUE 'N'.
009728     88  ALOCIN-MATCHED           VALUE 'Y'.
009730 77  WS-RUN-ABORT-SW          PIC X(01) VALUE 'N'.
009740     88  RUN-ABORTED              VALUE 'Y'.
009750 77  WS-SUB1                  PIC S9(04) COMP VALUE 0.
009760 77  WS-LEG-X                 PIC S9(04) COMP VALUE 0.
009770 77  WS-PART-X                PIC S9(04) COMP VALUE 0.
009780 77  WS-ALL-ZERO-SW           PIC X(01) VALUE 'Y'.
009790     88  QTYS-ALL-ZERO            VALUE 'Y'.
009800 77  WS-ALL-POS-SW            PIC X(01) VALUE 'Y'.
009810     88  QTYS-ALL-POSITIVE        VALUE 'Y'.
009820 77  WS-DEFINITION-BAD-SW     PIC X(01) VALUE 'N'.
009830     88  DEFINITION-BAD           VALUE 'Y'.
009840 77  WS-START-IMMED-SW        PIC X(01) VALUE 'N'.
009850     88  START-IMMEDIATE          VALUE 'Y'.
009860 77  WS-CHECK-RESULT          PIC X(01) VALUE 'Y'.
009870     88  CHECK-PASSED             VALUE 'Y'.
009880 77  WS-PARTS-READ            PIC S9(05) COMP-3 VALUE 0.
009890* WS-EVT-SEQ IS THE ONE AND ONLY EVENT-SEQUENCE COUNTER FOR THE
009900* WHOLE RUN -- SESSMSTR OWNS THE STORAGE AND PASSES IT BY
009910* REFERENCE INTO PRICETIK, TRANDRVR AND SETLRUN AT 900-RUN-
009920* PIPELINE SO EVERY EVENT WRITTEN ANYWHERE IN THE SESSION, BY
009930* WHICHEVER PROGRAM, TAKES THE NEXT NUMBER IN ONE UNBROKEN
009940* SEQUENCE.  TKT#7014.
009950 77  WS-EVT-SEQ               PIC 9(06) VALUE 0.
009960
009970 01  WORK-AMOUNTS.
009980     05  WS-SHARE                 PIC S9(09)V9(04) VALUE 0.
009990     05  WS-SPLIT-SUM             PIC S9(09)V9(04) VALUE 0.
010000     05  WS-REMAINDER             PIC S9(09)V9(04) VALUE 0.
010010     05  WS-SUM-ALLOC             PIC S9(09)V9(04) VALUE 0.
010020     05  FILLER                   PIC X(05).
010030
010040* IN-MEMORY MASTER SESSION RECORD, KEPT ACROSS THE WHOLE RUN AND
010050* PASSED BY REFERENCE TO EVERY DOWNSTREAM MODULE.
010060 COPY SESSCPY REPLACING ==SESS-RECORD== BY ==WS-SESS-RECORD==,
010070                        ==SESS-==       BY ==WS-SESS-==.
010080
010090* PARTICIPANT TABLE -- ONE ENTRY PER PARTICIPANT, ARRIVAL ORDER.
010100 01  WS-PART-TABLE.
010110     05  WS-PART-COUNT            PIC S9(04) COMP VALUE 0.
010120     05  WS-PART-ENTRY OCCURS 20 TIMES INDEXED BY WS-PART-IX.
010130         10  WS-PART-ID           PIC X(12).
010140         10  WS-PART-NAME         PIC X(20).
010150     05  FILLER                   PIC X(05).
010160
010170* ALTERNATE FLAT VIEW OF THE PARTICIPANT TABLE -- USED BY THE
010180* END-OF-STEP DUMP DISPLAY SO THE WHOLE TABLE MOVES IN ONE SHOT
010190* INSTEAD OF ONE DISPLAY PER PARTICIPANT ENTRY.
010200 01  WS-PART-TABLE-ALT REDEFINES WS-PART-TABLE.
010210     05  FILLER                   PIC X(647).
010220
015400* ALLOCATION TABLE -- ONE HOLDINGS VECTOR PER PARTICIPANT,
015500* PARALLEL TO WS-PART-TABLE BY SUBSCRIPT.
015600 01  WS-ALOC-TABLE.
015700     05  WS-ALOC-ENTRY OCCURS 20 TIMES INDEXED BY WS-ALOC-IX.
015800         10  WS-ALOC-COUNT        PIC 9(02).
015900         10  WS-ALOC-SLOT OCCURS 9 TIMES
016000                             INDEXED BY WS-ALOC-SLOT-IX.
016100             15  WS-ALOC-LEG-NAME PIC X(08).
016200             15  WS-ALOC-QTY      PIC S9(09)V9(04).
016300     05  FILLER                   PIC X(05).
016400
016500* LATEST-PRICE SNAPSHOT, FILLED IN BY PRICETIK, READ BY SETLRUN.
016600 01  WS-PRICE-AREA.
016700     05  WS-PRICE-TICK-SEQ        PIC 9(06) VALUE 0.
016800     05  WS-PRICE-LEG-COUNT       PIC 9(02) VALUE 0.
016900     05  WS-PRICE-LEG OCCURS 8 TIMES INDEXED BY WS-PRICE-IX.
017000         10  WS-PRICE-LEG-NAME    PIC X(08).
017100         10  WS-PRICE-LEG-PRICE   PIC S9(07)V9(04).
017200     05  FILLER                   PIC X(05).
017300
017400* DUMMY PAYOUT TABLE -- INVCHECK'S LINKAGE CARRIES ONE FOR THE
017500* SETTLEMENT-SUM CHECK; SESSMSTR NEVER POPULATES IT.
017600 01  WS-DUMMY-PAYOUT-TABLE.
017700     05  WS-DUMMY-PAYOUT-COUNT    PIC S9(04) COMP VALUE 0.
017800     05  WS-DUMMY-PAYOUT-ENTRY OCCURS 20 TIMES.
017900         10  WS-DP-PART-ID        PIC X(12).
018000         10  WS-DP-PAYOUT         PIC S9(11)V9(02).
018100     05  FILLER                   PIC X(05).
018200
018300 01  WS-INVCHECK-PARMS.
018400     05  WS-CHECK-CODE            PIC X(01).
018500     05  WS-DELTA-A               PIC S9(09)V9(04) VALUE 0.
018600     05  WS-DELTA-B               PIC S9(09)V9(04) VALUE 0.
018700     05  WS-GIVER-HOLDING         PIC S9(09)V9(04) VALUE 0.
018800     05  WS-GIVE-AMOUNT           PIC S9(09)V9(04) VALUE 0.
018900     05  WS-INV-RESULT            PIC X(01).
019000     05  FILLER                   PIC X(10).
019100
019200* ALTERNATE VIEW OF THE INVCHECK PARAMETER BLOCK FOR THE AUDIT
019300* TRAIL DISPLAY WHEN A CHECK FAILS -- ONE PIC X MOVE COVERS THE
019400* WHOLE BLOCK INSTEAD OF SIX SEPARATE FIELD DISPLAYS.
019500 01  WS-INVCHECK-PARMS-ALT REDEFINES WS-INVCHECK-PARMS.
019600     05  FILLER                   PIC X(64).
019700
019800 01  EVNT-WORK-AREA.
019900     05  EW-TEXT-1                PIC X(12).
020000     05  EW-TEXT-2                PIC X(12).
020100     05  FILLER                   PIC X(05).
020200
020300* COMBINED VIEW OF THE EVENT-JOURNAL WORK TEXT, USED BY
020400* 9800-WRITE-EVENT WHEN A CALLER HANDS IT A SINGLE PRE-STRUNG
020500* TEXT VALUE RATHER THAN THE TWO SEPARATE HALVES.
020600 01  EW-COMBINED-VIEW REDEFINES EVNT-WORK-AREA.
020700     05  EW-COMBINED              PIC X(29).
020800
020900*****************************************************************
021000 PROCEDURE DIVISION.
021100*****************************************************************
021200
021300 000-MAIN.
021400*    SESSNIN/PARTSIN/EVNTOUT ARE CLOSED OUT BEFORE THE PIPELINE
021500*    RUNS (PARAGRAPH 900) SO PRICETIK, TRANDRVR AND SETLRUN CAN
021600*    EACH OPEN EVNTOUT EXTEND ON THEIR OWN FILE CONNECTOR
021700*    WITHOUT TREADING ON THIS PROGRAM'S OPEN OUTPUT COPY OF IT.
021800     PERFORM 010-OPEN-FILES     THRU 010-EXIT.
021900     PERFORM 100-READ-SESSION   THRU 100-EXIT.
022000     PERFORM 200-VALIDATE-DEFINITION THRU 200-EXIT.
022100     IF NOT DEFINITION-BAD
022200         PERFORM 300-CREATE-SESSION       THRU 300-EXIT
022300         PERFORM 400-REGISTER-PARTICIPANTS THRU 400-EXIT
022350         PERFORM 450-LOAD-EXPLICIT-ALOCS   THRU 450-EXIT
022400         PERFORM 500-ASSIGN-ALLOCATIONS    THRU 500-EXIT
022500         PERFORM 600-AUTOCALC-BASKET       THRU 600-EXIT
022600         PERFORM 700-VALIDATE-INVARIANTS   THRU 700-EXIT
022700     END-IF.
022800     PERFORM 800-WRITE-OUTPUTS  THRU 800-EXIT.
022900     PERFORM 990-CLOSE-FILES    THRU 990-EXIT.
023000     IF NOT RUN-ABORTED
023100         PERFORM 900-RUN-PIPELINE THRU 900-EXIT
023200     END-IF.
023300     GOBACK.
023400
023500 010-OPEN-FILES.
023600     OPEN INPUT  SESSION-IN.
023700     OPEN INPUT  PARTS-IN.
023750*    ALLOC-IN IS DECLARED OPTIONAL -- MOST SESSIONS ARRIVE WITH
023760*    NO EXPLICIT-ALLOCATION FEED AND THE OPEN SUCCEEDS WITH AN
023770*    EMPTY FILE (STATUS '05') IN THAT CASE.  TKT#7210.
023780     OPEN INPUT  ALLOC-IN.
023800     OPEN OUTPUT EVENTS-OUT.
023900     IF NOT SESSNIN-OK OR NOT PARTSIN-OK OR NOT EVNTOUT-OK
024000         DISPLAY 'SESSMSTR - FILE OPEN ERROR - SESSN='
024100                 WS-SESSNIN-STATUS ' PARTS=' WS-PARTSIN-STATUS
024200                 ' EVNT=' WS-EVNTOUT-STATUS
024300         MOVE 'Y' TO WS-RUN-ABORT-SW
024400     END-IF.
024500 010-EXIT.
024600     EXIT.
024700
024800 100-READ-SESSION.
024900     READ SESSION-IN
025000         AT END
025100             DISPLAY 'SESSMSTR - SESSION-IN IS EMPTY'
025200             MOVE 'Y' TO WS-RUN-ABORT-SW
025300     END-READ.
025400     IF NOT RUN-ABORTED
025500         MOVE SESS-RECORD TO WS-SESS-RECORD
025600     END-IF.
025700 100-EXIT.
025800     EXIT.
025900
026000 200-VALIDATE-DEFINITION.
026100*    LEG COUNT MUST BE IN RANGE AND THE QUANTITIES MUST BE ALL
026200*    STRICTLY POSITIVE OR ALL ZERO (ZERO MEANS AUTO-CALCULATE
026300*    LATER FROM THE EXPLICIT ALLOCATIONS).
026400     MOVE 'Y' TO WS-ALL-ZERO-SW.
026500     MOVE 'Y' TO WS-ALL-POS-SW.
026600     IF WS-SESS-LEG-COUNT < 1 OR > 8
026700         MOVE 'Y' TO WS-DEFINITION-BAD-SW
026800     ELSE
026900         SET WS-LEG-X TO 1
027000         PERFORM 210-CHECK-LEG-QTY THRU 210-EXIT
027100                 UNTIL WS-LEG-X > WS-SESS-LEG-COUNT
027200         IF NOT QTYS-ALL-ZERO AND NOT QTYS-ALL-POSITIVE
027300             MOVE 'Y' TO WS-DEFINITION-BAD-SW
027400         END-IF
027500     END-IF.
027600     IF DEFINITION-BAD
027700         DISPLAY 'SESSMSTR - BAD SESSION DEFINITION - '
027800                 WS-SESS-SESSION-ID
027900         MOVE 'Y' TO WS-RUN-ABORT-SW
028000     END-IF.
028100 200-EXIT.
028200     EXIT.
028300
028400 210-CHECK-LEG-QTY.
028500     IF WS-SESS-LEG-QTY(WS-LEG-X) NOT = 0
028600         MOVE 'N' TO WS-ALL-ZERO-SW
028700     END-IF.
028800     IF WS-SESS-LEG-QTY(WS-LEG-X) NOT > 0
028900         MOVE 'N' TO WS-ALL-POS-SW
029000     END-IF.
029100     SET WS-LEG-X UP BY 1.
029200 210-EXIT.
029300     EXIT.
029400
029500 300-CREATE-SESSION.
029600*    A SESSION MAY ONLY BE CREATED-STATUS AT FIRST; IMMEDIATE
029700*    START MODE IS SIGNALLED ON THE INCOMING RECORD BY A LEADING
029800*    'I' IN THE STATUS FIELD FROM SESSION-IN (SEE SESSNIN JCL
029900*    NOTES).  THE INCOMING FLAG MUST BE TESTED BEFORE THE STATUS
030000*    FIELD IS OVERLAID WITH 'CREATED' BELOW.  TKT#2960 FIX,
030100*    00-06-19: PRIOR RELEASE TESTED THE OVERLAID FIELD AND NEVER
030200*    HONORED THE IMMEDIATE-START FLAG.  TKT#6602.
030300     MOVE 'N' TO WS-START-IMMED-SW.
030400     IF SESS-STATUS(1:1) = 'I'
030500         MOVE 'Y' TO WS-START-IMMED-SW
030600     END-IF.
030700     MOVE 'CREATED' TO WS-SESS-STATUS.
031100     MOVE 'SessionCreated'  TO EVNT-EVENT-TYPE.
031200     MOVE WS-SESS-SESSION-ID TO EW-TEXT-1.
031300     MOVE SPACES              TO EW-TEXT-2.
031400     PERFORM 9800-WRITE-EVENT THRU 9800-EXIT.
031420*    IMMEDIATE-START SESSIONS JOURNAL A SEPARATE SessionStarted
031430*    EVENT AT THE POINT STATUS ACTUALLY MOVES TO ACTIVE, IN
031440*    ADDITION TO THE SessionCreated EVENT ABOVE -- A SESSION
031450*    LEFT IN CREATED STATUS EMITS NO SessionStarted UNTIL SOME
031460*    LATER RUN ADVANCES IT.  TKT#7255.
031470     IF START-IMMEDIATE
031480         SET WS-SESS-ACTIVE TO TRUE
031490         MOVE 'SessionStarted'   TO EVNT-EVENT-TYPE
031500         MOVE WS-SESS-SESSION-ID TO EW-TEXT-1
031510         MOVE SPACES             TO EW-TEXT-2
031520         PERFORM 9800-WRITE-EVENT THRU 9800-EXIT
031530     END-IF.
031540 300-EXIT.
031600     EXIT.
031700
031800 400-REGISTER-PARTICIPANTS.
031900     MOVE 0 TO WS-PART-COUNT.
032000     PERFORM 410-READ-PARTICIPANT THRU 410-EXIT
032100             UNTIL PARTSIN-EOF.
032200     IF WS-PART-COUNT = 0
032300         DISPLAY 'SESSMSTR - NO PARTICIPANTS ON PARTS-IN'
032400         MOVE 'Y' TO WS-RUN-ABORT-SW
032500     END-IF.
032600 400-EXIT.
032700     EXIT.
032800
032900 410-READ-PARTICIPANT.
033000     READ PARTS-IN
033100         AT END
033200             MOVE 'Y' TO WS-PARTSIN-EOF
033300         NOT AT END
033400             ADD 1 TO WS-PART-COUNT
033500             ADD 1 TO WS-PARTS-READ
033600             SET WS-PART-IX TO WS-PART-COUNT
033700             MOVE PART-ID   TO WS-PART-ID(WS-PART-IX)
033800             MOVE PART-NAME TO WS-PART-NAME(WS-PART-IX)
033900             MOVE 'ParticipantJoined'     TO EVNT-EVENT-TYPE
034000             MOVE WS-PART-ID(WS-PART-IX)  TO EW-TEXT-1
034100             MOVE SPACES                  TO EW-TEXT-2
034200             PERFORM 9800-WRITE-EVENT THRU 9800-EXIT
034300     END-READ.
034400 410-EXIT.
034500     EXIT.
034600
034601 450-LOAD-EXPLICIT-ALOCS.
034602*    QUANTITIES ARRIVED ALL ZERO ON SESSION-IN -- THE HOLDINGS
034603*    VECTOR FOR EACH PARTICIPANT MUST INSTEAD COME FROM THE
034604*    OPTIONAL ALLOC-IN FEED, ONE ALOC-RECORD PER PARTICIPANT,
034605*    KEYED BY ALOC-PART-ID.  ON A NORMAL SESSION (QUANTITIES
034606*    NOT ALL ZERO) ALLOC-IN IS NOT SUPPLIED AND THIS PARAGRAPH
034607*    DOES NOTHING -- 500-ASSIGN-ALLOCATIONS BUILDS THE TABLE
034608*    BY PRO-RATA SPLIT INSTEAD.  REPLACES THE OLD "COMPANION
034609*    FEED ON PARTS-IN" NOTION, WHICH NEVER EXISTED IN
034610*    PRODUCTION -- SEE AUDIT FINDING TKT#7210.
034611     IF QTYS-ALL-ZERO
034612         PERFORM 455-READ-ALOC-RECORD THRU 455-EXIT
034613                 UNTIL ALLOCIN-EOF
034614     END-IF.
034615 450-EXIT.
034616     EXIT.
034617
034618 455-READ-ALOC-RECORD.
034619     READ ALLOC-IN
034620         AT END
034621             MOVE 'Y' TO WS-ALLOCIN-EOF
034622         NOT AT END
034623             PERFORM 460-STORE-ALOC-RECORD THRU 460-EXIT
034624     END-READ.
034625 455-EXIT.
034626     EXIT.
034627
034628 460-STORE-ALOC-RECORD.
034629*    MATCHES THE INCOMING ALOC-RECORD TO ITS PARTICIPANT BY ID
034630*    -- ALLOC-IN NEED NOT ARRIVE IN THE SAME ORDER AS PARTS-IN.
034631     MOVE 'N' TO WS-ALOCIN-FOUND-SW.
034632     SET WS-SUB1 TO 1.
034633     PERFORM 465-MATCH-PARTICIPANT THRU 465-EXIT
034634             UNTIL WS-SUB1 > WS-PART-COUNT OR ALOCIN-MATCHED.
034635 460-EXIT.
034636     EXIT.
034637
034638 465-MATCH-PARTICIPANT.
034639     SET WS-ALOC-IX TO WS-SUB1.
034640     IF WS-PART-ID(WS-SUB1) = ALOC-PART-ID
034641         MOVE ALOC-COUNT TO WS-ALOC-COUNT(WS-ALOC-IX)
034642         SET WS-LEG-X TO 1
034643         PERFORM 470-COPY-ALOC-SLOT THRU 470-EXIT
034644                 UNTIL WS-LEG-X > ALOC-COUNT
034645         MOVE 'Y' TO WS-ALOCIN-FOUND-SW
034646     END-IF.
034647     SET WS-SUB1 UP BY 1.
034648 465-EXIT.
034649     EXIT.
034650
034651 470-COPY-ALOC-SLOT.
034652     SET WS-ALOC-SLOT-IX TO WS-LEG-X.
034653     SET ALOC-ENTRY-X TO WS-LEG-X.
034654     MOVE ALOC-LEG-NAME(ALOC-ENTRY-X) TO
034655         WS-ALOC-LEG-NAME(WS-ALOC-IX WS-ALOC-SLOT-IX).
034656     MOVE ALOC-QTY(ALOC-ENTRY-X) TO
034657         WS-ALOC-QTY(WS-ALOC-IX WS-ALOC-SLOT-IX).
034658     SET WS-LEG-X UP BY 1.
034659 470-EXIT.
034660     EXIT.
034661
034700 500-ASSIGN-ALLOCATIONS.
034800*    EQUAL PRO-RATA SPLIT PER LEG: EACH PARTICIPANT GETS
034900*    Q(K) / N ROUNDED HALF UP TO 4 DECIMALS; ANY REMAINDER LEFT
035000*    OVER FROM THE ROUNDING GOES TO THE FIRST PARTICIPANT SO
035100*    CONSERVATION HOLDS EXACTLY.  SKIPPED WHEN THE QUANTITIES
035200*    ARRIVED ALL ZERO -- 600-AUTOCALC-BASKET HANDLES THAT CASE.
035300     IF NOT QTYS-ALL-ZERO
035400         SET WS-PART-X TO 1
035500         PERFORM 510-ASSIGN-PARTICIPANT THRU 510-EXIT
035600                 UNTIL WS-PART-X > WS-PART-COUNT
035700         SET WS-LEG-X TO 1
035800         PERFORM 520-BALANCE-LEG THRU 520-EXIT
035900                 UNTIL WS-LEG-X > WS-SESS-LEG-COUNT
036000         MOVE 'InitialAllocationAssigned' TO EVNT-EVENT-TYPE
036100         MOVE WS-SESS-SESSION-ID TO EW-TEXT-1
036200         MOVE SPACES             TO EW-TEXT-2
036300         PERFORM 9800-WRITE-EVENT THRU 9800-EXIT
036400     END-IF.
036500 500-EXIT.
036600     EXIT.
036700
036800 510-ASSIGN-PARTICIPANT.
036900     SET WS-ALOC-IX TO WS-PART-X.
037000     MOVE WS-SESS-LEG-COUNT TO WS-ALOC-COUNT(WS-ALOC-IX).
037100     SET WS-LEG-X TO 1.
037200     PERFORM 515-ASSIGN-LEG-SHARE THRU 515-EXIT
037300             UNTIL WS-LEG-X > WS-SESS-LEG-COUNT.
037400     SET WS-PART-X UP BY 1.
037500 510-EXIT.
037600     EXIT.
037700
037800 515-ASSIGN-LEG-SHARE.
037900     SET WS-ALOC-SLOT-IX TO WS-LEG-X.
038000     COMPUTE WS-SHARE ROUNDED =
038100         WS-SESS-LEG-QTY(WS-LEG-X) / WS-PART-COUNT.
038200     MOVE WS-SESS-LEG-NAME(WS-LEG-X) TO
038300         WS-ALOC-LEG-NAME(WS-ALOC-IX WS-ALOC-SLOT-IX).
038400     MOVE WS-SHARE TO
038500         WS-ALOC-QTY(WS-ALOC-IX WS-ALOC-SLOT-IX).
038600     SET WS-LEG-X UP BY 1.
038700 515-EXIT.
038800     EXIT.
038900
039000 520-BALANCE-LEG.
039100     MOVE 0 TO WS-SPLIT-SUM.
039200     SET WS-PART-X TO 1.
039300     PERFORM 525-SUM-PARTICIPANT-SHARE THRU 525-EXIT
039400             UNTIL WS-PART-X > WS-PART-COUNT.
039500     SUBTRACT WS-SPLIT-SUM FROM
039600         WS-SESS-LEG-QTY(WS-LEG-X) GIVING WS-REMAINDER.
039700     IF WS-REMAINDER NOT = 0
039800         SET WS-ALOC-IX TO 1
039900         SET WS-ALOC-SLOT-IX TO WS-LEG-X
040000         ADD WS-REMAINDER TO
040100             WS-ALOC-QTY(WS-ALOC-IX WS-ALOC-SLOT-IX)
040200     END-IF.
040300     SET WS-LEG-X UP BY 1.
040400 520-EXIT.
040500     EXIT.
040600
040700 525-SUM-PARTICIPANT-SHARE.
040800     SET WS-ALOC-IX TO WS-PART-X.
040900     SET WS-ALOC-SLOT-IX TO WS-LEG-X.
041000     ADD WS-ALOC-QTY(WS-ALOC-IX WS-ALOC-SLOT-IX)
041100         TO WS-SPLIT-SUM.
041200     SET WS-PART-X UP BY 1.
041300 525-EXIT.
041400     EXIT.
041500
041600 600-AUTOCALC-BASKET.
041700*    QUANTITIES ARRIVED ALL ZERO -- 450-LOAD-EXPLICIT-ALOCS HAS
041800*    ALREADY LOADED WS-ALOC-TABLE FROM THE OPTIONAL ALLOC-IN
041900*    FEED (OR LEFT IT EMPTY IF NO FEED WAS SUPPLIED, WHICH
042000*    LEAVES THE BASKET AT ZERO -- SITE ACCEPTS THIS AS THE
042100*    CALLER'S ERROR).  BASKET TOTALS ARE SUMMED BACK UP PER LEG
042200*    FROM WS-ALOC-TABLE HERE AND STORED INTO THE SESSION RECORD.
042300     IF QTYS-ALL-ZERO
042400         SET WS-LEG-X TO 1
042500         PERFORM 610-SUM-LEG-ALLOCATIONS THRU 610-EXIT
042600                 UNTIL WS-LEG-X > WS-SESS-LEG-COUNT
042700     END-IF.
042800 600-EXIT.
042900     EXIT.
043000
043100 610-SUM-LEG-ALLOCATIONS.
043200     MOVE 0 TO WS-SUM-ALLOC.
043300     SET WS-PART-X TO 1.
043400     PERFORM 615-ADD-PARTICIPANT-SHARE THRU 615-EXIT
043500             UNTIL WS-PART-X > WS-PART-COUNT.
043600     MOVE WS-SUM-ALLOC TO WS-SESS-LEG-QTY(WS-LEG-X).
043700     SET WS-LEG-X UP BY 1.
043800 610-EXIT.
043900     EXIT.
044000
044100 615-ADD-PARTICIPANT-SHARE.
044200     SET WS-ALOC-IX TO WS-PART-X.
044300     SET WS-ALOC-SLOT-IX TO WS-LEG-X.
044400     ADD WS-ALOC-QTY(WS-ALOC-IX WS-ALOC-SLOT-IX)
044500         TO WS-SUM-ALLOC.
044600     SET WS-PART-X UP BY 1.
044700 615-EXIT.
044800     EXIT.
044900
045000 700-VALIDATE-INVARIANTS.
045100     MOVE '1' TO WS-CHECK-CODE.
045200     CALL 'INVCHECK' USING WS-SESS-RECORD, WS-PART-TABLE,
045300             WS-ALOC-TABLE, WS-PRICE-AREA,
045400             WS-DUMMY-PAYOUT-TABLE, WS-INVCHECK-PARMS.
045500     IF WS-INV-RESULT NOT = 'Y'
045600         DISPLAY 'SESSMSTR - CONSERVATION CHECK FAILED'
045700         MOVE 'Y' TO WS-RUN-ABORT-SW
045800     END-IF.
045900     MOVE '2' TO WS-CHECK-CODE.
046000     CALL 'INVCHECK' USING WS-SESS-RECORD, WS-PART-TABLE,
046100             WS-ALOC-TABLE, WS-PRICE-AREA,
046200             WS-DUMMY-PAYOUT-TABLE, WS-INVCHECK-PARMS.
046300     IF WS-INV-RESULT NOT = 'Y'
046400         DISPLAY 'SESSMSTR - NO-NEGATIVE CHECK FAILED'
046500         MOVE 'Y' TO WS-RUN-ABORT-SW
046600     END-IF.
046700 700-EXIT.
046800     EXIT.
046900
047000 800-WRITE-OUTPUTS.
047100*    SESSION AND ALLOCATION STATE STAY IN MEMORY FOR THE CALL
047200*    CHAIN BELOW; ONLY THE JOURNAL IS AN EXTERNAL FILE AT THIS
047300*    POINT IN THE RUN.
047400     CONTINUE.
047500 800-EXIT.
047600     EXIT.
047700
047800 900-RUN-PIPELINE.
047810*    WS-EVT-SEQ IS PASSED TO EACH CALLED PROGRAM SO THE EVENT
047820*    JOURNAL STAYS IN ONE STRICTLY INCREASING SEQUENCE ACROSS
047830*    THE WHOLE RUN INSTEAD OF EACH PROGRAM STARTING OVER AT
047840*    ZERO.  TKT#7014.
047900     CALL 'PRICETIK' USING WS-SESS-RECORD, WS-PRICE-AREA,
047910             WS-EVT-SEQ.
048000     CALL 'TRANDRVR' USING WS-SESS-RECORD, WS-PART-TABLE,
048100             WS-ALOC-TABLE, WS-EVT-SEQ.
048200     CALL 'SETLRUN'  USING WS-SESS-RECORD, WS-PART-TABLE,
048300             WS-ALOC-TABLE, WS-PRICE-AREA, WS-EVT-SEQ.
048400 900-EXIT.
048500     EXIT.
048600
048700 990-CLOSE-FILES.
048800     CLOSE SESSION-IN.
048900     CLOSE PARTS-IN.
048950     CLOSE ALLOC-IN.
049000     CLOSE EVENTS-OUT.
049100 990-EXIT.
049200     EXIT.
049300
049400 9800-WRITE-EVENT.
049500*    COMMON EVENT-JOURNAL WRITER, ADAPTED INTO EVERY PROGRAM IN
049600*    THE RUN THAT NEEDS ONE.  CALLER MOVES EVNT-EVENT-TYPE AND
049700*    EW-TEXT-1/EW-TEXT-2 BEFORE PERFORMING THIS PARAGRAPH.
049800     ADD 1 TO WS-EVT-SEQ.
049900     MOVE WS-SESS-SESSION-ID TO EVNT-SESSION-ID.
050000     MOVE WS-EVT-SEQ         TO EVNT-SEQUENCE.
050100     STRING EW-TEXT-1 ' ' EW-TEXT-2 DELIMITED BY SIZE
050200             INTO EVNT-EVENT-DATA.
050300     WRITE EVNT-RECORD.
050400 9800-EXIT.
050500     EXIT.
