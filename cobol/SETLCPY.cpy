000100*****************************************************************
000200* COPYBOOK:   SETLCPY
000300* DESCRIPTION: SETTLEMENT RECORD -- OUTPUT, ONE ENTRY PER
000400*              PARTICIPANT, WRITTEN BY SETLRUN AT END OF RUN.
000500*
000600*   93-01-14  RSK  ORIGINAL LAYOUT.
000700*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
000710*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210,
000720*                  RFQTRADE TKT#7301) CONFIRMED THIS LAYOUT
000730*                  NEEDED NO CHANGE.  TKT#7401.
000800*****************************************************************
000900 01  SETL-RECORD.
001000     05  SETL-SESSION-ID          PIC X(12).
001100     05  SETL-PART-ID             PIC X(12).
001200     05  SETL-PAYOUT              PIC S9(11)V9(02).
001300     05  FILLER                   PIC X(20).
