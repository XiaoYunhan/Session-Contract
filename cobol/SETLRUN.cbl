000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    SETLRUN.
000700 AUTHOR.        R S KOWALCZYK.
000800 INSTALLATION.  MIDLAND TRUST DATA CENTER.
000900 DATE-WRITTEN.  93-01-14.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* SETLRUN - SESSION SETTLEMENT RUN
001400*
001500* CALLED FROM SESSMSTR'S 900-RUN-PIPELINE STEP, LAST IN THE
001600* CHAIN, ONCE TRANDRVR HAS FINISHED THE TRANSACTION STREAM AND
001700* CLOSED ITS OWN COPIES OF TRADES-OUT AND EVENTS-OUT.  THIS
001800* PROGRAM VALUES EACH PARTICIPANT'S FINAL BASKET AT THE LAST
001900* PRICE TICK PRICETIK RECORDED, WRITES ONE SETTLEMENT RECORD PER
002000* PARTICIPANT, PRINTS THE SETTLEMENT REPORT, AND FLIPS THE
002100* SESSION TO SETTLED.  IT OWNS ITS OWN CONNECTORS ON SETTLE-OUT
002200* AND REPORT-OUT (NEW DATASETS THIS RUN), REOPENS TRADES-OUT AS
002300* INPUT TO BUILD THE REPORT'S TRADE-SUMMARY SECTION, AND OPENS
002400* EVENTS-OUT EXTEND TO JOURNAL ITS OWN SessionSettled EVENT.
002500*
002600* A SESSION ALREADY SETTLED, WITH NO PRICE SNAPSHOT, WITH A
002700* SESSION LEG THE LAST TICK NEVER PRICED, OR WITH NO
002800* PARTICIPANTS ON FILE IS REFUSED OUTRIGHT -- NOTHING IS OPENED,
002900* NOTHING IS WRITTEN, AND THE SESSION RECORD IS LEFT AS SESSMSTR
003000* AND TRANDRVR LEFT IT.
003100*
003200* CHANGE LOG
003300*   93-01-14  RSK  INITIAL WRITE-UP -- PAYOUT CALCULATION AND
003400*                  THE SETTLE-OUT WRITER.  TKT#3811.
003500*   93-08-02  RSK  ADDED THE SETTLEMENT REPORT (PRICE SECTION,
003600*                  PAYOUT DETAIL, TOTAL/CHECK BREAK).  TKT#3840.
003700*   94-11-30  RSK  SETTLEMENT-SUM NO LONGER TRUSTED ON THE
003800*                  ARITHMETIC ALONE -- NOW CALLS INVCHECK'S
003900*                  CHECK-4 SO THE SAME TOLERANCE RULE THE
004000*                  INVARIANT CHECKER USES EVERYWHERE ELSE IN THE
004100*                  RUN COVERS SETTLEMENT TOO.  TKT#4620.
004200*   96-10-01  DPT  EVENTS-OUT CAN NOW BE OPENED EXTEND HERE
004300*                  BECAUSE TRANDRVR CLOSES ITS OWN CONNECTOR
004400*                  BEFORE RETURNING TO SESSMSTR -- SEE
004500*                  TRANDRVR'S LOG OF THE SAME DATE.  TKT#5820.
004600*   98-02-19  RSK  TRADE-SUMMARY SECTION NOW COUNTS RFQ AND
004700*                  ORDER-BOOK TRADES BY RE-READING TRADES-OUT
004800*                  RATHER THAN TRUSTING A RUN COUNTER THIS
004900*                  PROGRAM NEVER HAD ACCESS TO.  TKT#6104.
005000*   99-01-06  MLH  Y2K REVIEW -- NO DATE-BEARING FIELDS ON THIS
005100*                  PROGRAM'S FILES OR LINKAGE.  NO CHANGE
005200*                  REQUIRED.  TKT Y2K-0447.
005210*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210, RFQTRADE
005220*                  TKT#7301) CHECKED 300-VALIDATE-SETTLEMENT-SUM
005230*                  FOR THE SAME CLASS OF DEFECT -- INVCHECK'S
005240*                  CHECK 4 ALREADY CARRIES THE ONE-CENT-PER-
005250*                  PARTICIPANT TOLERANCE THIS PARAGRAPH RELIES
005260*                  ON.  NO CHANGE REQUIRED.  TKT#7150.
005300*****************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-370.
005800 OBJECT-COMPUTER. IBM-370.
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM
006100     UPSI-0 ON  STATUS IS SETLRUN-TEST-MODE
006200     UPSI-0 OFF STATUS IS SETLRUN-PROD-MODE.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TRADES-OUT ASSIGN TO TRADEOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WS-TRADEOUT-STATUS.
006900     SELECT SETTLE-OUT ASSIGN TO SETLOUT
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WS-SETLOUT-STATUS.
007200     SELECT EVENTS-OUT ASSIGN TO EVNTOUT
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS WS-EVNTOUT-STATUS.
007500     SELECT REPORT-OUT ASSIGN TO SETLRPT
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-SETLRPT-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  TRADES-OUT
008200     LABEL RECORDS ARE STANDARD.
008300 COPY TRADCPY.
008400
008500 FD  SETTLE-OUT
008600     LABEL RECORDS ARE STANDARD.
008700 COPY SETLCPY.
008800
008900 FD  EVENTS-OUT
009000     LABEL RECORDS ARE STANDARD.
009100 COPY EVNTCPY.
009200
009300 FD  REPORT-OUT
009400     LABEL RECORDS ARE STANDARD.
009500 01  RPT-LINE                     PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800*****************************************************************
009810* SCALAR WORK FIELDS KEPT AS STANDALONE 77-LEVELS PER SITE
009820* CONVENTION -- FILE STATUS BYTES, SWITCHES, SUBSCRIPTS AND
009830* COUNTERS.  01-LEVELS BELOW CARRY RECORDS, TABLES AND THE
009840* PACKED ACCUMULATOR BLOCK ONLY.
009850 77  WS-TRADEOUT-STATUS       PIC X(02) VALUE '00'.
009860 77  WS-SETLOUT-STATUS        PIC X(02) VALUE '00'.
009870 77  WS-EVNTOUT-STATUS        PIC X(02) VALUE '00'.
009880 77  WS-SETLRPT-STATUS        PIC X(02) VALUE '00'.
009890 77  WS-TRADEOUT-EOF-SW       PIC X(01) VALUE 'N'.
009900     88  TRADEOUT-EOF             VALUE 'Y'.
009910 77  WS-SETTLE-VALID-SW       PIC X(01) VALUE 'Y'.
009920     88  SETTLEMENT-VALID         VALUE 'Y'.
009930 77  WS-RUN-ABORT-SW          PIC X(01) VALUE 'N'.
009940     88  RUN-ABORT                VALUE 'Y'.
009950
009960* PAYOUT TABLE -- SHAPE MATCHES INVCHECK'S LK-PAYOUT-TABLE.
011900* BUILT FRESH EACH RUN BY 200-COMPUTE-PAYOUTS, THEN HANDED TO
012000* INVCHECK FOR THE CHECK-4 CALL AND WALKED AGAIN TO WRITE
012100* SETTLE-OUT AND THE REPORT'S PAYOUT SECTION.
012200 01  WS-PAYOUT-TABLE.
012300     05  WS-PAYOUT-COUNT          PIC S9(04) COMP VALUE 0.
012400     05  WS-PAYOUT-ENTRY OCCURS 20 TIMES INDEXED BY WS-PAY-IX.
012500         10  WS-PAY-PART-ID       PIC X(12).
012600         10  WS-PAY-PAYOUT        PIC S9(11)V9(02).
012700     05  FILLER                   PIC X(05).
012800
012900* WORK SUBSCRIPTS, SWITCHES AND COUNTERS -- STANDALONE 77-LEVELS,
013000* SAME CONVENTION AS THE FILE-STATUS GROUP ABOVE.
013100 77  WS-PART-X                PIC S9(04) COMP VALUE 0.
013200 77  WS-LEG-X                 PIC S9(04) COMP VALUE 0.
013300 77  WS-SLOT-X                PIC S9(04) COMP VALUE 0.
013400 77  WS-PRICE-X               PIC S9(04) COMP VALUE 0.
013500 77  WS-PAY-X                 PIC S9(04) COMP VALUE 0.
013600 77  WS-RFQ-TRADE-COUNT       PIC S9(06) COMP VALUE 0.
013700 77  WS-ORD-TRADE-COUNT       PIC S9(06) COMP VALUE 0.
013800 77  WS-FOUND-SW              PIC X(01) VALUE 'N'.
013900     88  SLOT-FOUND               VALUE 'Y'.
014000 77  WS-CHECK-LEG-NAME        PIC X(08).
014100 77  WS-CTR-LINES             PIC S9(04) COMP VALUE 0.
014200
014300* MONEY ACCUMULATORS -- KEPT PACKED, SAME HABIT THIS SHOP USES ON
014400* THE BILLING SIDE OF THE HOUSE, SINCE THIS PROGRAM DOES A GOOD
014500* DEAL MORE INTERMEDIATE ARITHMETIC PER PARTICIPANT THAN THE
014600* OTHER ENGINES DO.
014700 01  WORK-ACCUMULATORS.
014800     05  WS-PAYOUT-ACCUM          PIC S9(09)V9(04) COMP-3
014900                                   VALUE 0.
015000     05  WS-BASKET-VALUE          PIC S9(11)V9(04) COMP-3
015100                                   VALUE 0.
015200     05  WS-PAYOUT-SUM            PIC S9(11)V9(02) COMP-3
015300                                   VALUE 0.
015400     05  WS-CASH-VOLUME           PIC S9(11)V9(04) COMP-3
015500                                   VALUE 0.
015600     05  FILLER                   PIC X(05).
015700
015800* ALTERNATE FLAT VIEW OF THE ACCUMULATOR BLOCK -- USED BY THE
015900* AUDIT TRACE DISPLAY WHEN A SETTLEMENT IS REFUSED OR THE SUM
016000* CHECK FAILS.
016100 01  WORK-ACCUMULATORS-ALT REDEFINES WORK-ACCUMULATORS.
016200     05  FILLER                   PIC X(35).
016290
016300* INVCHECK CALL PARAMETER BLOCK -- SAME SHAPE SESSMSTR USES FOR
016400* ITS OWN TWO CALLS AT SESSION SET-UP TIME.
016500 01  WS-INVCHECK-PARMS.
016600     05  WS-CHECK-CODE            PIC X(01).
016700         88  WS-CHECK-SETTLE-SUM      VALUE '4'.
016800     05  WS-DELTA-A               PIC S9(09)V9(04).
016900     05  WS-DELTA-B               PIC S9(09)V9(04).
017000     05  WS-GIVER-HOLDING         PIC S9(09)V9(04).
017100     05  WS-GIVE-AMOUNT           PIC S9(09)V9(04).
017200     05  WS-INV-RESULT            PIC X(01).
017300         88  CHECK-PASSED             VALUE 'Y'.
017400         88  CHECK-FAILED             VALUE 'N'.
017500     05  FILLER                   PIC X(10).
017600
017700 01  WS-INVCHECK-PARMS-ALT REDEFINES WS-INVCHECK-PARMS.
017800     05  FILLER                   PIC X(64).
017900
018000* WORK AREA FEEDING THE EVENT-JOURNAL WRITER -- SAME SITE
018100* CONVENTION AS EVERY OTHER PROGRAM IN THE RUN.
018200 01  EVNT-WORK-AREA.
018300     05  EW-TEXT-1                PIC X(12) VALUE SPACES.
018400     05  EW-TEXT-2                PIC X(12) VALUE SPACES.
018500     05  FILLER                   PIC X(05).
018600
018700 01  EW-COMBINED-VIEW REDEFINES EVNT-WORK-AREA.
018800     05  EW-COMBINED              PIC X(29).
018900
019000*****************************************************************
019100* PRINT LINES FOR THE SETTLEMENT REPORT -- 132-COLUMN LAYOUT,
019200* ONE 01-LEVEL PER LINE STYLE, SAME AS EVERY PRINT PROGRAM ON
019300* THIS SHOP'S BATCH FLOOR.
019400*****************************************************************
019500 01  RPT-HEADING-1.
019600     05  FILLER                   PIC X(40) VALUE SPACES.
019700     05  FILLER                   PIC X(30) VALUE
019800         'S E S S I O N   S E T T L E M'.
019900     05  FILLER                   PIC X(30) VALUE
020000         'E N T   R E P O R T'.
020100     05  FILLER                   PIC X(32) VALUE SPACES.
020200
020300 01  RPT-HEADING-2.
020400     05  FILLER                   PIC X(05) VALUE SPACES.
020500     05  FILLER                   PIC X(11) VALUE 'SESSION-ID='.
020600     05  RH-SESSION-ID            PIC X(12).
020700     05  FILLER                   PIC X(03) VALUE SPACES.
020800     05  FILLER                   PIC X(07) VALUE 'STATUS='.
020900     05  RH-STATUS                PIC X(10).
021000     05  FILLER                   PIC X(03) VALUE SPACES.
021100     05  FILLER                   PIC X(09) VALUE 'TICK-SEQ='.
021200     05  RH-TICK-SEQ              PIC 9(06).
021300     05  FILLER                   PIC X(66) VALUE SPACES.
021400
021500 01  RPT-HEADING-3.
021600     05  FILLER                   PIC X(05) VALUE SPACES.
021700     05  FILLER                   PIC X(30) VALUE
021800         'SETTLEMENT PRICES BY LEG'.
021900     05  FILLER                   PIC X(97) VALUE SPACES.
022000
022100 01  RPT-PRICE-LINE.
022200     05  FILLER                   PIC X(10) VALUE SPACES.
022300     05  PL-LEG-NAME              PIC X(08).
022400     05  FILLER                   PIC X(05) VALUE SPACES.
022500     05  PL-LEG-PRICE             PIC Z,ZZZ,ZZ9.9999-.
022600     05  FILLER                   PIC X(94) VALUE SPACES.
022700
022800 01  RPT-HEADING-4.
022900     05  FILLER                   PIC X(02) VALUE SPACES.
023000     05  FILLER                   PIC X(12) VALUE 'PART-ID'.
023100     05  FILLER                   PIC X(02) VALUE SPACES.
023200     05  FILLER                   PIC X(20) VALUE 'NAME'.
023300     05  FILLER                   PIC X(02) VALUE SPACES.
023400     05  FILLER                   PIC X(15) VALUE 'PAYOUT'.
023500     05  FILLER                   PIC X(79) VALUE SPACES.
023600
023700 01  RPT-PAYOUT-LINE.
023800     05  FILLER                   PIC X(02) VALUE SPACES.
023900     05  DL-PART-ID               PIC X(12).
024000     05  FILLER                   PIC X(02) VALUE SPACES.
024100     05  DL-NAME                  PIC X(20).
024200     05  FILLER                   PIC X(02) VALUE SPACES.
024300     05  DL-PAYOUT                PIC ZZZ,ZZZ,ZZ9.99-.
024400     05  FILLER                   PIC X(79) VALUE SPACES.
024500
024600 01  RPT-TOTAL-LINE.
024700     05  FILLER                   PIC X(16) VALUE
024800         'TOTAL PAYOUTS = '.
024900     05  TL-TOTAL                 PIC ZZZ,ZZZ,ZZ9.99-.
025000     05  FILLER                   PIC X(101) VALUE SPACES.
025100
025200 01  RPT-CHECK-LINE.
025300     05  FILLER                   PIC X(16) VALUE
025400         'CHECK  VALUE  = '.
025500     05  CL-CHECK                 PIC ZZZ,ZZZ,ZZ9.99-.
025600     05  FILLER                   PIC X(101) VALUE SPACES.
025700
025800 01  RPT-HEADING-5.
025900     05  FILLER                   PIC X(05) VALUE SPACES.
026000     05  FILLER                   PIC X(30) VALUE
026100         'TRADE SUMMARY'.
026200     05  FILLER                   PIC X(97) VALUE SPACES.
026300
026400 01  RPT-TRADE-LINE-1.
026500     05  FILLER                   PIC X(30) VALUE
026600         'RFQ TRADES EXECUTED       = '.
026700     05  TS-RFQ-COUNT             PIC ZZZ,ZZ9.
026800     05  FILLER                   PIC X(96) VALUE SPACES.
026900
027000 01  RPT-TRADE-LINE-2.
027100     05  FILLER                   PIC X(30) VALUE
027200         'ORDER-MATCH TRADES EXECUTED = '.
027300     05  TS-ORD-COUNT             PIC ZZZ,ZZ9.
027400     05  FILLER                   PIC X(96) VALUE SPACES.
027500
027600 01  RPT-TRADE-LINE-3.
027700     05  FILLER                   PIC X(30) VALUE
027800         'TOTAL CASH VOLUME TRADED  = '.
027900     05  TS-CASH-VOLUME           PIC ZZZ,ZZZ,ZZ9.99-.
028000     05  FILLER                   PIC X(87) VALUE SPACES.
028100
028200*****************************************************************
028300 LINKAGE SECTION.
028400*****************************************************************
028500* IN-MEMORY SESSION RECORD -- SAME SHAPE AS SESSCPY, CARRIED BY
028600* REFERENCE FROM SESSMSTR'S WORKING STORAGE.
028700 COPY SESSCPY REPLACING ==SESS-RECORD== BY ==LK-SESS-RECORD==,
028800                        ==SESS-==       BY ==LK-SESS-==.
028900
029000* PARTICIPANT TABLE -- SHAPE MATCHES SESSMSTR'S WS-PART-TABLE.
029100 01  LK-PART-TABLE.
029200     05  LK-PART-COUNT            PIC S9(04) COMP.
029300     05  LK-PART-ENTRY OCCURS 20 TIMES INDEXED BY LK-PART-IX.
029400         10  LK-PART-ID           PIC X(12).
029500         10  LK-PART-NAME         PIC X(20).
029600     05  FILLER                   PIC X(05).
029700
029800* ALLOCATION TABLE -- SHAPE MATCHES SESSMSTR'S WS-ALOC-TABLE.
029900 01  LK-ALOC-TABLE.
030000     05  LK-ALOC-ENTRY OCCURS 20 TIMES INDEXED BY LK-ALOC-IX.
030100         10  LK-ALOC-COUNT        PIC 9(02).
030200         10  LK-ALOC-SLOT OCCURS 9 TIMES
030300                             INDEXED BY LK-ALOC-SLOT-IX.
030400             15  LK-ALOC-LEG-NAME PIC X(08).
030500             15  LK-ALOC-QTY      PIC S9(09)V9(04).
030600     05  FILLER                   PIC X(05).
030700
030800* LATEST-PRICE SNAPSHOT -- SHAPE MATCHES PRICETIK'S LK-PRICE-
030900* AREA AND INVCHECK'S OWN COPY OF THE SAME LAYOUT.  THE LAST
031000* TICK PRICETIK REPLAYED IS STILL STANDING HERE.
031100 01  LK-PRICE-AREA.
031200     05  LK-PRICE-TICK-SEQ        PIC 9(06).
031300     05  LK-PRICE-LEG-COUNT       PIC 9(02).
031400     05  LK-PRICE-LEG OCCURS 8 TIMES INDEXED BY LK-PRICE-IX.
031500         10  LK-PRICE-LEG-NAME    PIC X(08).
031600         10  LK-PRICE-LEG-PRICE   PIC S9(07)V9(04).
031700     05  FILLER                   PIC X(05).
031710
031720* SHARED EVENT-SEQUENCE COUNTER -- OWNED BY SESSMSTR'S WORKING
031730* STORAGE, PASSED BY REFERENCE SO THE SessionSettled EVENT
031740* CONTINUES THE SAME UNBROKEN SEQUENCE AS THE REST OF THE RUN
031750* RATHER THAN RESTARTING AT ONE.  TKT#7014.
031760 01  LK-EVT-SEQ                   PIC 9(06).
031800
031900*****************************************************************
032000 PROCEDURE DIVISION USING LK-SESS-RECORD, LK-PART-TABLE,
032010         LK-ALOC-TABLE, LK-PRICE-AREA, LK-EVT-SEQ.
032200*****************************************************************
032300
032400 000-MAIN.
032500     PERFORM 100-VALIDATE-SETTLEMENT THRU 100-EXIT.
032600     IF SETTLEMENT-VALID
032700         PERFORM 010-OPEN-FILES THRU 010-EXIT
032800         PERFORM 200-COMPUTE-PAYOUTS THRU 200-EXIT
032900         PERFORM 300-VALIDATE-SETTLEMENT-SUM THRU 300-EXIT
033000         IF NOT RUN-ABORT
033100             PERFORM 400-WRITE-SETTLEMENTS THRU 400-EXIT
033200             PERFORM 500-PRINT-REPORT THRU 500-EXIT
033300             PERFORM 600-SET-STATUS-SETTLED THRU 600-EXIT
033400         END-IF
033500         PERFORM 990-CLOSE-FILES THRU 990-EXIT
033600     END-IF.
033700     GOBACK.
033800
033900 100-VALIDATE-SETTLEMENT.
034000*    A SESSION ALREADY SETTLED, WITH NO PRICE TICK ON RECORD, OR
034100*    WITH NO PARTICIPANTS IS REFUSED OUTRIGHT.  IF IT CLEARS
034200*    THOSE, EVERY SESSION LEG MUST ALSO HAVE BEEN PRICED BY THE
034300*    LAST TICK PRICETIK REPLAYED.
034400     MOVE 'Y' TO WS-SETTLE-VALID-SW.
034500     IF LK-SESS-SETTLED
034600         MOVE 'N' TO WS-SETTLE-VALID-SW
034700     END-IF.
034800     IF LK-PRICE-LEG-COUNT = 0
034900         MOVE 'N' TO WS-SETTLE-VALID-SW
035000     END-IF.
035100     IF LK-PART-COUNT = 0
035200         MOVE 'N' TO WS-SETTLE-VALID-SW
035300     END-IF.
035400     IF SETTLEMENT-VALID
035500         PERFORM 110-CHECK-LEG-PRICES THRU 110-EXIT
035600     END-IF.
035700 100-EXIT.
035800     EXIT.
035900
036000 110-CHECK-LEG-PRICES.
036100     SET WS-LEG-X TO 1.
036200     PERFORM 120-TEST-ONE-LEG-PRICE THRU 120-EXIT
036300             UNTIL WS-LEG-X > LK-SESS-LEG-COUNT.
036400 110-EXIT.
036500     EXIT.
036600
036700 120-TEST-ONE-LEG-PRICE.
036800     MOVE LK-SESS-LEG-NAME(WS-LEG-X) TO WS-CHECK-LEG-NAME.
036900     PERFORM 860-FIND-LEG-PRICE THRU 860-EXIT.
037000     IF NOT SLOT-FOUND
037100         MOVE 'N' TO WS-SETTLE-VALID-SW
037200     END-IF.
037300     SET WS-LEG-X UP BY 1.
037400 120-EXIT.
037500     EXIT.
037600
037700 010-OPEN-FILES.
037800     OPEN INPUT TRADES-OUT.
037900     IF WS-TRADEOUT-STATUS NOT = '00'
038000         DISPLAY 'SETLRUN - TRADES-OUT OPEN ERROR - STATUS='
038100                 WS-TRADEOUT-STATUS
038200     END-IF.
038300     OPEN OUTPUT SETTLE-OUT.
038400     IF WS-SETLOUT-STATUS NOT = '00'
038500         DISPLAY 'SETLRUN - SETTLE-OUT OPEN ERROR - STATUS='
038600                 WS-SETLOUT-STATUS
038700     END-IF.
038800     OPEN EXTEND EVENTS-OUT.
038900     IF WS-EVNTOUT-STATUS NOT = '00'
039000         DISPLAY 'SETLRUN - EVENTS-OUT OPEN ERROR - STATUS='
039100                 WS-EVNTOUT-STATUS
039200     END-IF.
039300     OPEN OUTPUT REPORT-OUT.
039400     IF WS-SETLRPT-STATUS NOT = '00'
039500         DISPLAY 'SETLRUN - REPORT-OUT OPEN ERROR - STATUS='
039600                 WS-SETLRPT-STATUS
039700     END-IF.
039800     PERFORM 020-READ-TRADE THRU 020-EXIT.
039900 010-EXIT.
040000     EXIT.
040100
040200 020-READ-TRADE.
040300     READ TRADES-OUT
040400         AT END
040500             MOVE 'Y' TO WS-TRADEOUT-EOF-SW
040600     END-READ.
040700 020-EXIT.
040800     EXIT.
040900
041000 200-COMPUTE-PAYOUTS.
041100*    ONE PASS PER PARTICIPANT -- VALUE EVERY SESSION LEG THE
041200*    PARTICIPANT HOLDS AT THE SETTLEMENT PRICE, CASH EXCLUDED,
041300*    THEN ROUND THE TOTAL TO TWO DECIMALS.
041400     MOVE 0 TO WS-PAYOUT-COUNT.
041500     SET WS-PART-X TO 1.
041600     PERFORM 210-COMPUTE-ONE-PAYOUT THRU 210-EXIT
041700             UNTIL WS-PART-X > LK-PART-COUNT.
041800 200-EXIT.
041900     EXIT.
042000
042100 210-COMPUTE-ONE-PAYOUT.
042200     SET LK-PART-IX TO WS-PART-X.
042300     SET LK-ALOC-IX TO WS-PART-X.
042400     MOVE 0 TO WS-PAYOUT-ACCUM.
042500     SET WS-SLOT-X TO 1.
042600     PERFORM 220-ADD-SLOT-VALUE THRU 220-EXIT
042700             UNTIL WS-SLOT-X > LK-ALOC-COUNT(LK-ALOC-IX).
042800     ADD 1 TO WS-PAYOUT-COUNT.
042900     SET WS-PAY-IX TO WS-PAYOUT-COUNT.
043000     MOVE LK-PART-ID(LK-PART-IX) TO WS-PAY-PART-ID(WS-PAY-IX).
043100     COMPUTE WS-PAY-PAYOUT(WS-PAY-IX) ROUNDED = WS-PAYOUT-ACCUM.
043200     SET WS-PART-X UP BY 1.
043300 210-EXIT.
043400     EXIT.
043500
043600 220-ADD-SLOT-VALUE.
043700*    CASH NEVER FIGURES IN THE PAYOUT -- IT IS OUTSIDE THE
043800*    BASKET, AND THE SOURCE RULE THIS PROGRAM FOLLOWS SUMS
043900*    SESSION LEGS ONLY.  A SLOT WITH NO MATCHING PRICE (SHOULD
044000*    NEVER HAPPEN PAST 100-VALIDATE-SETTLEMENT) IS SIMPLY
044100*    SKIPPED RATHER THAN ABENDING THE RUN.
044200     SET LK-ALOC-SLOT-IX TO WS-SLOT-X.
044300     IF LK-ALOC-LEG-NAME(LK-ALOC-IX LK-ALOC-SLOT-IX)
044400             NOT = 'CASH    '
044500         MOVE LK-ALOC-LEG-NAME(LK-ALOC-IX LK-ALOC-SLOT-IX)
044600             TO WS-CHECK-LEG-NAME
044700         PERFORM 860-FIND-LEG-PRICE THRU 860-EXIT
044800         IF SLOT-FOUND
044900             COMPUTE WS-PAYOUT-ACCUM ROUNDED = WS-PAYOUT-ACCUM +
045000                 (LK-ALOC-QTY(LK-ALOC-IX LK-ALOC-SLOT-IX)
045100                  * LK-PRICE-LEG-PRICE(LK-PRICE-IX))
045200         END-IF
045300     END-IF.
045400     SET WS-SLOT-X UP BY 1.
045500 220-EXIT.
045600     EXIT.
045700
045800 300-VALIDATE-SETTLEMENT-SUM.
045900*    SUM OF PAYOUTS MUST EQUAL THE BASKET VALUE AT SETTLEMENT
046000*    PRICES, WITHIN INVCHECK'S OWN CHECK-4 TOLERANCE.  A FAILED
046100*    CHECK ABORTS THE WRITE PHASE -- NO SETTLE-OUT RECORDS, NO
046200*    REPORT, NO STATUS CHANGE -- SO A BAD RUN NEVER LOOKS
046300*    SETTLED ON THE OUTPUT SIDE.
046400     SET WS-CHECK-SETTLE-SUM TO TRUE.
046500     MOVE 0 TO WS-DELTA-A.
046600     MOVE 0 TO WS-DELTA-B.
046700     MOVE 0 TO WS-GIVER-HOLDING.
046800     MOVE 0 TO WS-GIVE-AMOUNT.
046900     MOVE 'Y' TO WS-INV-RESULT.
047000     CALL 'INVCHECK' USING LK-SESS-RECORD, LK-PART-TABLE,
047100             LK-ALOC-TABLE, LK-PRICE-AREA, WS-PAYOUT-TABLE,
047200             WS-INVCHECK-PARMS.
047300     IF CHECK-FAILED
047400         MOVE 'Y' TO WS-RUN-ABORT-SW
047500         DISPLAY 'SETLRUN - SETTLEMENT SUM INVARIANT FAILED '
047600                 'FOR SESSION ' LK-SESS-SESSION-ID
047700     END-IF.
047800 300-EXIT.
047900     EXIT.
048000
048100 400-WRITE-SETTLEMENTS.
048200     SET WS-PAY-X TO 1.
048300     PERFORM 410-WRITE-ONE-SETTLEMENT THRU 410-EXIT
048400             UNTIL WS-PAY-X > WS-PAYOUT-COUNT.
048500 400-EXIT.
048600     EXIT.
048700
048800 410-WRITE-ONE-SETTLEMENT.
048900     SET WS-PAY-IX TO WS-PAY-X.
049000     MOVE LK-SESS-SESSION-ID     TO SETL-SESSION-ID.
049100     MOVE WS-PAY-PART-ID(WS-PAY-IX) TO SETL-PART-ID.
049200     MOVE WS-PAY-PAYOUT(WS-PAY-IX)   TO SETL-PAYOUT.
049300     WRITE SETL-RECORD.
049400     IF WS-SETLOUT-STATUS NOT = '00'
049500         DISPLAY 'SETLRUN - SETTLE-OUT WRITE ERROR - STATUS='
049600                 WS-SETLOUT-STATUS
049700     END-IF.
049800     SET WS-PAY-X UP BY 1.
049900 410-EXIT.
050000     EXIT.
050100
050200 500-PRINT-REPORT.
050300     PERFORM 510-PAGE-HEAD       THRU 510-EXIT.
050400     PERFORM 520-PRICE-SECTION   THRU 520-EXIT.
050500     PERFORM 530-PAYOUT-SECTION  THRU 530-EXIT.
050600     PERFORM 540-TOTAL-CHECK-BREAK THRU 540-EXIT.
050700     PERFORM 550-TRADE-SUMMARY   THRU 550-EXIT.
050800 500-EXIT.
050900     EXIT.
051000
051100 510-PAGE-HEAD.
051200     WRITE RPT-LINE FROM RPT-HEADING-1 AFTER ADVANCING PAGE.
051300     MOVE LK-SESS-SESSION-ID TO RH-SESSION-ID.
051400     MOVE LK-SESS-STATUS     TO RH-STATUS.
051500     MOVE LK-PRICE-TICK-SEQ  TO RH-TICK-SEQ.
051600     WRITE RPT-LINE FROM RPT-HEADING-2 AFTER ADVANCING 2.
051700 510-EXIT.
051800     EXIT.
051900
052000 520-PRICE-SECTION.
052100     WRITE RPT-LINE FROM RPT-HEADING-3 AFTER ADVANCING 2.
052200     SET WS-LEG-X TO 1.
052300     PERFORM 521-PRINT-ONE-PRICE THRU 521-EXIT
052400             UNTIL WS-LEG-X > LK-PRICE-LEG-COUNT.
052500 520-EXIT.
052600     EXIT.
052700
052800 521-PRINT-ONE-PRICE.
052900     SET LK-PRICE-IX TO WS-LEG-X.
053000     MOVE LK-PRICE-LEG-NAME(LK-PRICE-IX)  TO PL-LEG-NAME.
053100     MOVE LK-PRICE-LEG-PRICE(LK-PRICE-IX) TO PL-LEG-PRICE.
053200     WRITE RPT-LINE FROM RPT-PRICE-LINE AFTER ADVANCING 1.
053300     SET WS-LEG-X UP BY 1.
053400 521-EXIT.
053500     EXIT.
053600
053700 530-PAYOUT-SECTION.
053800     MOVE 0 TO WS-CTR-LINES.
053900     WRITE RPT-LINE FROM RPT-HEADING-4 AFTER ADVANCING 2.
054000     SET WS-PAY-X TO 1.
054100     PERFORM 531-PRINT-ONE-PAYOUT THRU 531-EXIT
054200             UNTIL WS-PAY-X > WS-PAYOUT-COUNT.
054300 530-EXIT.
054400     EXIT.
054500
054600 531-PRINT-ONE-PAYOUT.
054700*    ONE DETAIL LINE PER PARTICIPANT.  A LONG PARTICIPANT ROSTER
054800*    BREAKS TO A NEW PAGE PAST 50 DETAIL LINES, SAME PAGE-BREAK
054900*    IDIOM AS THE OTHER PRINT PROGRAMS ON THIS FLOOR.
055000     SET WS-PAY-IX TO WS-PAY-X.
055100     MOVE WS-PAY-PART-ID(WS-PAY-IX) TO DL-PART-ID.
055200     MOVE SPACES TO DL-NAME.
055300     PERFORM 800-FIND-PARTICIPANT THRU 800-EXIT.
055400     IF SLOT-FOUND
055500         MOVE LK-PART-NAME(LK-PART-IX) TO DL-NAME
055600     END-IF.
055700     MOVE WS-PAY-PAYOUT(WS-PAY-IX) TO DL-PAYOUT.
055800     WRITE RPT-LINE FROM RPT-PAYOUT-LINE AFTER ADVANCING 1.
055900     ADD 1 TO WS-CTR-LINES.
056000     IF WS-CTR-LINES > 50
056100         PERFORM 535-PAGE-BREAK THRU 535-EXIT
056200     END-IF.
056300     SET WS-PAY-X UP BY 1.
056400 531-EXIT.
056500     EXIT.
056600
056700 535-PAGE-BREAK.
056800     WRITE RPT-LINE FROM RPT-HEADING-1 AFTER ADVANCING PAGE.
056900     WRITE RPT-LINE FROM RPT-HEADING-2 AFTER ADVANCING 2.
057000     WRITE RPT-LINE FROM RPT-HEADING-4 AFTER ADVANCING 2.
057100     MOVE 0 TO WS-CTR-LINES.
057200 535-EXIT.
057300     EXIT.
057400
057500 540-TOTAL-CHECK-BREAK.
057600*    THE TOTAL LINE IS THE SUM OF PAYOUTS JUST WRITTEN; THE
057700*    CHECK LINE IS THE BASKET VALUE AT SETTLEMENT PRICES.  THE
057800*    TWO ONLY DIFFER IF 300-VALIDATE-SETTLEMENT-SUM WOULD HAVE
057900*    ABORTED THE RUN, SO A PRINTED MISMATCH MEANS THE COMPILE
058000*    OR THE COPYBOOK SHAPES ARE OUT OF STEP -- REPORT IT TO THE
058100*    DESK.
058200     MOVE 0 TO WS-PAYOUT-SUM.
058300     SET WS-PAY-X TO 1.
058400     PERFORM 541-ADD-PAYOUT THRU 541-EXIT
058500             UNTIL WS-PAY-X > WS-PAYOUT-COUNT.
058600     MOVE WS-PAYOUT-SUM TO TL-TOTAL.
058700     WRITE RPT-LINE FROM RPT-TOTAL-LINE AFTER ADVANCING 2.
058800     MOVE 0 TO WS-BASKET-VALUE.
058900     SET WS-LEG-X TO 1.
059000     PERFORM 542-ADD-LEG-VALUE THRU 542-EXIT
059100             UNTIL WS-LEG-X > LK-SESS-LEG-COUNT.
059200     MOVE WS-BASKET-VALUE TO CL-CHECK.
059300     WRITE RPT-LINE FROM RPT-CHECK-LINE AFTER ADVANCING 1.
059400 540-EXIT.
059500     EXIT.
059600
059700 541-ADD-PAYOUT.
059800     SET WS-PAY-IX TO WS-PAY-X.
059900     ADD WS-PAY-PAYOUT(WS-PAY-IX) TO WS-PAYOUT-SUM.
060000     SET WS-PAY-X UP BY 1.
060100 541-EXIT.
060200     EXIT.
060300
060400 542-ADD-LEG-VALUE.
060500     COMPUTE WS-BASKET-VALUE ROUNDED = WS-BASKET-VALUE +
060600         (LK-SESS-LEG-QTY(WS-LEG-X)
060700          * LK-PRICE-LEG-PRICE(WS-LEG-X)).
060800     SET WS-LEG-X UP BY 1.
060900 542-EXIT.
061000     EXIT.
061100
061200 550-TRADE-SUMMARY.
061300*    TRADES-OUT WAS OPENED INPUT AND PRIMED WITH ITS FIRST READ
061400*    BACK IN 010-OPEN-FILES.  RFQ TRADES CARRY THE 'RFQT' PREFIX
061500*    ON THEIR TRADE-ID, ORDER-MATCH TRADES CARRY 'ORDT' -- SEE
061600*    RFQTRADE'S AND ORDRMTCH'S OWN WRITE-TRADE PARAGRAPHS.
061700     MOVE 0 TO WS-RFQ-TRADE-COUNT.
061800     MOVE 0 TO WS-ORD-TRADE-COUNT.
061900     MOVE 0 TO WS-CASH-VOLUME.
062000     PERFORM 551-TALLY-ONE-TRADE THRU 551-EXIT
062100             UNTIL TRADEOUT-EOF.
062200     WRITE RPT-LINE FROM RPT-HEADING-5 AFTER ADVANCING 2.
062300     MOVE WS-RFQ-TRADE-COUNT TO TS-RFQ-COUNT.
062400     WRITE RPT-LINE FROM RPT-TRADE-LINE-1 AFTER ADVANCING 1.
062500     MOVE WS-ORD-TRADE-COUNT TO TS-ORD-COUNT.
062600     WRITE RPT-LINE FROM RPT-TRADE-LINE-2 AFTER ADVANCING 1.
062700     MOVE WS-CASH-VOLUME TO TS-CASH-VOLUME.
062800     WRITE RPT-LINE FROM RPT-TRADE-LINE-3 AFTER ADVANCING 1.
062900 550-EXIT.
063000     EXIT.
063100
063200 551-TALLY-ONE-TRADE.
063300     IF TRAD-TRADE-ID(1:4) = 'RFQT'
063400         ADD 1 TO WS-RFQ-TRADE-COUNT
063500     ELSE
063600         IF TRAD-TRADE-ID(1:4) = 'ORDT'
063700             ADD 1 TO WS-ORD-TRADE-COUNT
063800             ADD TRAD-AMOUNT-FROM TO WS-CASH-VOLUME
063900         END-IF
064000     END-IF.
064100     PERFORM 020-READ-TRADE THRU 020-EXIT.
064200 551-EXIT.
064300     EXIT.
064400
064500 600-SET-STATUS-SETTLED.
064600     SET LK-SESS-SETTLED TO TRUE.
064700     MOVE 'SessionSettled' TO EVNT-EVENT-TYPE.
064800     MOVE LK-SESS-SESSION-ID TO EW-TEXT-1.
064900     MOVE SPACES TO EW-TEXT-2.
065000     PERFORM 9800-WRITE-EVENT THRU 9800-EXIT.
065100 600-EXIT.
065200     EXIT.
065300
065400 990-CLOSE-FILES.
065500     CLOSE TRADES-OUT.
065600     CLOSE SETTLE-OUT.
065700     CLOSE EVENTS-OUT.
065800     CLOSE REPORT-OUT.
065900 990-EXIT.
066000     EXIT.
066100
066200 800-FIND-PARTICIPANT.
066300*    SHARED HELPER -- CALLER MOVES THE PARTICIPANT ID TO
066400*    DL-PART-ID BEFORE PERFORMING THIS PARAGRAPH.  RETURNS
066500*    LK-PART-IX POSITIONED ON THE MATCH, WS-FOUND-SW SET.
066600     MOVE 'N' TO WS-FOUND-SW.
066700     SET WS-PART-X TO 1.
066800     PERFORM 810-TEST-ONE-PART THRU 810-EXIT
066900             UNTIL WS-PART-X > LK-PART-COUNT OR SLOT-FOUND.
067000 800-EXIT.
067100     EXIT.
067200
067300 810-TEST-ONE-PART.
067400     SET LK-PART-IX TO WS-PART-X.
067500     IF LK-PART-ID(LK-PART-IX) = DL-PART-ID
067600         MOVE 'Y' TO WS-FOUND-SW
067700     END-IF.
067800     SET WS-PART-X UP BY 1.
067900 810-EXIT.
068000     EXIT.
068100
068200 860-FIND-LEG-PRICE.
068300*    SHARED HELPER -- CALLER SETS WS-CHECK-LEG-NAME.  RETURNS
068400*    LK-PRICE-IX POSITIONED ON THE MATCH, WS-FOUND-SW SET.
068500     MOVE 'N' TO WS-FOUND-SW.
068600     SET WS-PRICE-X TO 1.
068700     PERFORM 870-TEST-ONE-PRICE-LEG THRU 870-EXIT
068800             UNTIL WS-PRICE-X > LK-PRICE-LEG-COUNT OR SLOT-FOUND.
068900 860-EXIT.
069000     EXIT.
069100
069200 870-TEST-ONE-PRICE-LEG.
069300     SET LK-PRICE-IX TO WS-PRICE-X.
069400     IF LK-PRICE-LEG-NAME(LK-PRICE-IX) = WS-CHECK-LEG-NAME
069500         MOVE 'Y' TO WS-FOUND-SW
069600     END-IF.
069700     SET WS-PRICE-X UP BY 1.
069800 870-EXIT.
069900     EXIT.
070000
070100 9800-WRITE-EVENT.
070200*    COMMON EVENT-JOURNAL WRITER, ADAPTED INTO EVERY PROGRAM IN
070300*    THE RUN THAT NEEDS ONE.  CALLER MOVES EVNT-EVENT-TYPE AND
070400*    EW-TEXT-1/EW-TEXT-2 BEFORE PERFORMING THIS PARAGRAPH.
070500     ADD 1 TO LK-EVT-SEQ.
070600     MOVE LK-SESS-SESSION-ID TO EVNT-SESSION-ID.
070700     MOVE LK-EVT-SEQ         TO EVNT-SEQUENCE.
070800     STRING EW-TEXT-1 ' ' EW-TEXT-2 DELIMITED BY SIZE
070900             INTO EVNT-EVENT-DATA.
071000     WRITE EVNT-RECORD.
071100     IF WS-EVNTOUT-STATUS NOT = '00'
071200         DISPLAY 'SETLRUN - EVENTS-OUT WRITE ERROR - STATUS='
071300                 WS-EVNTOUT-STATUS
071400     END-IF.
071500 9800-EXIT.
071600     EXIT.
