000100*****************************************************************
000200* COPYBOOK:   ORDRCPY
000300* DESCRIPTION: ORDER RECORD -- ONE ENTRY PER ORDER PLACED
000400*              AGAINST THE PER-ASSET ORDER BOOK.  MAINTAINED
000500*              IN MEMORY BY ORDRMTCH, PASSED TO BOOKSORT FOR
000600*              PRIORITY ORDERING AT EACH MATCHER PASS.
000700*
000800*   92-02-11  DPT  ORIGINAL LAYOUT.
000900*   92-09-08  RSK  ADDED ORDR-ENTRY-SEQ FOR ARRIVAL-ORDER TIE
001000*                  BREAK IN THE MATCHER.
001100*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
001110*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210,
001120*                  RFQTRADE TKT#7301) CONFIRMED THIS LAYOUT
001130*                  NEEDED NO CHANGE.  TKT#7401.
001200*****************************************************************
001300 01  ORDR-RECORD.
001400     05  ORDR-ORDER-ID            PIC X(12).
001500     05  ORDR-SESSION-ID          PIC X(12).
001600     05  ORDR-PART-ID             PIC X(12).
001700     05  ORDR-ASSET               PIC X(08).
001800     05  ORDR-SIDE                PIC X(04).
001900         88  ORDR-BUY                 VALUE 'BUY'.
002000         88  ORDR-SELL                VALUE 'SELL'.
002100     05  ORDR-ORDER-TYPE          PIC X(06).
002200         88  ORDR-MARKET              VALUE 'MARKET'.
002300         88  ORDR-LIMIT               VALUE 'LIMIT'.
002400     05  ORDR-QUANTITY            PIC S9(09)V9(04).
002500     05  ORDR-PRICE               PIC S9(07)V9(04).
002600     05  ORDR-FILLED-QTY          PIC S9(09)V9(04).
002700     05  ORDR-STATUS              PIC X(10).
002800         88  ORDR-PENDING             VALUE 'PENDING'.
002900         88  ORDR-PARTIAL             VALUE 'PARTIAL'.
003000         88  ORDR-FILLED              VALUE 'FILLED'.
003100         88  ORDR-CANCELLED           VALUE 'CANCELLED'.
003200         88  ORDR-REJECTED            VALUE 'REJECTED'.
003300     05  ORDR-ENTRY-SEQ           PIC 9(06).
003400     05  FILLER                   PIC X(10).
