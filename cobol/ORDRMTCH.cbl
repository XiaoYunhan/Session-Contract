000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    ORDRMTCH.
000700 AUTHOR.        R S KOWALCZYK.
000800 INSTALLATION.  MIDLAND TRUST DATA CENTER.
000900 DATE-WRITTEN.  92-03-19.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* ORDRMTCH - ORDER-BOOK MATCHING ENGINE
001400*
001500* CALLED FROM TRANDRVR'S 150-DRIVE-ORDRMTCH STEP, ONCE PER PLAC/
001600* CANC TRANSACTION AND THEN AGAIN, ONE MATCH AT A TIME, FOR AS
001700* LONG AS THE BOOK HAS MORE TO GIVE.  KEEPS ITS OWN ORDER TABLE
001800* IN WORKING STORAGE FOR THE LIFE OF THE RUN, SAME AS RFQTRADE
001900* KEEPS ITS RFQ AND QUOTE TABLES.
002000*
002100* A PLAC RECORD IS VALIDATED, STORED PENDING, JOURNALLED, AND
002200* THE BOOK FOR ITS ASSET IS SPLIT AND SORTED (VIA BOOKSORT) SO
002300* THE MATCHER CAN WALK IT.  A CANC RECORD CANCELS A PENDING OR
002400* PARTIAL ORDER OUTRIGHT -- IT NEVER FEEDS THE MATCHER.
002500*
002600* TRANDRVR CANNOT SEE MORE THAN ONE WRITE-SWITCH PAIR PER CALL,
002700* BUT ONE ORDER CAN CROSS SEVERAL RESTING ORDERS ON THE OTHER
002800* SIDE OF THE BOOK.  LK-CONTINUE-SW/LK-MORE-SW HANDLE THIS: THE
002900* FIRST CALL FOR A TRANSACTION COMES IN WITH LK-CONTINUE-SW 'N'
003000* AND RUNS 100-PLACE-ORDER OR 150-CANCEL-ORDER; EVERY CALL AFTER
003100* THAT COMES IN 'Y' AND RUNS EXACTLY ONE STEP OF THE MATCH LOOP
003200* (400-MATCH-STEP), SETTING LK-MORE-SW BACK ON AS LONG AS THE
003300* BOOK MAY STILL CROSS.  THIS PROGRAM NEVER OPENS TRADES-OUT OR
003400* EVENTS-OUT -- SAME BY-REFERENCE ARRANGEMENT AS RFQTRADE.
003500*
003600* CHANGE LOG
003700*   92-03-19  RSK  INITIAL WRITE-UP -- ORDER PLACE, CANCEL AND
003800*                  THE MATCHING LOOP, CALLING THE NEW BOOKSORT
003900*                  ROUTINE TO PRIORITISE EACH SIDE OF THE BOOK.
004000*                  TKT#3105.
004100*   93-06-25  RSK  CASH IS NOW ALLOCATED ON DEMAND WHEN A MATCH
004200*                  FIRST MOVES IT FOR A PARTICIPANT, SAME AS THE
004300*                  RFQ ENGINE.  TKT#3820.
004400*   96-11-14  DPT  NO LONGER OPENS TRADES-OUT OR EVENTS-OUT
004500*                  ITSELF -- SEE RFQTRADE'S CHANGE LOG OF THE
004600*                  SAME DATE FOR THE FULL STORY.  TKT#5901.
004700*   97-04-22  RSK  ADDED LK-CONTINUE-SW/LK-MORE-SW SO A SINGLE
004800*                  PLACEMENT CAN DRIVE MULTIPLE MATCHES ACROSS
004900*                  REPEAT CALLS FROM TRANDRVR'S NEW DRAIN LOOP.
005000*                  PREVIOUSLY THIS PROGRAM TRIED TO WALK THE
005100*                  WHOLE BOOK IN ONE CALL AND ONLY THE LAST
005200*                  TRADE OF A MULTI-FILL EVER REACHED TRADES-
005300*                  OUT.  TKT#5940.
005400*   99-01-06  MLH  Y2K REVIEW -- NO DATE-BEARING FIELDS ON THIS
005500*                  PROGRAM'S LINKAGE.  NO CHANGE REQUIRED.
005600*                  TKT Y2K-0447.
005610*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210, RFQTRADE
005620*                  TKT#7301) CHECKED 450-APPLY-FILL FOR THE SAME
005630*                  CLASS OF DEFECT -- THE FOUR 920-ADJUST-HOLDING
005640*                  CALLS PER FILL (ASSET AND CASH, BOTH SIDES)
005650*                  ALREADY NET TO ZERO ACROSS THE FILL.  NO
005660*                  CHANGE REQUIRED.  TKT#7096.
005700*****************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SOURCE-COMPUTER. IBM-370.
006200 OBJECT-COMPUTER. IBM-370.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON  STATUS IS ORDRMTCH-TEST-MODE
006600     UPSI-0 OFF STATUS IS ORDRMTCH-PROD-MODE.
006700
006800 DATA DIVISION.
006900 WORKING-STORAGE SECTION.
006905*****************************************************************
006910* WORK SUBSCRIPTS, SWITCHES AND COUNTERS -- STANDALONE 77-LEVELS,
006915* SAME CONVENTION AS THE REST OF THE SHOP'S TRADE ENGINES.
006920*****************************************************************
006925 77  WS-LEG-X                     PIC S9(04) COMP VALUE 0.
006930 77  WS-PART-X                    PIC S9(04) COMP VALUE 0.
006935 77  WS-SLOT-X                    PIC S9(04) COMP VALUE 0.
006940 77  WS-ORD-X                     PIC S9(04) COMP VALUE 0.
006945 77  WS-SCAN-X                    PIC S9(04) COMP VALUE 0.
006946 77  WS-TRADE-SEQ                 PIC S9(06) COMP VALUE 0.
006947 77  WS-TRADE-SEQ-ED              PIC 9(06) VALUE 0.
006950 77  WS-BUY-IX                    PIC S9(04) COMP VALUE 0.
006955 77  WS-SELL-IX                   PIC S9(04) COMP VALUE 0.
006960 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006961     88  SLOT-FOUND                   VALUE 'Y'.
006965 77  WS-VALID-SW                  PIC X(01) VALUE 'N'.
006966     88  ORDER-VALID                  VALUE 'Y'.
006970 77  WS-MATCH-OK-SW               PIC X(01) VALUE 'N'.
006971     88  MATCH-OK                     VALUE 'Y'.
006975 77  WS-BUY-SKIP-SW               PIC X(01) VALUE 'N'.
006976     88  BUY-SKIP-NEEDED              VALUE 'Y'.
006980 77  WS-SELL-SKIP-SW              PIC X(01) VALUE 'N'.
006981     88  SELL-SKIP-NEEDED             VALUE 'Y'.
007000*****************************************************************
007100* ORDER TABLE -- ONE ROW PER ORDER PLACED THIS RUN.  SHAPE
007200* MATCHES ORDRCPY, HELD HERE AS AN OCCURS TABLE SINCE ORDRCPY
007300* ITSELF IS A FLAT SINGLE-ENTRY COPYBOOK.
007400 01  WS-ORDER-TABLE.
007500     05  WS-ORDER-COUNT           PIC S9(04) COMP VALUE 0.
007600     05  WS-ORD-ENTRY OCCURS 100 TIMES INDEXED BY WS-ORD-IX.
007700         10  WS-ORD-ORDER-ID      PIC X(12).
007800         10  WS-ORD-SESSION-ID    PIC X(12).
007900         10  WS-ORD-PART-ID       PIC X(12).
008000         10  WS-ORD-ASSET         PIC X(08).
008100         10  WS-ORD-SIDE          PIC X(04).
008200             88  WS-ORD-BUY           VALUE 'BUY'.
008300             88  WS-ORD-SELL          VALUE 'SELL'.
008400         10  WS-ORD-ORDER-TYPE    PIC X(06).
008500             88  WS-ORD-MARKET        VALUE 'MARKET'.
008600             88  WS-ORD-LIMIT         VALUE 'LIMIT'.
008700         10  WS-ORD-QUANTITY      PIC S9(09)V9(04).
008800         10  WS-ORD-PRICE         PIC S9(07)V9(04).
008900         10  WS-ORD-FILLED-QTY    PIC S9(09)V9(04).
009000         10  WS-ORD-STATUS        PIC X(10).
009100             88  WS-ORD-PENDING       VALUE 'PENDING'.
009200             88  WS-ORD-PARTIAL       VALUE 'PARTIAL'.
009300             88  WS-ORD-FILLED        VALUE 'FILLED'.
009400             88  WS-ORD-CANCELLED     VALUE 'CANCELLED'.
009500             88  WS-ORD-REJECTED      VALUE 'REJECTED'.
009600         10  WS-ORD-ENTRY-SEQ     PIC 9(06).
009700     05  FILLER                   PIC X(05).
009800
009900* THE BOOK FOR THE ASSET CURRENTLY BEING MATCHED -- BUILT AND
010000* SORTED BY 300-SPLIT-BOOK, WALKED BY 400-MATCH-STEP ACROSS AS
010100* MANY CALLS AS IT TAKES TO DRAIN.  CURSORS AND COUNTS ARE HELD
010200* HERE, NOT PASSED BACK TO TRANDRVR, SINCE THEY ONLY MATTER TO
010300* THIS PROGRAM BETWEEN ONE CALL AND THE NEXT.
010400 01  WS-BUY-BOOK.
010500     05  WS-BUY-COUNT             PIC S9(04) COMP VALUE 0.
010600     05  WS-BUY-CURSOR            PIC S9(04) COMP VALUE 0.
010700     05  WS-BUY-ENTRY OCCURS 100 TIMES INDEXED BY WS-BUY-BIX.
010800         10  WS-BUY-ORDER-IX      PIC S9(04) COMP.
010900         10  WS-BUY-MARKET-FLAG   PIC X(01).
011000         10  WS-BUY-PRICE         PIC S9(07)V9(04).
011100         10  WS-BUY-ENTRY-SEQ     PIC 9(06).
011200     05  FILLER                   PIC X(05).
011300
011400 01  WS-SELL-BOOK.
011500     05  WS-SELL-COUNT            PIC S9(04) COMP VALUE 0.
011600     05  WS-SELL-CURSOR           PIC S9(04) COMP VALUE 0.
011700     05  WS-SELL-ENTRY OCCURS 100 TIMES INDEXED BY WS-SELL-BIX.
011800         10  WS-SELL-ORDER-IX     PIC S9(04) COMP.
011900         10  WS-SELL-MARKET-FLAG  PIC X(01).
012000         10  WS-SELL-PRICE        PIC S9(07)V9(04).
012100         10  WS-SELL-ENTRY-SEQ    PIC 9(06).
012150     05  FILLER                   PIC X(05).
012160
012170* ALTERNATE FLAT VIEW OF THE SELL-SIDE BOOK -- USED WHEN THE
012180* TRACE DISPLAY DUMPS THE WHOLE BOOK IN ONE MOVE AFTER A
012190* DECLINED CROSS.
012200 01  WS-SELL-BOOK-ALT REDEFINES WS-SELL-BOOK.
012210     05  FILLER                   PIC X(2009).
012300
015100* SEARCH KEYS AND TRADE-STEP WORK FIELDS -- LOADED BY THE
015200* CALLING PARAGRAPH BEFORE EACH SHARED HELPER IS PERFORMED.
015300 01  SEARCH-KEYS.
015400     05  WS-CHECK-PART-ID         PIC X(12).
015500     05  WS-CHECK-LEG-NAME        PIC X(08).
015600     05  WS-CHECK-ORDER-ID        PIC X(12).
015700     05  WS-ADJUST-AMOUNT         PIC S9(09)V9(04) VALUE 0.
015800     05  WS-TRADE-PRICE           PIC S9(07)V9(04) VALUE 0.
015900     05  WS-TRADE-QTY             PIC S9(09)V9(04) VALUE 0.
016000     05  WS-CASH-DELTA            PIC S9(09)V9(04) VALUE 0.
016100     05  WS-BUY-REMAIN            PIC S9(09)V9(04) VALUE 0.
016200     05  WS-SELL-REMAIN           PIC S9(09)V9(04) VALUE 0.
016300     05  FILLER                   PIC X(05).
016400
016500* ALTERNATE FLAT VIEW OF THE SEARCH-KEY/TRADE-STEP BLOCK FOR THE
016600* TRACE DISPLAY ON A FAILED LOOK-UP OR A COMPLETED FILL.
016700 01  SEARCH-KEYS-ALT REDEFINES SEARCH-KEYS.
016800     05  FILLER                   PIC X(81).
016900
017000* PARAMETER BLOCK FOR THE SORT-DIRECTION FLAG PASSED TO
017100* BOOKSORT -- 'D' FOR THE BID SIDE, 'A' FOR THE ASK SIDE.
017200 01  WS-SORT-DIRECTION            PIC X(01).
017300     88  WS-SORT-DESC                 VALUE 'D'.
017400     88  WS-SORT-ASC                  VALUE 'A'.
017500
017600* WORK AREA FEEDING THE EVENT-JOURNAL WRITER -- SAME SITE
017700* CONVENTION AS SESSMSTR, PRICETIK, TRANDRVR AND RFQTRADE.
017800 01  EVNT-WORK-AREA.
017900     05  EW-TEXT-1                PIC X(12) VALUE SPACES.
018000     05  EW-TEXT-2                PIC X(12) VALUE SPACES.
018100     05  FILLER                   PIC X(05).
018200
018300* COMBINED VIEW OF THE EVENT-JOURNAL WORK TEXT, USED WHEN THE
018400* AUDIT TRACE DUMPS THE WHOLE WORK AREA IN ONE DISPLAY.
018500 01  EW-COMBINED-VIEW REDEFINES EVNT-WORK-AREA.
018600     05  EW-COMBINED              PIC X(29).
018700
018800*****************************************************************
018900 LINKAGE SECTION.
019000*****************************************************************
019100* IN-MEMORY SESSION RECORD -- SAME SHAPE AS SESSCPY, CARRIED BY
019200* REFERENCE FROM SESSMSTR'S WORKING STORAGE.
019300 COPY SESSCPY REPLACING ==SESS-RECORD== BY ==LK-SESS-RECORD==,
019400                        ==SESS-==       BY ==LK-SESS-==.
019500
019600* PARTICIPANT TABLE -- SHAPE MATCHES SESSMSTR'S WS-PART-TABLE.
019700 01  LK-PART-TABLE.
019800     05  LK-PART-COUNT            PIC S9(04) COMP.
019900     05  LK-PART-ENTRY OCCURS 20 TIMES INDEXED BY LK-PART-IX.
020000         10  LK-PART-ID           PIC X(12).
020100         10  LK-PART-NAME         PIC X(20).
020200     05  FILLER                   PIC X(05).
020300
020400* ALLOCATION TABLE -- SHAPE MATCHES SESSMSTR'S WS-ALOC-TABLE.
020500 01  LK-ALOC-TABLE.
020600     05  LK-ALOC-ENTRY OCCURS 20 TIMES INDEXED BY LK-ALOC-IX.
020700         10  LK-ALOC-COUNT        PIC 9(02).
020800         10  LK-ALOC-SLOT OCCURS 9 TIMES
020900                             INDEXED BY LK-ALOC-SLOT-IX.
021000             15  LK-ALOC-LEG-NAME PIC X(08).
021100             15  LK-ALOC-QTY      PIC S9(09)V9(04).
021200     05  FILLER                   PIC X(05).
021300
021400* THE TRANSACTION RECORD TRANDRVR IS DISPATCHING ON.  ON A
021500* CONTINUATION CALL (LK-CONTINUE-SW = 'Y') THIS STILL HOLDS THE
021600* ORIGINAL PLAC RECORD, BUT THIS PROGRAM DOES NOT LOOK AT IT --
021700* THE ASSET BEING MATCHED WAS ALREADY CAPTURED IN WS-BUY-BOOK/
021800* WS-SELL-BOOK WHEN 300-SPLIT-BOOK RAN ON THE FIRST CALL.
021900 COPY TRNXCPY REPLACING ==TRNX-RECORD== BY ==LK-TRNX-RECORD==,
022000                        ==TRNX-==       BY ==LK-TRNX-==.
022100
022200* TRANDRVR'S OWN TRADES-OUT FD RECORD, PASSED DOWN BY REFERENCE
022300* -- THIS PROGRAM FILLS IT IN AND RAISES LK-TRAD-WRITE-SW; IT
022400* NEVER OPENS OR WRITES THE FILE ITSELF (TKT#5901).
022500 COPY TRADCPY REPLACING ==TRAD-RECORD== BY ==LK-TRAD-RECORD==,
022600                        ==TRAD-==       BY ==LK-TRAD-==.
022700
022800 01  LK-TRAD-WRITE-SW             PIC X(01).
022900     88  LK-WRITE-TRADE               VALUE 'Y'.
023000
023100* TRANDRVR'S OWN EVENTS-OUT FD RECORD, SAME ARRANGEMENT.
023200 COPY EVNTCPY REPLACING ==EVNT-RECORD== BY ==LK-EVNT-RECORD==,
023300                        ==EVNT-==       BY ==LK-EVNT-==.
023400
023500 01  LK-EVT-WRITE-SW              PIC X(01).
023600     88  LK-WRITE-EVENT               VALUE 'Y'.
023700
023800* DRAIN-LOOP CONTROL, ADDED WHEN THE MULTI-FILL PROBLEM SHOWED
023900* UP ON THE TEST REGION -- SEE THE 97-04-22 CHANGE LOG ENTRY.
024000 01  LK-CONTINUE-SW               PIC X(01).
024100     88  LK-IS-CONTINUE-CALL          VALUE 'Y'.
024200
024300 01  LK-MORE-SW                   PIC X(01).
024400     88  LK-SET-MORE-PENDING          VALUE 'Y'.
024500
024600*****************************************************************
024700 PROCEDURE DIVISION USING LK-SESS-RECORD, LK-PART-TABLE,
024800         LK-ALOC-TABLE, LK-TRNX-RECORD, LK-TRAD-RECORD,
024900         LK-TRAD-WRITE-SW, LK-EVNT-RECORD, LK-EVT-WRITE-SW,
025000         LK-CONTINUE-SW, LK-MORE-SW.
025100*****************************************************************
025200
025300 000-MAIN.
025400     MOVE 'N' TO LK-TRAD-WRITE-SW.
025500     MOVE 'N' TO LK-EVT-WRITE-SW.
025600     MOVE 'N' TO LK-MORE-SW.
025700     IF LK-IS-CONTINUE-CALL
025800         PERFORM 400-MATCH-STEP THRU 400-EXIT
025900     ELSE
026000         EVALUATE TRUE
026100             WHEN LK-TRNX-ORDER-PLACE
026200                 PERFORM 100-PLACE-ORDER  THRU 100-EXIT
026300             WHEN LK-TRNX-ORDER-CANCEL
026400                 PERFORM 150-CANCEL-ORDER THRU 150-EXIT
026500         END-EVALUATE
026600     END-IF.
026700     GOBACK.
026800
026900 100-PLACE-ORDER.
027000*    SESSION MUST BE ACTIVE, THE ASSET MUST BE ONE OF THE
027100*    SESSION'S LEGS, A LIMIT ORDER MUST CARRY A PRICE, AND A
027200*    SELLER MUST ALREADY HOLD AT LEAST THE QUANTITY OFFERED.
027300     MOVE 'Y' TO WS-VALID-SW.
027400     IF NOT LK-SESS-ACTIVE
027500         MOVE 'N' TO WS-VALID-SW
027600     END-IF.
027700     MOVE LK-TRNX-OP-ASSET TO WS-CHECK-LEG-NAME.
027800     PERFORM 860-LEG-IN-SESSION THRU 860-EXIT.
027900     IF NOT SLOT-FOUND
028000         MOVE 'N' TO WS-VALID-SW
028100     END-IF.
028200     IF LK-TRNX-OP-ORDER-TYPE = 'LIMIT'
028300             AND LK-TRNX-OP-PRICE NOT > 0
028400         MOVE 'N' TO WS-VALID-SW
028500     END-IF.
028600     IF ORDER-VALID AND LK-TRNX-OP-SIDE = 'SELL'
028700         PERFORM 110-CHECK-SELL-COVER THRU 110-EXIT
028800     END-IF.
028900     IF ORDER-VALID AND WS-ORDER-COUNT < 100
029000         PERFORM 120-INSERT-ORDER THRU 120-EXIT
029100         PERFORM 300-SPLIT-BOOK THRU 300-EXIT
029200         SET LK-SET-MORE-PENDING TO TRUE
029300     END-IF.
029400 100-EXIT.
029500     EXIT.
029600
029700 110-CHECK-SELL-COVER.
029800     MOVE LK-TRNX-OP-PART-ID TO WS-CHECK-PART-ID.
029900     MOVE LK-TRNX-OP-ASSET   TO WS-CHECK-LEG-NAME.
030000     PERFORM 800-FIND-PARTICIPANT THRU 800-EXIT.
030100     IF NOT SLOT-FOUND
030200         MOVE 'N' TO WS-VALID-SW
030300     ELSE
030400         SET LK-ALOC-IX TO LK-PART-IX
030500         PERFORM 900-FIND-OR-CREATE-SLOT THRU 900-EXIT
030600         IF LK-ALOC-QTY(LK-ALOC-IX LK-ALOC-SLOT-IX)
030700                 < LK-TRNX-OP-QUANTITY
030800             MOVE 'N' TO WS-VALID-SW
030900         END-IF
031000     END-IF.
031100 110-EXIT.
031200     EXIT.
031300
031400 120-INSERT-ORDER.
031500     ADD 1 TO WS-ORDER-COUNT.
031600     SET WS-ORD-IX TO WS-ORDER-COUNT.
031700     MOVE LK-TRNX-OP-ORDER-ID    TO WS-ORD-ORDER-ID(WS-ORD-IX).
031800     MOVE LK-TRNX-OP-SESSION-ID  TO WS-ORD-SESSION-ID(WS-ORD-IX).
031900     MOVE LK-TRNX-OP-PART-ID     TO WS-ORD-PART-ID(WS-ORD-IX).
032000     MOVE LK-TRNX-OP-ASSET       TO WS-ORD-ASSET(WS-ORD-IX).
032100     MOVE LK-TRNX-OP-SIDE        TO WS-ORD-SIDE(WS-ORD-IX).
032200     MOVE LK-TRNX-OP-ORDER-TYPE  TO WS-ORD-ORDER-TYPE(WS-ORD-IX).
032300     MOVE LK-TRNX-OP-QUANTITY    TO WS-ORD-QUANTITY(WS-ORD-IX).
032400     MOVE LK-TRNX-OP-PRICE       TO WS-ORD-PRICE(WS-ORD-IX).
032500     MOVE 0 TO WS-ORD-FILLED-QTY(WS-ORD-IX).
032600     SET WS-ORD-PENDING(WS-ORD-IX) TO TRUE.
032700     ADD 1 TO WS-TRADE-SEQ.
032800     MOVE WS-TRADE-SEQ TO WS-ORD-ENTRY-SEQ(WS-ORD-IX).
032900     MOVE 'OrderPlaced' TO LK-EVNT-EVENT-TYPE.
033000     MOVE LK-TRNX-OP-ORDER-ID TO EW-TEXT-1.
033100     MOVE SPACES TO EW-TEXT-2.
033200     PERFORM 9800-JOURNAL THRU 9800-EXIT.
033300 120-EXIT.
033400     EXIT.
033500
033600 150-CANCEL-ORDER.
033700*    ONLY A PENDING OR PARTIAL ORDER MAY BE CANCELLED.
033800     MOVE LK-TRNX-OC-ORDER-ID TO WS-CHECK-ORDER-ID.
033900     PERFORM 830-FIND-ORDER THRU 830-EXIT.
034000     IF SLOT-FOUND
034100         IF WS-ORD-PENDING(WS-ORD-IX) OR WS-ORD-PARTIAL(WS-ORD-IX)
034200             SET WS-ORD-CANCELLED(WS-ORD-IX) TO TRUE
034300             MOVE 'OrderCancelled' TO LK-EVNT-EVENT-TYPE
034400             MOVE LK-TRNX-OC-ORDER-ID TO EW-TEXT-1
034500             MOVE SPACES TO EW-TEXT-2
034600             PERFORM 9800-JOURNAL THRU 9800-EXIT
034700         END-IF
034800     END-IF.
034900 150-EXIT.
035000     EXIT.
035100
035200 300-SPLIT-BOOK.
035300*    SCAN THE WHOLE ORDER TABLE FOR PENDING/PARTIAL ENTRIES ON
035400*    THE ASSET JUST PLACED, SPLIT THEM INTO THE BID AND ASK
035500*    WORK BOOKS, THEN HAND EACH SIDE TO BOOKSORT.  CURSORS ARE
035600*    RESET TO THE TOP OF EACH BOOK.
035700     MOVE 0 TO WS-BUY-COUNT.
035800     MOVE 0 TO WS-SELL-COUNT.
035900     SET WS-SCAN-X TO 1.
036000     PERFORM 310-SCAN-ONE-ORDER THRU 310-EXIT
036100             UNTIL WS-SCAN-X > WS-ORDER-COUNT.
036200     MOVE 'D' TO WS-SORT-DIRECTION.
036300     CALL 'BOOKSORT' USING WS-BUY-BOOK, WS-SORT-DIRECTION.
036400     MOVE 'A' TO WS-SORT-DIRECTION.
036500     CALL 'BOOKSORT' USING WS-SELL-BOOK, WS-SORT-DIRECTION.
036600     SET WS-BUY-CURSOR  TO 1.
036700     SET WS-SELL-CURSOR TO 1.
036800 300-EXIT.
036900     EXIT.
037000
037100 310-SCAN-ONE-ORDER.
037200     SET WS-ORD-IX TO WS-SCAN-X.
037300     IF WS-ORD-ASSET(WS-ORD-IX) = LK-TRNX-OP-ASSET
037400             AND (WS-ORD-PENDING(WS-ORD-IX)
037500                  OR WS-ORD-PARTIAL(WS-ORD-IX))
037600         IF WS-ORD-BUY(WS-ORD-IX)
037700             ADD 1 TO WS-BUY-COUNT
037800             SET WS-BUY-BIX TO WS-BUY-COUNT
037900             MOVE WS-ORD-IX TO WS-BUY-ORDER-IX(WS-BUY-BIX)
038000             MOVE WS-ORD-ORDER-TYPE(WS-ORD-IX)
038100                 TO WS-BUY-MARKET-FLAG(WS-BUY-BIX)
038200             MOVE WS-ORD-PRICE(WS-ORD-IX)
038300                 TO WS-BUY-PRICE(WS-BUY-BIX)
038400             MOVE WS-ORD-ENTRY-SEQ(WS-ORD-IX)
038500                 TO WS-BUY-ENTRY-SEQ(WS-BUY-BIX)
038600         ELSE
038700             ADD 1 TO WS-SELL-COUNT
038800             SET WS-SELL-BIX TO WS-SELL-COUNT
038900             MOVE WS-ORD-IX TO WS-SELL-ORDER-IX(WS-SELL-BIX)
039000             MOVE WS-ORD-ORDER-TYPE(WS-ORD-IX)
039100                 TO WS-SELL-MARKET-FLAG(WS-SELL-BIX)
039200             MOVE WS-ORD-PRICE(WS-ORD-IX)
039300                 TO WS-SELL-PRICE(WS-SELL-BIX)
039400             MOVE WS-ORD-ENTRY-SEQ(WS-ORD-IX)
039500                 TO WS-SELL-ENTRY-SEQ(WS-SELL-BIX)
039600         END-IF
039700     END-IF.
039800     SET WS-SCAN-X UP BY 1.
039900 310-EXIT.
040000     EXIT.
040100
040200 400-MATCH-STEP.
040300*    ONE STEP OF THE DRAIN LOOP -- SKIP ANY ENTRY ALREADY
040400*    FILLED BY AN EARLIER STEP, THEN TEST THE NEW TOP OF BOOK.
040500*    IF IT CROSSES, POST THE FILL AND ASK TO BE CALLED AGAIN;
040600*    IF NOT, THE BOOK IS DONE FOR THIS ASSET.
040700     PERFORM 410-SKIP-FILLED THRU 410-EXIT.
040800     IF WS-BUY-CURSOR > WS-BUY-COUNT
040900             OR WS-SELL-CURSOR > WS-SELL-COUNT
041000         CONTINUE
041100     ELSE
041200         SET WS-BUY-IX  TO WS-BUY-ORDER-IX(WS-BUY-CURSOR)
041300         SET WS-SELL-IX TO WS-SELL-ORDER-IX(WS-SELL-CURSOR)
041400         PERFORM 420-CAN-MATCH THRU 420-EXIT
041500         IF MATCH-OK
041600             PERFORM 450-APPLY-FILL THRU 450-EXIT
041700             SET LK-SET-MORE-PENDING TO TRUE
041800         END-IF
041900     END-IF.
042000 400-EXIT.
042100     EXIT.
042200
042300 410-SKIP-FILLED.
042400     MOVE 'Y' TO WS-BUY-SKIP-SW.
042500     PERFORM 411-TEST-BUY-FILLED THRU 411-EXIT
042600             UNTIL WS-BUY-CURSOR > WS-BUY-COUNT
042700                 OR NOT BUY-SKIP-NEEDED.
042800     MOVE 'Y' TO WS-SELL-SKIP-SW.
042900     PERFORM 412-TEST-SELL-FILLED THRU 412-EXIT
043000             UNTIL WS-SELL-CURSOR > WS-SELL-COUNT
043100                 OR NOT SELL-SKIP-NEEDED.
043200 410-EXIT.
043300     EXIT.
043400
043500 411-TEST-BUY-FILLED.
043600     SET WS-BUY-IX TO WS-BUY-ORDER-IX(WS-BUY-CURSOR).
043700     IF WS-ORD-FILLED(WS-BUY-IX)
043800         SET WS-BUY-CURSOR UP BY 1
043900         MOVE 'Y' TO WS-BUY-SKIP-SW
044000     ELSE
044100         MOVE 'N' TO WS-BUY-SKIP-SW
044200     END-IF.
044300 411-EXIT.
044400     EXIT.
044500
044600 412-TEST-SELL-FILLED.
044700     SET WS-SELL-IX TO WS-SELL-ORDER-IX(WS-SELL-CURSOR).
044800     IF WS-ORD-FILLED(WS-SELL-IX)
044900         SET WS-SELL-CURSOR UP BY 1
045000         MOVE 'Y' TO WS-SELL-SKIP-SW
045100     ELSE
045200         MOVE 'N' TO WS-SELL-SKIP-SW
045300     END-IF.
045400 412-EXIT.
045500     EXIT.
045600
045700 420-CAN-MATCH.
045800*    A MARKET ORDER ON EITHER SIDE ALWAYS CROSSES.  TWO LIMIT
045900*    ORDERS CROSS ONLY WHEN THE BID IS AT LEAST THE ASK.
046000     MOVE 'N' TO WS-MATCH-OK-SW.
046100     IF WS-ORD-MARKET(WS-BUY-IX) OR WS-ORD-MARKET(WS-SELL-IX)
046200         MOVE 'Y' TO WS-MATCH-OK-SW
046300     ELSE
046400         IF WS-ORD-PRICE(WS-BUY-IX) NOT < WS-ORD-PRICE(WS-SELL-IX)
046500             MOVE 'Y' TO WS-MATCH-OK-SW
046600         END-IF
046700     END-IF.
046800 420-EXIT.
046900     EXIT.
047000
047100 430-COMPUTE-TRADE-PRICE.
047200*    SELL PRICE WINS EXCEPT WHEN THE SELL SIDE IS THE MARKET
047300*    ORDER AND THE BUY SIDE IS A LIMIT -- THEN THE BUY PRICE
047400*    WINS.  TWO MARKET ORDERS FALL THROUGH TO THE SELL PRICE,
047500*    WHICH IS ZERO FOR A MARKET ORDER -- THAT DEGENERATE CASE
047600*    IS LEFT AS-IS, PER THE DESK'S OWN RULE FOR IT.
047700     IF WS-ORD-MARKET(WS-SELL-IX) AND NOT WS-ORD-MARKET(WS-BUY-IX)
047800         MOVE WS-ORD-PRICE(WS-BUY-IX) TO WS-TRADE-PRICE
047900     ELSE
048000         MOVE WS-ORD-PRICE(WS-SELL-IX) TO WS-TRADE-PRICE
048100     END-IF.
048200 430-EXIT.
048300     EXIT.
048400
048500 450-APPLY-FILL.
048600     COMPUTE WS-BUY-REMAIN = WS-ORD-QUANTITY(WS-BUY-IX)
048700             - WS-ORD-FILLED-QTY(WS-BUY-IX).
048800     COMPUTE WS-SELL-REMAIN = WS-ORD-QUANTITY(WS-SELL-IX)
048900             - WS-ORD-FILLED-QTY(WS-SELL-IX).
049000     IF WS-BUY-REMAIN < WS-SELL-REMAIN
049100         MOVE WS-BUY-REMAIN TO WS-TRADE-QTY
049200     ELSE
049300         MOVE WS-SELL-REMAIN TO WS-TRADE-QTY
049400     END-IF.
049500     PERFORM 430-COMPUTE-TRADE-PRICE THRU 430-EXIT.
049600     COMPUTE WS-CASH-DELTA ROUNDED =
049700             WS-TRADE-QTY * WS-TRADE-PRICE.
049800
049900     ADD WS-TRADE-QTY TO WS-ORD-FILLED-QTY(WS-BUY-IX).
050000     IF WS-ORD-FILLED-QTY(WS-BUY-IX)
050100             NOT < WS-ORD-QUANTITY(WS-BUY-IX)
050200         SET WS-ORD-FILLED(WS-BUY-IX) TO TRUE
050300     ELSE
050400         SET WS-ORD-PARTIAL(WS-BUY-IX) TO TRUE
050500     END-IF.
050600
050700     ADD WS-TRADE-QTY TO WS-ORD-FILLED-QTY(WS-SELL-IX).
050800     IF WS-ORD-FILLED-QTY(WS-SELL-IX)
050900             NOT < WS-ORD-QUANTITY(WS-SELL-IX)
051000         SET WS-ORD-FILLED(WS-SELL-IX) TO TRUE
051100     ELSE
051200         SET WS-ORD-PARTIAL(WS-SELL-IX) TO TRUE
051300     END-IF.
051400
051500     MOVE WS-ORD-PART-ID(WS-BUY-IX) TO WS-CHECK-PART-ID.
051600     MOVE WS-ORD-ASSET(WS-BUY-IX)   TO WS-CHECK-LEG-NAME.
051700     MOVE WS-TRADE-QTY               TO WS-ADJUST-AMOUNT.
051800     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
051900
052000     MOVE WS-ORD-PART-ID(WS-BUY-IX) TO WS-CHECK-PART-ID.
052100     MOVE 'CASH    '                 TO WS-CHECK-LEG-NAME.
052200     COMPUTE WS-ADJUST-AMOUNT = 0 - WS-CASH-DELTA.
052300     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
052400
052500     MOVE WS-ORD-PART-ID(WS-SELL-IX) TO WS-CHECK-PART-ID.
052600     MOVE WS-ORD-ASSET(WS-SELL-IX)   TO WS-CHECK-LEG-NAME.
052700     COMPUTE WS-ADJUST-AMOUNT = 0 - WS-TRADE-QTY.
052800     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
052900
053000     MOVE WS-ORD-PART-ID(WS-SELL-IX) TO WS-CHECK-PART-ID.
053100     MOVE 'CASH    '                  TO WS-CHECK-LEG-NAME.
053200     MOVE WS-CASH-DELTA               TO WS-ADJUST-AMOUNT.
053300     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
053400
053500     PERFORM 460-WRITE-TRADE THRU 460-EXIT.
053600 450-EXIT.
053700     EXIT.
053800
053900 460-WRITE-TRADE.
054000     ADD 1 TO WS-TRADE-SEQ.
054100     MOVE WS-TRADE-SEQ TO WS-TRADE-SEQ-ED.
054200     STRING 'ORDT' WS-TRADE-SEQ-ED DELIMITED BY SIZE
054300             INTO LK-TRAD-TRADE-ID.
054400     MOVE LK-SESS-SESSION-ID          TO LK-TRAD-SESSION-ID.
054500     MOVE WS-ORD-ORDER-ID(WS-BUY-IX)  TO LK-TRAD-REF-A.
054600     MOVE WS-ORD-ORDER-ID(WS-SELL-IX) TO LK-TRAD-REF-B.
054700     MOVE WS-ORD-PART-ID(WS-BUY-IX)   TO LK-TRAD-PART-A.
054800     MOVE WS-ORD-PART-ID(WS-SELL-IX)  TO LK-TRAD-PART-B.
054900     MOVE 'CASH    '                  TO LK-TRAD-LEG-FROM.
055000     MOVE WS-ORD-ASSET(WS-BUY-IX)     TO LK-TRAD-LEG-TO.
055100     MOVE WS-CASH-DELTA               TO LK-TRAD-AMOUNT-FROM.
055200     MOVE WS-TRADE-QTY                TO LK-TRAD-AMOUNT-TO.
055300     SET LK-WRITE-TRADE TO TRUE.
055400     MOVE 'OrderMatched' TO LK-EVNT-EVENT-TYPE.
055500     MOVE WS-ORD-ORDER-ID(WS-BUY-IX)  TO EW-TEXT-1.
055600     MOVE WS-ORD-ORDER-ID(WS-SELL-IX) TO EW-TEXT-2.
055700     PERFORM 9800-JOURNAL THRU 9800-EXIT.
055800 460-EXIT.
055900     EXIT.
056000
056100 800-FIND-PARTICIPANT.
056200*    SHARED HELPER -- CALLER SETS WS-CHECK-PART-ID.  RETURNS
056300*    LK-PART-IX POSITIONED ON THE MATCH, WS-FOUND-SW SET.
056400     MOVE 'N' TO WS-FOUND-SW.
056500     SET WS-PART-X TO 1.
056600     PERFORM 810-TEST-ONE-PART THRU 810-EXIT
056700             UNTIL WS-PART-X > LK-PART-COUNT OR SLOT-FOUND.
056800 800-EXIT.
056900     EXIT.
057000
057100 810-TEST-ONE-PART.
057200     SET LK-PART-IX TO WS-PART-X.
057300     IF LK-PART-ID(LK-PART-IX) = WS-CHECK-PART-ID
057400         MOVE 'Y' TO WS-FOUND-SW
057500     END-IF.
057600     SET WS-PART-X UP BY 1.
057700 810-EXIT.
057800     EXIT.
057900
058000 830-FIND-ORDER.
058100*    SHARED HELPER -- CALLER SETS WS-CHECK-ORDER-ID.  RETURNS
058200*    WS-ORD-IX POSITIONED ON THE MATCH, WS-FOUND-SW SET.
058300     MOVE 'N' TO WS-FOUND-SW.
058400     SET WS-ORD-X TO 1.
058500     PERFORM 831-TEST-ONE-ORDER THRU 831-EXIT
058600             UNTIL WS-ORD-X > WS-ORDER-COUNT OR SLOT-FOUND.
058700 830-EXIT.
058800     EXIT.
058900
059000 831-TEST-ONE-ORDER.
059100     SET WS-ORD-IX TO WS-ORD-X.
059200     IF WS-ORD-ORDER-ID(WS-ORD-IX) = WS-CHECK-ORDER-ID
059300         MOVE 'Y' TO WS-FOUND-SW
059400     END-IF.
059500     SET WS-ORD-X UP BY 1.
059600 831-EXIT.
059700     EXIT.
059800
059900 860-LEG-IN-SESSION.
060000*    SHARED HELPER -- CALLER SETS WS-CHECK-LEG-NAME.  RETURNS
060100*    WS-FOUND-SW SET IF THE NAME IS ONE OF THE SESSION'S LEGS.
060200     MOVE 'N' TO WS-FOUND-SW.
060300     SET WS-LEG-X TO 1.
060400     PERFORM 870-TEST-ONE-LEG THRU 870-EXIT
060500             UNTIL WS-LEG-X > LK-SESS-LEG-COUNT OR SLOT-FOUND.
060600 860-EXIT.
060700     EXIT.
060800
060900 870-TEST-ONE-LEG.
061000     IF LK-SESS-LEG-NAME(WS-LEG-X) = WS-CHECK-LEG-NAME
061100         MOVE 'Y' TO WS-FOUND-SW
061200     END-IF.
061300     SET WS-LEG-X UP BY 1.
061400 870-EXIT.
061500     EXIT.
061600
061700 900-FIND-OR-CREATE-SLOT.
061800*    CALLER SETS LK-ALOC-IX (THE PARTICIPANT'S ROW) AND
061900*    WS-CHECK-LEG-NAME BEFORE PERFORMING.  RETURNS LK-ALOC-
062000*    SLOT-IX POSITIONED ON THE MATCHING SLOT -- BUILDING A NEW
062100*    ONE, INITIALISED TO ZERO, IF THE PARTICIPANT HAS NEVER
062200*    HELD THIS LEG BEFORE.  CASH IS NOT PRE-ALLOCATED AT
062300*    SESSION SET-UP SO ITS FIRST SLOT IS ALWAYS BUILT HERE
062400*    (TKT#3820).
062500     MOVE 'N' TO WS-FOUND-SW.
062600     SET WS-SLOT-X TO 1.
062700     PERFORM 910-TEST-SLOT-NAME THRU 910-EXIT
062800             UNTIL WS-SLOT-X > LK-ALOC-COUNT(LK-ALOC-IX)
062900                 OR SLOT-FOUND.
063000     IF NOT SLOT-FOUND
063100         ADD 1 TO LK-ALOC-COUNT(LK-ALOC-IX)
063200         SET LK-ALOC-SLOT-IX TO LK-ALOC-COUNT(LK-ALOC-IX)
063300         MOVE WS-CHECK-LEG-NAME TO
063400             LK-ALOC-LEG-NAME(LK-ALOC-IX LK-ALOC-SLOT-IX)
063500         MOVE 0 TO LK-ALOC-QTY(LK-ALOC-IX LK-ALOC-SLOT-IX)
063600     END-IF.
063700 900-EXIT.
063800     EXIT.
063900
064000 910-TEST-SLOT-NAME.
064100     SET LK-ALOC-SLOT-IX TO WS-SLOT-X.
064200     IF LK-ALOC-LEG-NAME(LK-ALOC-IX LK-ALOC-SLOT-IX)
064300             = WS-CHECK-LEG-NAME
064400         MOVE 'Y' TO WS-FOUND-SW
064500     END-IF.
064600     SET WS-SLOT-X UP BY 1.
064700 910-EXIT.
064800     EXIT.
064900
065000 920-ADJUST-HOLDING.
065100*    CALLER SETS WS-CHECK-PART-ID, WS-CHECK-LEG-NAME AND
065200*    WS-ADJUST-AMOUNT (SIGNED) BEFORE PERFORMING.  LOOKS UP THE
065300*    PARTICIPANT AND THE SLOT, CREATING THE SLOT IF NEEDED, AND
065400*    POSTS THE DELTA.  CASH IS OUTSIDE THE BASKET INVARIANTS SO
065500*    NO FEASIBILITY OR CONSERVATION CHECK IS RUN HERE -- THE
065600*    SELLER'S ASSET COVER WAS ALREADY PROVED AT PLACEMENT TIME
065700*    BY 110-CHECK-SELL-COVER.
065800     PERFORM 800-FIND-PARTICIPANT THRU 800-EXIT.
065900     IF SLOT-FOUND
066000         SET LK-ALOC-IX TO LK-PART-IX
066100         PERFORM 900-FIND-OR-CREATE-SLOT THRU 900-EXIT
066200         ADD WS-ADJUST-AMOUNT TO
066300             LK-ALOC-QTY(LK-ALOC-IX LK-ALOC-SLOT-IX)
066400     END-IF.
066500 920-EXIT.
066600     EXIT.
066700
066800 9800-JOURNAL.
066900*    CALLER MOVES LK-EVNT-EVENT-TYPE AND EW-TEXT-1/EW-TEXT-2
067000*    BEFORE PERFORMING THIS PARAGRAPH.  SESSION-ID AND THE
067100*    SEQUENCE NUMBER ARE STAMPED BY TRANDRVR WHEN IT ACTS ON
067200*    LK-EVT-WRITE-SW, SINCE THE SEQUENCE COUNTER IS SHARED
067300*    ACROSS EVERY ENGINE TRANDRVR CALLS (TKT#5901).
067400     STRING EW-TEXT-1 ' ' EW-TEXT-2 DELIMITED BY SIZE
067500             INTO LK-EVNT-EVENT-DATA.
067600     SET LK-WRITE-EVENT TO TRUE.
067700 9800-EXIT.
067800     EXIT.
