000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    TRANDRVR.
000700 AUTHOR.        D P TRAVAGLINI.
000800 INSTALLATION.  MIDLAND TRUST DATA CENTER.
000900 DATE-WRITTEN.  92-02-11.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* TRANDRVR - TRANSACTION STREAM DRIVER
001400*
001500* CALLED FROM SESSMSTR'S 900-RUN-PIPELINE STEP, AFTER PRICETIK
001600* HAS REPLAYED THE FIRST BATCH OF TICKS.  READS TRANS-IN IN TIME
001700* ORDER AND, FOR EACH RECORD, DISPATCHES BY TRNX-TYPE-CODE TO
001800* THE RFQ ENGINE (RFQTRADE) OR THE ORDER-BOOK MATCHING ENGINE
001900* (ORDRMTCH).  THIS PROGRAM HOLDS THE ONLY OPEN CONNECTOR ON
002000* TRADES-OUT AND EVENTS-OUT FOR THE WHOLE TRANSACTION PHASE --
002100* IT HANDS EACH ENGINE ITS OWN FD RECORD AREA BY REFERENCE, THE
002200* ENGINE FILLS IN THE FIELDS AND RAISES A WRITE SWITCH, AND THIS
002300* PROGRAM DOES THE ACTUAL WRITE WHEN THE CALL RETURNS.  NEITHER
002400* ENGINE HAS ITS OWN SELECT/FD FOR THESE TWO DATASETS.
002500*
002600* CHANGE LOG
002700*   92-02-11  DPT  INITIAL WRITE-UP -- RFQ TRANSACTIONS ONLY.
002800*                  TKT#3020.
002900*   92-03-19  DPT  ADDED ORDER-PLACE/ORDER-CANCEL DISPATCH WHEN
003000*                  THE MATCHING ENGINE CAME ONLINE.  TKT#3105.
003100*   92-03-19  DPT  TRADES-OUT NOW CREATED HERE (OPEN OUTPUT THEN
003200*                  IMMEDIATE CLOSE) SO RFQTRADE AND ORDRMTCH CAN
003300*                  BOTH OPEN IT EXTEND WITHOUT A "FILE NOT FOUND"
003400*                  ABEND ON THE FIRST TRADE OF THE RUN.  TKT#3106.
003500*   96-10-01  DPT  EVENTS-OUT NOW CLOSED BEFORE RETURNING TO
003600*                  SESSMSTR SO SETLRUN CAN OPEN IT EXTEND IN
003700*                  TURN.  TKT#5820.
003800*   96-11-14  DPT  RFQTRADE AND ORDRMTCH NO LONGER OPEN TRADES-
003900*                  OUT OR EVENTS-OUT ON THEIR OWN -- BOTH STAY
004000*                  IN MEMORY FOR THE WHOLE TRANSACTION PHASE, SO
004100*                  A SECOND OPEN OF EITHER DATASET WHILE THIS
004200*                  PROGRAM STILL HELD ITS OWN WAS ABENDING WITH
004300*                  A DUPLICATE-OPEN ON THE TEST REGION.  BOTH
004400*                  ENGINES NOW BUILD THE OUTPUT RECORD IN THIS
004500*                  PROGRAM'S OWN FD AREA, PASSED DOWN BY
004600*                  REFERENCE, AND RAISE A WRITE SWITCH FOR THIS
004700*                  PROGRAM TO ACT ON WHEN THE CALL RETURNS.
004800*                  TKT#5901.
004900*   97-04-22  RSK  ORDRMTCH CAN NOW WALK THE WHOLE BOOK OFF ONE
005000*                  ORDER-PLACE RECORD INSTEAD OF ONE FILL.  SINCE
005100*                  THIS PROGRAM ONLY LOOKS AT THE WRITE SWITCHES
005200*                  ONCE PER CALL, ORDRMTCH IS NOW RE-CALLED IN A
005300*                  DRAIN LOOP (150-DRIVE-ORDRMTCH) UNTIL IT COMES
005400*                  BACK WITH NOTHING LEFT TO GIVE.  TKT#5940.
005500*   99-01-06  MLH  Y2K REVIEW -- NO DATE-BEARING FIELDS ON THIS
005600*                  PROGRAM'S FILES OR LINKAGE.  NO CHANGE
005700*                  REQUIRED.  TKT Y2K-0447.
005710*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210, RFQTRADE
005720*                  TKT#7301) CHECKED THE WHEN OTHER LEG OF
005730*                  100-DRIVE-STREAM FOR THE SAME CLASS OF DEFECT
005740*                  -- AN UNRECOGNISED TRNX-TYPE-CODE ALREADY
005750*                  COUNTS INTO WS-UNKNOWN-COUNT AND JOURNALS A
005760*                  TransactionRejected EVENT CARRYING THE BAD
005770*                  CODE IN EW-TEXT-1.  NO CHANGE REQUIRED.
005780*                  TKT#7205.
005800*****************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-370.
006300 OBJECT-COMPUTER. IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON  STATUS IS TRANDRVR-TEST-MODE
006700     UPSI-0 OFF STATUS IS TRANDRVR-PROD-MODE.
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     SELECT TRANS-IN ASSIGN TO TRANSIN
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-TRANSIN-STATUS.
007400     SELECT TRADES-OUT ASSIGN TO TRADEOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WS-TRADEOUT-STATUS.
007700     SELECT EVENTS-OUT ASSIGN TO EVNTOUT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WS-EVNTOUT-STATUS.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  TRANS-IN
008400     LABEL RECORDS ARE STANDARD.
008500 COPY TRNXCPY.
008600
008700 FD  TRADES-OUT
008800     LABEL RECORDS ARE STANDARD.
008900 COPY TRADCPY.
009000
009100 FD  EVENTS-OUT
009200     LABEL RECORDS ARE STANDARD.
009300 COPY EVNTCPY.
009400
009500 WORKING-STORAGE SECTION.
009600*****************************************************************
009610* SCALAR WORK FIELDS KEPT AS STANDALONE 77-LEVELS PER SITE
009620* CONVENTION -- FILE STATUS BYTES, THE EOF/WRITE/DRAIN SWITCHES
009630* AND THE RUN COUNTERS.  01-LEVELS BELOW CARRY RECORDS AND
009640* WORK AREAS ONLY.
009650 77  WS-TRANSIN-STATUS        PIC X(02) VALUE '00'.
009660 77  WS-TRADEOUT-STATUS       PIC X(02) VALUE '00'.
009670 77  WS-EVNTOUT-STATUS        PIC X(02) VALUE '00'.
009680 77  WS-TRANSIN-EOF-SW        PIC X(01) VALUE 'N'.
009690     88  TRANSIN-EOF              VALUE 'Y'.
009700 77  WS-TRAD-WRITE-SW         PIC X(01) VALUE 'N'.
009710     88  WRITE-TRADE-YES          VALUE 'Y'.
009720 77  WS-EVT-WRITE-SW          PIC X(01) VALUE 'N'.
009730     88  WRITE-EVENT-YES          VALUE 'Y'.
009740* ORDRMTCH CAN PRODUCE SEVERAL TRADES OFF ONE ORDER-PLACE RECORD
009750* (THE MATCHER RUNS UNTIL THE BOOK STOPS CROSSING), BUT THIS
009760* PROGRAM CHECKS THE WRITE SWITCHES ONLY ONCE PER CALL -- SO
009770* ORDRMTCH IS RE-CALLED ONE MATCH AT A TIME.  WS-ORD-CONTINUE-SW
009780* TELLS IT WHETHER THIS IS THE ORIGINAL TRANSACTION OR A DRAIN
009790* RE-CALL; WS-ORD-MORE-SW COMES BACK 'Y' WHILE THE BOOK MAY
009800* STILL HAVE MORE TO GIVE.  TKT#5940.
009810 77  WS-ORD-CONTINUE-SW       PIC X(01) VALUE 'N'.
009820     88  ORD-CONTINUE-CALL        VALUE 'Y'.
009830 77  WS-ORD-MORE-SW           PIC X(01) VALUE 'N'.
009840     88  ORD-MORE-PENDING         VALUE 'Y'.
009850 77  WS-TRNX-COUNT            PIC S9(06) COMP VALUE 0.
009860 77  WS-UNKNOWN-COUNT         PIC S9(06) COMP VALUE 0.
009870
009880* WORK AREA FEEDING THE EVENT-JOURNAL WRITER.
009890 01  EVNT-WORK-AREA.
013800     05  EW-TEXT-1                PIC X(12) VALUE SPACES.
013900     05  EW-TEXT-2                PIC X(12) VALUE SPACES.
014000     05  FILLER                   PIC X(05).
014100
014200* COMBINED VIEW OF THE EVENT-JOURNAL WORK TEXT, USED WHEN THE
014300* AUDIT TRACE DUMPS THE WHOLE WORK AREA IN ONE DISPLAY.
014400 01  EW-COMBINED-VIEW REDEFINES EVNT-WORK-AREA.
014500     05  EW-COMBINED              PIC X(29).
014600
014700*****************************************************************
014800 LINKAGE SECTION.
014900*****************************************************************
015000* IN-MEMORY SESSION RECORD -- SAME SHAPE AS SESSCPY, CARRIED BY
015100* REFERENCE FROM SESSMSTR'S WORKING STORAGE.
015200 COPY SESSCPY REPLACING ==SESS-RECORD== BY ==LK-SESS-RECORD==,
015300                        ==SESS-==       BY ==LK-SESS-==.
015400
015500* PARTICIPANT TABLE -- SHAPE MATCHES SESSMSTR'S WS-PART-TABLE.
015600 01  LK-PART-TABLE.
015700     05  LK-PART-COUNT            PIC S9(04) COMP.
015800     05  LK-PART-ENTRY OCCURS 20 TIMES INDEXED BY LK-PART-IX.
015900         10  LK-PART-ID           PIC X(12).
016000         10  LK-PART-NAME         PIC X(20).
016100     05  FILLER                   PIC X(05).
016110
016120* ALTERNATE FLAT VIEW OF THE PARTICIPANT TABLE -- USED BY THE
016130* END-OF-STEP DUMP DISPLAY SO THE WHOLE TABLE MOVES IN ONE SHOT.
016140 01  LK-PART-TABLE-ALT REDEFINES LK-PART-TABLE.
016150     05  FILLER                   PIC X(647).
016200
016300* ALLOCATION TABLE -- SHAPE MATCHES SESSMSTR'S WS-ALOC-TABLE.
016400 01  LK-ALOC-TABLE.
016500     05  LK-ALOC-ENTRY OCCURS 20 TIMES INDEXED BY LK-ALOC-IX.
016600         10  LK-ALOC-COUNT        PIC 9(02).
016700         10  LK-ALOC-SLOT OCCURS 9 TIMES
016800                             INDEXED BY LK-ALOC-SLOT-IX.
016900             15  LK-ALOC-LEG-NAME PIC X(08).
017000             15  LK-ALOC-QTY      PIC S9(09)V9(04).
017100     05  FILLER                   PIC X(05).
017110
017120* ALTERNATE FLAT VIEW OF THE ALLOCATION TABLE -- SAME PURPOSE AS
017130* LK-PART-TABLE-ALT ABOVE, FOR THE HOLDINGS SIDE.
017140 01  LK-ALOC-TABLE-ALT REDEFINES LK-ALOC-TABLE.
017150     05  FILLER                   PIC X(3465).
017160
017170* SHARED EVENT-SEQUENCE COUNTER -- OWNED BY SESSMSTR'S WORKING
017180* STORAGE, PASSED BY REFERENCE SO EVERY EVENT WRITTEN DURING THE
017190* TRANSACTION PHASE CONTINUES THE SAME UNBROKEN SEQUENCE AS THE
017195* REST OF THE RUN.  TKT#7014.
017196 01  LK-EVT-SEQ                   PIC 9(06).
017200
017300*****************************************************************
017400 PROCEDURE DIVISION USING LK-SESS-RECORD, LK-PART-TABLE,
017410         LK-ALOC-TABLE, LK-EVT-SEQ.
017600*****************************************************************
017700
017800 000-MAIN.
017900     PERFORM 010-OPEN-FILES     THRU 010-EXIT.
018000     PERFORM 100-DRIVE-STREAM   THRU 100-EXIT
018100             UNTIL TRANSIN-EOF.
018200     PERFORM 990-CLOSE-FILES    THRU 990-EXIT.
018300     GOBACK.
018400
018500 010-OPEN-FILES.
018600     OPEN INPUT TRANS-IN.
018700     IF WS-TRANSIN-STATUS NOT = '00'
018800         DISPLAY 'TRANDRVR - TRANS-IN OPEN ERROR - STATUS='
018900                 WS-TRANSIN-STATUS
019000     END-IF.
019100*    TRADES-OUT IS CREATED HERE AND HELD OPEN FOR THE WHOLE
019200*    TRANSACTION PHASE -- RFQTRADE AND ORDRMTCH NEVER OPEN IT.
019300     OPEN OUTPUT TRADES-OUT.
019400     IF WS-TRADEOUT-STATUS NOT = '00'
019500         DISPLAY 'TRANDRVR - TRADES-OUT OPEN ERROR - STATUS='
019600                 WS-TRADEOUT-STATUS
019700     END-IF.
019800     OPEN EXTEND EVENTS-OUT.
019900     IF WS-EVNTOUT-STATUS NOT = '00'
020000         DISPLAY 'TRANDRVR - EVENTS-OUT OPEN ERROR - STATUS='
020100                 WS-EVNTOUT-STATUS
020200     END-IF.
020300     PERFORM 020-READ-TRNX THRU 020-EXIT.
020400 010-EXIT.
020500     EXIT.
020600
020700 020-READ-TRNX.
020800     READ TRANS-IN
020900         AT END
021000             MOVE 'Y' TO WS-TRANSIN-EOF-SW
021100     END-READ.
021200 020-EXIT.
021300     EXIT.
021400
021500 100-DRIVE-STREAM.
021600     ADD 1 TO WS-TRNX-COUNT.
021700     EVALUATE TRUE
021800         WHEN TRNX-RFQ-CREATE OR TRNX-QUOTE-PROVIDE
021900                 OR TRNX-QUOTE-ACCEPT
022000             MOVE 'N' TO WS-TRAD-WRITE-SW
022100             MOVE 'N' TO WS-EVT-WRITE-SW
022200             CALL 'RFQTRADE' USING LK-SESS-RECORD, LK-PART-TABLE,
022300                     LK-ALOC-TABLE, TRNX-RECORD, TRAD-RECORD,
022400                     WS-TRAD-WRITE-SW, EVNT-RECORD,
022500                     WS-EVT-WRITE-SW
022600             IF WRITE-TRADE-YES
022700                 PERFORM 9700-WRITE-TRADE THRU 9700-EXIT
022800             END-IF
022900             IF WRITE-EVENT-YES
023000                 PERFORM 9810-WRITE-CALLED-EVENT THRU 9810-EXIT
023100             END-IF
023200         WHEN TRNX-ORDER-PLACE OR TRNX-ORDER-CANCEL
023300             PERFORM 150-DRIVE-ORDRMTCH THRU 150-EXIT
023400         WHEN OTHER
023500             ADD 1 TO WS-UNKNOWN-COUNT
023600             MOVE 'TransactionRejected' TO EVNT-EVENT-TYPE
023700             MOVE TRNX-TYPE-CODE TO EW-TEXT-1
023800             MOVE SPACES TO EW-TEXT-2
023900             PERFORM 9800-WRITE-EVENT THRU 9800-EXIT
024000     END-EVALUATE.
024100     PERFORM 020-READ-TRNX THRU 020-EXIT.
024200 100-EXIT.
024300     EXIT.
024400
024500 150-DRIVE-ORDRMTCH.
024600*    ONE ORDER-PLACE RECORD CAN CROSS SEVERAL RESTING ORDERS.
024700*    RE-CALL ORDRMTCH ONE MATCH AT A TIME UNTIL IT SIGNALS THE
024800*    BOOK HAS NOTHING FURTHER TO GIVE.  TKT#5940.
024900     MOVE 'N' TO WS-ORD-CONTINUE-SW.
025000     MOVE 'Y' TO WS-ORD-MORE-SW.
025100     PERFORM 160-CALL-ORDRMTCH THRU 160-EXIT
025200             UNTIL NOT ORD-MORE-PENDING.
025300 150-EXIT.
025400     EXIT.
025500
025600 160-CALL-ORDRMTCH.
025700     MOVE 'N' TO WS-TRAD-WRITE-SW.
025800     MOVE 'N' TO WS-EVT-WRITE-SW.
025900     MOVE 'N' TO WS-ORD-MORE-SW.
026000     CALL 'ORDRMTCH' USING LK-SESS-RECORD, LK-PART-TABLE,
026100             LK-ALOC-TABLE, TRNX-RECORD, TRAD-RECORD,
026200             WS-TRAD-WRITE-SW, EVNT-RECORD, WS-EVT-WRITE-SW,
026300             WS-ORD-CONTINUE-SW, WS-ORD-MORE-SW.
026400     IF WRITE-TRADE-YES
026500         PERFORM 9700-WRITE-TRADE THRU 9700-EXIT
026600     END-IF.
026700     IF WRITE-EVENT-YES
026800         PERFORM 9810-WRITE-CALLED-EVENT THRU 9810-EXIT
026900     END-IF.
027000     MOVE 'Y' TO WS-ORD-CONTINUE-SW.
027100 160-EXIT.
027200     EXIT.
027300
027400 990-CLOSE-FILES.
027500     CLOSE TRANS-IN.
027600     CLOSE TRADES-OUT.
027700     CLOSE EVENTS-OUT.
027800 990-EXIT.
027900     EXIT.
028000
028100 9700-WRITE-TRADE.
028200*    TRAD-RECORD WAS FILLED IN DIRECTLY BY RFQTRADE/ORDRMTCH,
028300*    WORKING AGAINST THIS PROGRAM'S OWN FD AREA BY REFERENCE.
028400     WRITE TRAD-RECORD.
028500     IF WS-TRADEOUT-STATUS NOT = '00'
028600         DISPLAY 'TRANDRVR - TRADES-OUT WRITE ERROR - STATUS='
028700                 WS-TRADEOUT-STATUS
028800     END-IF.
028900 9700-EXIT.
029000     EXIT.
029100
029200 9800-WRITE-EVENT.
029300*    COMMON EVENT-JOURNAL WRITER, ADAPTED INTO EVERY PROGRAM IN
029400*    THE RUN THAT NEEDS ONE.  CALLER MOVES EVNT-EVENT-TYPE AND
029500*    EW-TEXT-1/EW-TEXT-2 BEFORE PERFORMING THIS PARAGRAPH.
029600     ADD 1 TO LK-EVT-SEQ.
029700     MOVE LK-SESS-SESSION-ID TO EVNT-SESSION-ID.
029800     MOVE LK-EVT-SEQ         TO EVNT-SEQUENCE.
029900     STRING EW-TEXT-1 ' ' EW-TEXT-2 DELIMITED BY SIZE
030000             INTO EVNT-EVENT-DATA.
030100     WRITE EVNT-RECORD.
030200     IF WS-EVNTOUT-STATUS NOT = '00'
030300         DISPLAY 'TRANDRVR - EVENTS-OUT WRITE ERROR - STATUS='
030400                 WS-EVNTOUT-STATUS
030500     END-IF.
030600 9800-EXIT.
030700     EXIT.
030800
030900 9810-WRITE-CALLED-EVENT.
031000*    RFQTRADE/ORDRMTCH FILL IN EVNT-EVENT-TYPE AND EVNT-EVENT-
031100*    DATA DIRECTLY (SAME BY-REFERENCE FD AREA AS 9700 ABOVE) --
031200*    THIS PROGRAM ONLY OWNS THE SEQUENCE NUMBER AND THE WRITE.
031300     ADD 1 TO LK-EVT-SEQ.
031400     MOVE LK-SESS-SESSION-ID TO EVNT-SESSION-ID.
031500     MOVE LK-EVT-SEQ         TO EVNT-SEQUENCE.
031600     WRITE EVNT-RECORD.
031700     IF WS-EVNTOUT-STATUS NOT = '00'
031800         DISPLAY 'TRANDRVR - EVENTS-OUT WRITE ERROR - STATUS='
031900                 WS-EVNTOUT-STATUS
032000     END-IF.
032100 9810-EXIT.
032200     EXIT.
