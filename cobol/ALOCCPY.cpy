000100*****************************************************************
000200* COPYBOOK:   ALOCCPY
000300* DESCRIPTION: ALLOCATION RECORD -- ONE ENTRY PER PARTICIPANT
000400*              HOLDS THE CURRENT HOLDINGS VECTOR (ONE SLOT PER
000500*              SESSION LEG PLUS AN OPTIONAL CASH SLOT USED BY
000600*              THE ORDER BOOK).  THIS SHAPE IS CARRIED TWO WAYS:
000610*              (1) IN MEMORY, AS ONE OCCURRENCE OF LK-ALOC-TABLE,
000620*              PASSED BY REFERENCE DOWN THE CALL CHAIN FROM
000630*              SESSMSTR THROUGH RFQTRADE/ORDRMTCH/SETLRUN; AND
000640*              (2) ON DISK, AS THE RECORD LAYOUT OF THE OPTIONAL
000650*              ALLOC-IN FEED SESSMSTR READS WHEN A SESSION'S
000660*              BASKET QUANTITIES ARRIVE ALL ZERO.  TKT#7210.
000900*
001000*   88-06-20  RSK  ORIGINAL LAYOUT, 8 HOLDINGS SLOTS.
001100*   94-08-09  DPT  WIDENED TO 9 SLOTS TO CARRY THE CASH SLOT
001200*                  USED BY THE ORDER-BOOK LEG.  TKT#4471.
001300*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
001310*   02-11-04  CNW  LAYOUT UNCHANGED BUT GAINED A SECOND USE AS
001320*                  THE RECORD FOR SESSMSTR'S NEW OPTIONAL
001330*                  ALLOC-IN FEED.  SEE HEADER ABOVE.  TKT#7210.
001400*****************************************************************
001500 01  ALOC-RECORD.
001600     05  ALOC-SESSION-ID          PIC X(12).
001700     05  ALOC-PART-ID             PIC X(12).
001800     05  ALOC-COUNT               PIC 9(02).
001900     05  ALOC-ENTRY-TABLE         OCCURS 9 TIMES
002000                                  INDEXED BY ALOC-ENTRY-X.
002100         10  ALOC-LEG-NAME        PIC X(08).
002200         10  ALOC-QTY             PIC S9(09)V9(04).
002300     05  FILLER                   PIC X(20).
