000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    RFQTRADE.
000700 AUTHOR.        D P TRAVAGLINI.
000800 INSTALLATION.  MIDLAND TRUST DATA CENTER.
000900 DATE-WRITTEN.  92-02-18.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* RFQTRADE - REQUEST-FOR-QUOTE TRADING ENGINE
001400*
001500* CALLED FROM TRANDRVR'S 100-DRIVE-STREAM STEP, ONCE PER RFQC/
001600* QUOT/ACPT TRANSACTION.  KEEPS ITS OWN RFQ AND QUOTE TABLES IN
001700* WORKING STORAGE FOR THE LIFE OF THE RUN -- THEY ARE NEVER
001800* RESET BETWEEN CALLS.  THREE STEPS, ONE PER TRANSACTION TYPE:
001900*     RFQC - RAISE AN RFQ AGAINST THE SESSION (STATUS OPEN).
002000*     QUOT - A COUNTERPARTY QUOTES A RATE AGAINST AN OPEN RFQ
002100*            (STATUS MOVES TO QUOTED).
002200*     ACPT - THE REQUESTER ACCEPTS THE QUOTE.  THE SWAP IS
002300*            SIZED, CHECKED FOR FEASIBILITY, POSTED TO BOTH
002400*            PARTICIPANTS' ALLOCATION ROWS, AND RE-CHECKED FOR
002500*            CONSERVATION AND NO NEGATIVE HOLDINGS BEFORE THE
002600*            TRADE COMMITS (STATUS MOVES TO EXECUTED).  A TRADE
002700*            THAT FAILS THE POST-CHECK IS BACKED OUT.
002800* THIS PROGRAM DOES NOT OPEN TRADES-OUT OR EVENTS-OUT -- SEE THE
002900* 96-11-14 CHANGE LOG ENTRY BELOW.
003000*
003100* CHANGE LOG
003200*   92-02-18  DPT  INITIAL WRITE-UP -- RFQ CREATE AND QUOTE
003300*                  PROVIDE ONLY.  TKT#3020.
003400*   92-03-02  DPT  ADDED QUOTE ACCEPT / TRADE EXECUTION, WITH
003500*                  THE FEASIBILITY AND POST-TRADE CONSERVATION
003600*                  CHECKS RUN THROUGH INVCHECK.  TKT#3041.
003700*   93-06-25  RSK  CASH IS NOW ALLOCATED ON DEMAND -- THE FIRST
003800*                  TRADE THAT MOVES CASH FOR A PARTICIPANT
003900*                  BUILDS THEIR SLOT IN THE ALLOCATION TABLE,
004000*                  SINCE SESSMSTR DOES NOT PRE-ALLOCATE IT AT
004100*                  SESSION SET-UP.  TKT#3820.
004200*   96-11-14  DPT  NO LONGER OPENS TRADES-OUT OR EVENTS-OUT
004300*                  ITSELF -- BOTH FILES NOW STAY OPEN IN
004400*                  TRANDRVR FOR THE WHOLE TRANSACTION PHASE, SO
004500*                  THIS PROGRAM BUILDS THE OUTPUT RECORDS IN
004600*                  TRANDRVR'S OWN FD AREAS (PASSED DOWN BY
004700*                  REFERENCE) AND RAISES A WRITE SWITCH INSTEAD
004800*                  OF WRITING THEM ITSELF.  TKT#5901.
004900*   99-01-06  MLH  Y2K REVIEW -- NO DATE-BEARING FIELDS ON THIS
005000*                  PROGRAM'S LINKAGE.  NO CHANGE REQUIRED.
005100*                  TKT Y2K-0447.
005110*   03-08-14  CNW  340-VALIDATE-POST-TRADE NOW ALSO RUNS THE
005120*                  ZERO-SUM CHECK (CODE 3) ON BOTH SWAP LEGS --
005130*                  INVCHECK CARRIED THE LOGIC SINCE TKT#3041 BUT
005140*                  NO CALLER EVER PASSED CODE 3.  AUDIT FINDING.
005150*                  TKT#7301.
005200*****************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON  STATUS IS RFQTRADE-TEST-MODE
006100     UPSI-0 OFF STATUS IS RFQTRADE-PROD-MODE.
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006405*****************************************************************
006410* WORK SUBSCRIPTS, SWITCHES AND COUNTERS -- STANDALONE 77-LEVELS,
006415* SAME CONVENTION AS THE REST OF THE SHOP'S TRADE ENGINES.
006420*****************************************************************
006425 77  WS-LEG-X                     PIC S9(04) COMP VALUE 0.
006430 77  WS-PART-X                    PIC S9(04) COMP VALUE 0.
006435 77  WS-SLOT-X                    PIC S9(04) COMP VALUE 0.
006440 77  WS-RFQ-X                     PIC S9(04) COMP VALUE 0.
006445 77  WS-QUOTE-X                   PIC S9(04) COMP VALUE 0.
006450 77  WS-TRADE-SEQ                 PIC S9(06) COMP VALUE 0.
006455 77  WS-TRADE-SEQ-ED              PIC 9(06) VALUE 0.
006460 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
006465     88  SLOT-FOUND                   VALUE 'Y'.
006470 77  WS-VALID-SW                  PIC X(01) VALUE 'N'.
006475     88  RFQ-VALID                    VALUE 'Y'.
006500*****************************************************************
006600* RFQ TABLE -- ONE ROW PER RFQ RAISED THIS RUN.  SHAPE MATCHES
006700* RFQCCPY, HELD HERE AS AN OCCURS TABLE SINCE RFQCCPY ITSELF IS
006800* A FLAT SINGLE-ENTRY COPYBOOK.
006900 01  WS-RFQ-TABLE.
007000     05  WS-RFQ-COUNT             PIC S9(04) COMP VALUE 0.
007100     05  WS-RFQ-ENTRY OCCURS 50 TIMES INDEXED BY WS-RFQ-IX.
007200         10  WS-RFQ-ID            PIC X(12).
007300         10  WS-RFQ-SESSION-ID    PIC X(12).
007400         10  WS-RFQ-REQUESTER-ID  PIC X(12).
007500         10  WS-RFQ-LEG-FROM      PIC X(08).
007600         10  WS-RFQ-LEG-TO        PIC X(08).
007700         10  WS-RFQ-AMOUNT-FROM   PIC S9(09)V9(04).
007800         10  WS-RFQ-STATUS        PIC X(10).
007900             88  WS-RFQ-OPEN          VALUE 'OPEN'.
008000             88  WS-RFQ-QUOTED        VALUE 'QUOTED'.
008100             88  WS-RFQ-EXECUTED      VALUE 'EXECUTED'.
008200             88  WS-RFQ-CANCELLED     VALUE 'CANCELLED'.
008300             88  WS-RFQ-EXPIRED       VALUE 'EXPIRED'.
008400     05  FILLER                   PIC X(05).
008500
008600* QUOTE TABLE -- ONE ROW PER QUOTE PROVIDED THIS RUN.  SHAPE
008700* MATCHES QUOTCPY.
008800 01  WS-QUOTE-TABLE.
008900     05  WS-QUOTE-COUNT           PIC S9(04) COMP VALUE 0.
009000     05  WS-QUOTE-ENTRY OCCURS 50 TIMES INDEXED BY WS-QUOTE-IX.
009100         10  WS-QUOTE-ID          PIC X(12).
009200         10  WS-QUOTE-RFQ-ID      PIC X(12).
009300         10  WS-QUOTE-QUOTER-ID   PIC X(12).
009400         10  WS-QUOTE-RATE        PIC S9(05)V9(06).
009500     05  FILLER                   PIC X(05).
009600
011600* SEARCH KEYS -- LOADED BY THE CALLING PARAGRAPH BEFORE EACH
011700* SHARED LOOK-UP OR POSTING HELPER IS PERFORMED BELOW.
011800 01  SEARCH-KEYS.
011900     05  WS-CHECK-PART-ID         PIC X(12).
012000     05  WS-CHECK-LEG-NAME        PIC X(08).
012100     05  WS-CHECK-RFQ-ID          PIC X(12).
012200     05  WS-CHECK-QUOTE-ID        PIC X(12).
012300     05  WS-AMOUNT-TO             PIC S9(09)V9(04) VALUE 0.
012400     05  WS-ADJUST-AMOUNT         PIC S9(09)V9(04) VALUE 0.
012500     05  FILLER                   PIC X(05).
012600
012700* ALTERNATE FLAT VIEW OF THE SEARCH-KEY BLOCK FOR THE TRACE
012800* DISPLAY ON A FAILED LOOK-UP.
012900 01  SEARCH-KEYS-ALT REDEFINES SEARCH-KEYS.
013000     05  FILLER                   PIC X(57).
013100
013200* PARAMETER BLOCK FOR THE CALL TO INVCHECK -- SAME SHAPE THE
013300* CHECKER ITSELF USES, SO WS-INV-RESULT COMES BACK RIGHT HERE.
013400 01  WS-INVCHECK-PARMS.
013500     05  WS-CHECK-CODE            PIC X(01).
013600     05  WS-DELTA-A               PIC S9(09)V9(04) VALUE 0.
013700     05  WS-DELTA-B               PIC S9(09)V9(04) VALUE 0.
013800     05  WS-GIVER-HOLDING         PIC S9(09)V9(04) VALUE 0.
013900     05  WS-GIVE-AMOUNT           PIC S9(09)V9(04) VALUE 0.
014000     05  WS-INV-RESULT            PIC X(01).
014100     05  FILLER                   PIC X(10).
014200
014300* ALTERNATE FLAT VIEW OF THE CHECK PARAMETER BLOCK, SAME AS
014400* INVCHECK'S OWN COPY, FOR THE ONE-MOVE TRACE DISPLAY.
014500 01  WS-INVCHECK-PARMS-ALT REDEFINES WS-INVCHECK-PARMS.
014600     05  FILLER                   PIC X(64).
014700
014800* DUMMY LATEST-PRICE SNAPSHOT -- INVCHECK'S CALLING SEQUENCE
014900* CARRIES ONE ON EVERY CALL BUT THE FEASIBILITY, CONSERVATION
015000* AND NO-NEGATIVE CHECKS NEVER CONSULT IT.  UNUSED HERE.
015100 01  WS-PRICE-AREA.
015200     05  WS-PRICE-TICK-SEQ        PIC 9(06) VALUE 0.
015300     05  WS-PRICE-LEG-COUNT       PIC 9(02) VALUE 0.
015400     05  WS-PRICE-LEG OCCURS 8 TIMES.
015500         10  WS-PRICE-LEG-NAME    PIC X(08).
015600         10  WS-PRICE-LEG-PRICE   PIC S9(07)V9(04).
015700     05  FILLER                   PIC X(05).
015800
015900* DUMMY PAYOUT TABLE -- SAME REASON AS WS-PRICE-AREA ABOVE.
016000* ONLY THE SETTLEMENT-SUM CHECK (RUN BY SETLRUN) POPULATES ONE.
016100 01  WS-DUMMY-PAYOUT-TABLE.
016200     05  WS-DUMMY-PAYOUT-COUNT    PIC S9(04) COMP VALUE 0.
016300     05  WS-DUMMY-PAYOUT-ENTRY OCCURS 20 TIMES.
016400         10  WS-DP-PART-ID        PIC X(12).
016500         10  WS-DP-PAYOUT         PIC S9(11)V9(02).
016600     05  FILLER                   PIC X(05).
016700
016800* WORK AREA FEEDING THE EVENT-JOURNAL WRITER -- SAME SITE
016900* CONVENTION AS SESSMSTR, PRICETIK AND TRANDRVR.
017000 01  EVNT-WORK-AREA.
017100     05  EW-TEXT-1                PIC X(12) VALUE SPACES.
017200     05  EW-TEXT-2                PIC X(12) VALUE SPACES.
017300     05  FILLER                   PIC X(05).
017400
017500* COMBINED VIEW OF THE EVENT-JOURNAL WORK TEXT, USED WHEN THE
017600* AUDIT TRACE DUMPS THE WHOLE WORK AREA IN ONE DISPLAY.
017700 01  EW-COMBINED-VIEW REDEFINES EVNT-WORK-AREA.
017800     05  EW-COMBINED              PIC X(29).
017900
018000*****************************************************************
018100 LINKAGE SECTION.
018200*****************************************************************
018300* IN-MEMORY SESSION RECORD -- SAME SHAPE AS SESSCPY, CARRIED BY
018400* REFERENCE FROM SESSMSTR'S WORKING STORAGE.
018500 COPY SESSCPY REPLACING ==SESS-RECORD== BY ==LK-SESS-RECORD==,
018600                        ==SESS-==       BY ==LK-SESS-==.
018700
018800* PARTICIPANT TABLE -- SHAPE MATCHES SESSMSTR'S WS-PART-TABLE.
018900 01  LK-PART-TABLE.
019000     05  LK-PART-COUNT            PIC S9(04) COMP.
019100     05  LK-PART-ENTRY OCCURS 20 TIMES INDEXED BY LK-PART-IX.
019200         10  LK-PART-ID           PIC X(12).
019300         10  LK-PART-NAME         PIC X(20).
019400     05  FILLER                   PIC X(05).
019500
019600* ALLOCATION TABLE -- SHAPE MATCHES SESSMSTR'S WS-ALOC-TABLE.
019700 01  LK-ALOC-TABLE.
019800     05  LK-ALOC-ENTRY OCCURS 20 TIMES INDEXED BY LK-ALOC-IX.
019900         10  LK-ALOC-COUNT        PIC 9(02).
020000         10  LK-ALOC-SLOT OCCURS 9 TIMES
020100                             INDEXED BY LK-ALOC-SLOT-IX.
020200             15  LK-ALOC-LEG-NAME PIC X(08).
020300             15  LK-ALOC-QTY      PIC S9(09)V9(04).
020400     05  FILLER                   PIC X(05).
020500
020600* THE TRANSACTION RECORD TRANDRVR IS DISPATCHING ON.
020700 COPY TRNXCPY REPLACING ==TRNX-RECORD== BY ==LK-TRNX-RECORD==,
020800                        ==TRNX-==       BY ==LK-TRNX-==.
020900
021000* TRANDRVR'S OWN TRADES-OUT FD RECORD, PASSED DOWN BY REFERENCE
021100* -- THIS PROGRAM FILLS IT IN AND RAISES LK-TRAD-WRITE-SW; IT
021200* NEVER OPENS OR WRITES THE FILE ITSELF (TKT#5901).
021300 COPY TRADCPY REPLACING ==TRAD-RECORD== BY ==LK-TRAD-RECORD==,
021400                        ==TRAD-==       BY ==LK-TRAD-==.
021500
021600 01  LK-TRAD-WRITE-SW             PIC X(01).
021700     88  LK-WRITE-TRADE               VALUE 'Y'.
021800
021900* TRANDRVR'S OWN EVENTS-OUT FD RECORD, SAME ARRANGEMENT.
022000 COPY EVNTCPY REPLACING ==EVNT-RECORD== BY ==LK-EVNT-RECORD==,
022100                        ==EVNT-==       BY ==LK-EVNT-==.
022200
022300 01  LK-EVT-WRITE-SW              PIC X(01).
022400     88  LK-WRITE-EVENT               VALUE 'Y'.
022500
022600*****************************************************************
022700 PROCEDURE DIVISION USING LK-SESS-RECORD, LK-PART-TABLE,
022800         LK-ALOC-TABLE, LK-TRNX-RECORD, LK-TRAD-RECORD,
022900         LK-TRAD-WRITE-SW, LK-EVNT-RECORD, LK-EVT-WRITE-SW.
023000*****************************************************************
023100
023200 000-MAIN.
023300     MOVE 'N' TO LK-TRAD-WRITE-SW.
023400     MOVE 'N' TO LK-EVT-WRITE-SW.
023500     EVALUATE TRUE
023600         WHEN LK-TRNX-RFQ-CREATE
023700             PERFORM 100-CREATE-RFQ     THRU 100-EXIT
023800         WHEN LK-TRNX-QUOTE-PROVIDE
023900             PERFORM 200-PROVIDE-QUOTE  THRU 200-EXIT
024000         WHEN LK-TRNX-QUOTE-ACCEPT
024100             PERFORM 300-ACCEPT-QUOTE   THRU 300-EXIT
024200     END-EVALUATE.
024300     GOBACK.
024400
024500 100-CREATE-RFQ.
024600*    SESSION MUST MATCH, THE TWO LEGS MUST BOTH BELONG TO THE
024700*    SESSION'S BASKET AND MUST DIFFER, AND THE AMOUNT OFFERED
024800*    MUST BE POSITIVE.
024900     MOVE 'Y' TO WS-VALID-SW.
025000     IF LK-TRNX-RC-SESSION-ID NOT = LK-SESS-SESSION-ID
025100         MOVE 'N' TO WS-VALID-SW
025200     END-IF.
025300     IF LK-TRNX-RC-LEG-FROM = LK-TRNX-RC-LEG-TO
025400         MOVE 'N' TO WS-VALID-SW
025500     END-IF.
025600     IF LK-TRNX-RC-AMOUNT-FROM NOT > 0
025700         MOVE 'N' TO WS-VALID-SW
025800     END-IF.
025900     IF RFQ-VALID
026000         MOVE LK-TRNX-RC-LEG-FROM TO WS-CHECK-LEG-NAME
026100         PERFORM 860-LEG-IN-SESSION THRU 860-EXIT
026200         IF NOT SLOT-FOUND
026300             MOVE 'N' TO WS-VALID-SW
026400         END-IF
026500     END-IF.
026600     IF RFQ-VALID
026700         MOVE LK-TRNX-RC-LEG-TO TO WS-CHECK-LEG-NAME
026800         PERFORM 860-LEG-IN-SESSION THRU 860-EXIT
026900         IF NOT SLOT-FOUND
027000             MOVE 'N' TO WS-VALID-SW
027100         END-IF
027200     END-IF.
027300     IF RFQ-VALID AND WS-RFQ-COUNT < 50
027400         ADD 1 TO WS-RFQ-COUNT
027500         SET WS-RFQ-IX TO WS-RFQ-COUNT
027600         MOVE LK-TRNX-RC-RFQ-ID       TO WS-RFQ-ID(WS-RFQ-IX)
027700         MOVE LK-TRNX-RC-SESSION-ID
027800             TO WS-RFQ-SESSION-ID(WS-RFQ-IX)
027900         MOVE LK-TRNX-RC-REQUESTER-ID
028000             TO WS-RFQ-REQUESTER-ID(WS-RFQ-IX)
028100         MOVE LK-TRNX-RC-LEG-FROM TO WS-RFQ-LEG-FROM(WS-RFQ-IX)
028200         MOVE LK-TRNX-RC-LEG-TO   TO WS-RFQ-LEG-TO(WS-RFQ-IX)
028300         MOVE LK-TRNX-RC-AMOUNT-FROM
028400             TO WS-RFQ-AMOUNT-FROM(WS-RFQ-IX)
028500         SET WS-RFQ-OPEN(WS-RFQ-IX) TO TRUE
028600         MOVE 'RFQRequested' TO LK-EVNT-EVENT-TYPE
028700         MOVE LK-TRNX-RC-RFQ-ID TO EW-TEXT-1
028800         MOVE SPACES TO EW-TEXT-2
028900         PERFORM 9800-JOURNAL THRU 9800-EXIT
029000     END-IF.
029100 100-EXIT.
029200     EXIT.
029300
029400 200-PROVIDE-QUOTE.
029500*    THE RFQ MUST EXIST AND STILL BE OPEN, THE QUOTER MAY NOT
029600*    BE THE REQUESTER, AND THE RATE MUST BE POSITIVE.
029700     MOVE 'Y' TO WS-VALID-SW.
029800     MOVE LK-TRNX-QT-RFQ-ID TO WS-CHECK-RFQ-ID.
029900     PERFORM 820-FIND-RFQ THRU 820-EXIT.
030000     IF NOT SLOT-FOUND
030100         MOVE 'N' TO WS-VALID-SW
030200     ELSE
030300         IF NOT WS-RFQ-OPEN(WS-RFQ-IX)
030400             MOVE 'N' TO WS-VALID-SW
030500         END-IF
030600         IF LK-TRNX-QT-QUOTER-ID = WS-RFQ-REQUESTER-ID(WS-RFQ-IX)
030700             MOVE 'N' TO WS-VALID-SW
030800         END-IF
030900         IF LK-TRNX-QT-RATE NOT > 0
031000             MOVE 'N' TO WS-VALID-SW
031100         END-IF
031200     END-IF.
031300     IF RFQ-VALID AND WS-QUOTE-COUNT < 50
031400         ADD 1 TO WS-QUOTE-COUNT
031500         SET WS-QUOTE-IX TO WS-QUOTE-COUNT
031600         MOVE LK-TRNX-QT-QUOTE-ID TO WS-QUOTE-ID(WS-QUOTE-IX)
031700         MOVE LK-TRNX-QT-RFQ-ID   TO WS-QUOTE-RFQ-ID(WS-QUOTE-IX)
031800         MOVE LK-TRNX-QT-QUOTER-ID
031900             TO WS-QUOTE-QUOTER-ID(WS-QUOTE-IX)
032000         MOVE LK-TRNX-QT-RATE     TO WS-QUOTE-RATE(WS-QUOTE-IX)
032100         SET WS-RFQ-QUOTED(WS-RFQ-IX) TO TRUE
032200         MOVE 'QuoteProvided' TO LK-EVNT-EVENT-TYPE
032300         MOVE LK-TRNX-QT-QUOTE-ID TO EW-TEXT-1
032400         MOVE LK-TRNX-QT-RFQ-ID   TO EW-TEXT-2
032500         PERFORM 9800-JOURNAL THRU 9800-EXIT
032600     END-IF.
032700 200-EXIT.
032800     EXIT.
032900
033000 300-ACCEPT-QUOTE.
033100*    THE RFQ AND QUOTE MUST EXIST, WITH THE RFQ STILL IN
033200*    QUOTED STATUS.  THE SWAP IS SIZED, CHECKED FOR
033300*    FEASIBILITY, POSTED, THEN RE-CHECKED FOR CONSERVATION AND
033400*    NO NEGATIVE HOLDINGS BEFORE THE TRADE IS ALLOWED TO STAND.
033500     MOVE 'Y' TO WS-VALID-SW.
033600     MOVE LK-TRNX-AC-RFQ-ID TO WS-CHECK-RFQ-ID.
033700     PERFORM 820-FIND-RFQ THRU 820-EXIT.
033800     IF NOT SLOT-FOUND OR NOT WS-RFQ-QUOTED(WS-RFQ-IX)
033900         MOVE 'N' TO WS-VALID-SW
034000     END-IF.
034100     IF RFQ-VALID
034200         MOVE LK-TRNX-AC-QUOTE-ID TO WS-CHECK-QUOTE-ID
034300         PERFORM 840-FIND-QUOTE THRU 840-EXIT
034400         IF NOT SLOT-FOUND
034500             MOVE 'N' TO WS-VALID-SW
034600         END-IF
034700     END-IF.
034800     IF RFQ-VALID
034900         PERFORM 310-COMPUTE-AMOUNT-TO THRU 310-EXIT
035000         PERFORM 320-CHECK-FEASIBILITY THRU 320-EXIT
035100     END-IF.
035200     IF RFQ-VALID
035300         PERFORM 330-APPLY-SWAP THRU 330-EXIT
035400         PERFORM 340-VALIDATE-POST-TRADE THRU 340-EXIT
035500         IF RFQ-VALID
035600             PERFORM 350-WRITE-TRADE THRU 350-EXIT
035700             SET WS-RFQ-EXECUTED(WS-RFQ-IX) TO TRUE
035800         ELSE
035900             PERFORM 360-ROLLBACK-SWAP THRU 360-EXIT
036000         END-IF
036100     END-IF.
036200 300-EXIT.
036300     EXIT.
036400
036500 310-COMPUTE-AMOUNT-TO.
036600     COMPUTE WS-AMOUNT-TO ROUNDED = WS-RFQ-AMOUNT-FROM(WS-RFQ-IX)
036700             * WS-QUOTE-RATE(WS-QUOTE-IX).
036800 310-EXIT.
036900     EXIT.
037000
037100 320-CHECK-FEASIBILITY.
037200     MOVE WS-RFQ-REQUESTER-ID(WS-RFQ-IX) TO WS-CHECK-PART-ID.
037300     MOVE WS-RFQ-LEG-FROM(WS-RFQ-IX)     TO WS-CHECK-LEG-NAME.
037400     MOVE WS-RFQ-AMOUNT-FROM(WS-RFQ-IX)  TO WS-GIVE-AMOUNT.
037500     PERFORM 940-CHECK-GIVER-FEASIBLE THRU 940-EXIT.
037600     IF RFQ-VALID
037700         MOVE WS-QUOTE-QUOTER-ID(WS-QUOTE-IX) TO WS-CHECK-PART-ID
037800         MOVE WS-RFQ-LEG-TO(WS-RFQ-IX)   TO WS-CHECK-LEG-NAME
037900         MOVE WS-AMOUNT-TO               TO WS-GIVE-AMOUNT
038000         PERFORM 940-CHECK-GIVER-FEASIBLE THRU 940-EXIT
038100     END-IF.
038200 320-EXIT.
038300     EXIT.
038400
038500 330-APPLY-SWAP.
038600*    REQUESTER GIVES AMOUNT-FROM OF LEG-FROM AND TAKES
038700*    AMOUNT-TO OF LEG-TO; THE QUOTER TAKES THE OPPOSITE SIDE.
038800     MOVE WS-RFQ-REQUESTER-ID(WS-RFQ-IX) TO WS-CHECK-PART-ID.
038900     MOVE WS-RFQ-LEG-FROM(WS-RFQ-IX)     TO WS-CHECK-LEG-NAME.
039000     COMPUTE WS-ADJUST-AMOUNT = 0 - WS-RFQ-AMOUNT-FROM(WS-RFQ-IX).
039100     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
039200
039300     MOVE WS-RFQ-REQUESTER-ID(WS-RFQ-IX) TO WS-CHECK-PART-ID.
039400     MOVE WS-RFQ-LEG-TO(WS-RFQ-IX)       TO WS-CHECK-LEG-NAME.
039500     MOVE WS-AMOUNT-TO                   TO WS-ADJUST-AMOUNT.
039600     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
039700
039800     MOVE WS-QUOTE-QUOTER-ID(WS-QUOTE-IX) TO WS-CHECK-PART-ID.
039900     MOVE WS-RFQ-LEG-FROM(WS-RFQ-IX)      TO WS-CHECK-LEG-NAME.
040000     MOVE WS-RFQ-AMOUNT-FROM(WS-RFQ-IX)   TO WS-ADJUST-AMOUNT.
040100     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
040200
040300     MOVE WS-QUOTE-QUOTER-ID(WS-QUOTE-IX) TO WS-CHECK-PART-ID.
040400     MOVE WS-RFQ-LEG-TO(WS-RFQ-IX)        TO WS-CHECK-LEG-NAME.
040500     COMPUTE WS-ADJUST-AMOUNT = 0 - WS-AMOUNT-TO.
040600     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
040700 330-EXIT.
040800     EXIT.
040900
041000 340-VALIDATE-POST-TRADE.
041100     MOVE 'Y' TO WS-VALID-SW.
041200     MOVE '1' TO WS-CHECK-CODE.
041300     CALL 'INVCHECK' USING LK-SESS-RECORD, LK-PART-TABLE,
041400             LK-ALOC-TABLE, WS-PRICE-AREA, WS-DUMMY-PAYOUT-TABLE,
041500             WS-INVCHECK-PARMS.
041600     IF WS-INV-RESULT NOT = 'Y'
041700         MOVE 'N' TO WS-VALID-SW
041800     END-IF.
041900     MOVE '2' TO WS-CHECK-CODE.
042000     CALL 'INVCHECK' USING LK-SESS-RECORD, LK-PART-TABLE,
042100             LK-ALOC-TABLE, WS-PRICE-AREA, WS-DUMMY-PAYOUT-TABLE,
042200             WS-INVCHECK-PARMS.
042300     IF WS-INV-RESULT NOT = 'Y'
042400         MOVE 'N' TO WS-VALID-SW
042500     END-IF.
042501*    CHECK 3 RUNS ONCE PER LEG -- THE REQUESTER'S AND QUOTER'S
042502*    DELTAS POSTED IN 330-APPLY-SWAP FOR THAT LEG MUST NET TO
042503*    EXACTLY ZERO.  ADDED AFTER AN AUDIT FINDING THAT THE CHECK
042504*    WAS WRITTEN INTO INVCHECK BUT NEVER CALLED.  TKT#7301.
042505     MOVE '3' TO WS-CHECK-CODE.
042510     COMPUTE WS-DELTA-A = 0 - WS-RFQ-AMOUNT-FROM(WS-RFQ-IX).
042515     MOVE WS-RFQ-AMOUNT-FROM(WS-RFQ-IX) TO WS-DELTA-B.
042520     CALL 'INVCHECK' USING LK-SESS-RECORD, LK-PART-TABLE,
042525             LK-ALOC-TABLE, WS-PRICE-AREA, WS-DUMMY-PAYOUT-TABLE,
042530             WS-INVCHECK-PARMS.
042535     IF WS-INV-RESULT NOT = 'Y'
042540         MOVE 'N' TO WS-VALID-SW
042545     END-IF.
042550     MOVE '3' TO WS-CHECK-CODE.
042555     MOVE WS-AMOUNT-TO TO WS-DELTA-A.
042560     COMPUTE WS-DELTA-B = 0 - WS-AMOUNT-TO.
042565     CALL 'INVCHECK' USING LK-SESS-RECORD, LK-PART-TABLE,
042570             LK-ALOC-TABLE, WS-PRICE-AREA, WS-DUMMY-PAYOUT-TABLE,
042575             WS-INVCHECK-PARMS.
042580     IF WS-INV-RESULT NOT = 'Y'
042585         MOVE 'N' TO WS-VALID-SW
042590     END-IF.
042600 340-EXIT.
042700     EXIT.
042800
042900 350-WRITE-TRADE.
043000     ADD 1 TO WS-TRADE-SEQ.
043100     MOVE WS-TRADE-SEQ TO WS-TRADE-SEQ-ED.
043200     STRING 'RFQT' WS-TRADE-SEQ-ED DELIMITED BY SIZE
043300             INTO LK-TRAD-TRADE-ID.
043400     MOVE LK-SESS-SESSION-ID TO LK-TRAD-SESSION-ID.
043500     MOVE WS-RFQ-ID(WS-RFQ-IX)     TO LK-TRAD-REF-A.
043600     MOVE WS-QUOTE-ID(WS-QUOTE-IX) TO LK-TRAD-REF-B.
043700     MOVE WS-RFQ-REQUESTER-ID(WS-RFQ-IX) TO LK-TRAD-PART-A.
043800     MOVE WS-QUOTE-QUOTER-ID(WS-QUOTE-IX) TO LK-TRAD-PART-B.
043900     MOVE WS-RFQ-LEG-FROM(WS-RFQ-IX) TO LK-TRAD-LEG-FROM.
044000     MOVE WS-RFQ-LEG-TO(WS-RFQ-IX)   TO LK-TRAD-LEG-TO.
044100     MOVE WS-RFQ-AMOUNT-FROM(WS-RFQ-IX) TO LK-TRAD-AMOUNT-FROM.
044200     MOVE WS-AMOUNT-TO TO LK-TRAD-AMOUNT-TO.
044300     SET LK-WRITE-TRADE TO TRUE.
044400     MOVE 'TradeExecuted' TO LK-EVNT-EVENT-TYPE.
044500     MOVE WS-RFQ-ID(WS-RFQ-IX)  TO EW-TEXT-1.
044600     MOVE LK-TRAD-TRADE-ID      TO EW-TEXT-2.
044700     PERFORM 9800-JOURNAL THRU 9800-EXIT.
044800 350-EXIT.
044900     EXIT.
045000
045100 360-ROLLBACK-SWAP.
045200*    THE POST-TRADE CHECK FAILED -- BACK OUT EXACTLY WHAT
045300*    330-APPLY-SWAP POSTED, LEG FOR LEG.
045400     MOVE WS-RFQ-REQUESTER-ID(WS-RFQ-IX) TO WS-CHECK-PART-ID.
045500     MOVE WS-RFQ-LEG-FROM(WS-RFQ-IX)     TO WS-CHECK-LEG-NAME.
045600     MOVE WS-RFQ-AMOUNT-FROM(WS-RFQ-IX)  TO WS-ADJUST-AMOUNT.
045700     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
045800
045900     MOVE WS-RFQ-REQUESTER-ID(WS-RFQ-IX) TO WS-CHECK-PART-ID.
046000     MOVE WS-RFQ-LEG-TO(WS-RFQ-IX)       TO WS-CHECK-LEG-NAME.
046100     COMPUTE WS-ADJUST-AMOUNT = 0 - WS-AMOUNT-TO.
046200     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
046300
046400     MOVE WS-QUOTE-QUOTER-ID(WS-QUOTE-IX) TO WS-CHECK-PART-ID.
046500     MOVE WS-RFQ-LEG-FROM(WS-RFQ-IX)      TO WS-CHECK-LEG-NAME.
046600     COMPUTE WS-ADJUST-AMOUNT = 0 - WS-RFQ-AMOUNT-FROM(WS-RFQ-IX).
046700     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
046800
046900     MOVE WS-QUOTE-QUOTER-ID(WS-QUOTE-IX) TO WS-CHECK-PART-ID.
047000     MOVE WS-RFQ-LEG-TO(WS-RFQ-IX)        TO WS-CHECK-LEG-NAME.
047100     MOVE WS-AMOUNT-TO                    TO WS-ADJUST-AMOUNT.
047200     PERFORM 920-ADJUST-HOLDING THRU 920-EXIT.
047300 360-EXIT.
047400     EXIT.
047500
047600 800-FIND-PARTICIPANT.
047700*    SHARED HELPER -- CALLER SETS WS-CHECK-PART-ID.  RETURNS
047800*    LK-PART-IX POSITIONED ON THE MATCH, WS-FOUND-SW SET.
047900     MOVE 'N' TO WS-FOUND-SW.
048000     SET WS-PART-X TO 1.
048100     PERFORM 810-TEST-ONE-PART THRU 810-EXIT
048200             UNTIL WS-PART-X > LK-PART-COUNT OR SLOT-FOUND.
048300 800-EXIT.
048400     EXIT.
048500
048600 810-TEST-ONE-PART.
048700     SET LK-PART-IX TO WS-PART-X.
048800     IF LK-PART-ID(LK-PART-IX) = WS-CHECK-PART-ID
048900         MOVE 'Y' TO WS-FOUND-SW
049000     END-IF.
049100     SET WS-PART-X UP BY 1.
049200 810-EXIT.
049300     EXIT.
049400
049500 820-FIND-RFQ.
049600*    SHARED HELPER -- CALLER SETS WS-CHECK-RFQ-ID.  RETURNS
049700*    WS-RFQ-IX POSITIONED ON THE MATCH, WS-FOUND-SW SET.
049800     MOVE 'N' TO WS-FOUND-SW.
049900     SET WS-RFQ-X TO 1.
050000     PERFORM 830-TEST-ONE-RFQ THRU 830-EXIT
050100             UNTIL WS-RFQ-X > WS-RFQ-COUNT OR SLOT-FOUND.
050200 820-EXIT.
050300     EXIT.
050400
050500 830-TEST-ONE-RFQ.
050600     SET WS-RFQ-IX TO WS-RFQ-X.
050700     IF WS-RFQ-ID(WS-RFQ-IX) = WS-CHECK-RFQ-ID
050800         MOVE 'Y' TO WS-FOUND-SW
050900     END-IF.
051000     SET WS-RFQ-X UP BY 1.
051100 830-EXIT.
051200     EXIT.
051300
051400 840-FIND-QUOTE.
051500*    SHARED HELPER -- CALLER SETS WS-CHECK-QUOTE-ID.  RETURNS
051600*    WS-QUOTE-IX POSITIONED ON THE MATCH, WS-FOUND-SW SET.
051700     MOVE 'N' TO WS-FOUND-SW.
051800     SET WS-QUOTE-X TO 1.
051900     PERFORM 850-TEST-ONE-QUOTE THRU 850-EXIT
052000             UNTIL WS-QUOTE-X > WS-QUOTE-COUNT OR SLOT-FOUND.
052100 840-EXIT.
052200     EXIT.
052300
052400 850-TEST-ONE-QUOTE.
052500     SET WS-QUOTE-IX TO WS-QUOTE-X.
052600     IF WS-QUOTE-ID(WS-QUOTE-IX) = WS-CHECK-QUOTE-ID
052700         MOVE 'Y' TO WS-FOUND-SW
052800     END-IF.
052900     SET WS-QUOTE-X UP BY 1.
053000 850-EXIT.
053100     EXIT.
053200
053300 860-LEG-IN-SESSION.
053400*    SHARED HELPER -- CALLER SETS WS-CHECK-LEG-NAME.  RETURNS
053500*    WS-FOUND-SW SET IF THE NAME IS ONE OF THE SESSION'S LEGS.
053600     MOVE 'N' TO WS-FOUND-SW.
053700     SET WS-LEG-X TO 1.
053800     PERFORM 870-TEST-ONE-LEG THRU 870-EXIT
053900             UNTIL WS-LEG-X > LK-SESS-LEG-COUNT OR SLOT-FOUND.
054000 860-EXIT.
054100     EXIT.
054200
054300 870-TEST-ONE-LEG.
054400     IF LK-SESS-LEG-NAME(WS-LEG-X) = WS-CHECK-LEG-NAME
054500         MOVE 'Y' TO WS-FOUND-SW
054600     END-IF.
054700     SET WS-LEG-X UP BY 1.
054800 870-EXIT.
054900     EXIT.
055000
055100 900-FIND-OR-CREATE-SLOT.
055200*    CALLER SETS LK-ALOC-IX (THE PARTICIPANT'S ROW) AND
055300*    WS-CHECK-LEG-NAME BEFORE PERFORMING.  RETURNS LK-ALOC-
055400*    SLOT-IX POSITIONED ON THE MATCHING SLOT -- BUILDING A NEW
055500*    ONE, INITIALISED TO ZERO, IF THE PARTICIPANT HAS NEVER
055600*    HELD THIS LEG BEFORE.  CASH IS NOT PRE-ALLOCATED AT
055700*    SESSION SET-UP SO ITS FIRST SLOT IS ALWAYS BUILT HERE, ON
055800*    THE FIRST TRADE THAT TOUCHES IT (TKT#3820).
055900     MOVE 'N' TO WS-FOUND-SW.
056000     SET WS-SLOT-X TO 1.
056100     PERFORM 910-TEST-SLOT-NAME THRU 910-EXIT
056200             UNTIL WS-SLOT-X > LK-ALOC-COUNT(LK-ALOC-IX)
056300                 OR SLOT-FOUND.
056400     IF NOT SLOT-FOUND
056500         ADD 1 TO LK-ALOC-COUNT(LK-ALOC-IX)
056600         SET LK-ALOC-SLOT-IX TO LK-ALOC-COUNT(LK-ALOC-IX)
056700         MOVE WS-CHECK-LEG-NAME TO
056800             LK-ALOC-LEG-NAME(LK-ALOC-IX LK-ALOC-SLOT-IX)
056900         MOVE 0 TO LK-ALOC-QTY(LK-ALOC-IX LK-ALOC-SLOT-IX)
057000     END-IF.
057100 900-EXIT.
057200     EXIT.
057300
057400 910-TEST-SLOT-NAME.
057500     SET LK-ALOC-SLOT-IX TO WS-SLOT-X.
057600     IF LK-ALOC-LEG-NAME(LK-ALOC-IX LK-ALOC-SLOT-IX)
057700             = WS-CHECK-LEG-NAME
057800         MOVE 'Y' TO WS-FOUND-SW
057900     END-IF.
058000     SET WS-SLOT-X UP BY 1.
058100 910-EXIT.
058200     EXIT.
058300
058400 920-ADJUST-HOLDING.
058500*    CALLER SETS WS-CHECK-PART-ID, WS-CHECK-LEG-NAME AND
058600*    WS-ADJUST-AMOUNT (SIGNED) BEFORE PERFORMING.  LOOKS UP THE
058700*    PARTICIPANT AND THE SLOT, CREATING THE SLOT IF NEEDED, AND
058800*    POSTS THE DELTA.
058900     PERFORM 800-FIND-PARTICIPANT THRU 800-EXIT.
059000     IF SLOT-FOUND
059100         SET LK-ALOC-IX TO LK-PART-IX
059200         PERFORM 900-FIND-OR-CREATE-SLOT THRU 900-EXIT
059300         ADD WS-ADJUST-AMOUNT TO
059400             LK-ALOC-QTY(LK-ALOC-IX LK-ALOC-SLOT-IX)
059500     END-IF.
059600 920-EXIT.
059700     EXIT.
059800
059900 940-CHECK-GIVER-FEASIBLE.
060000*    CALLER SETS WS-CHECK-PART-ID, WS-CHECK-LEG-NAME AND
060100*    WS-GIVE-AMOUNT BEFORE PERFORMING.  A FAILURE HERE LEAVES
060200*    A PRIOR FAILURE ON THE OTHER LEG OF THE SWAP IN PLACE --
060300*    WS-VALID-SW IS ONLY EVER SET DOWN TO 'N', NEVER BACK UP.
060400     PERFORM 800-FIND-PARTICIPANT THRU 800-EXIT.
060500     IF NOT SLOT-FOUND
060600         MOVE 'N' TO WS-VALID-SW
060700     ELSE
060800         SET LK-ALOC-IX TO LK-PART-IX
060900         PERFORM 900-FIND-OR-CREATE-SLOT THRU 900-EXIT
061000         MOVE LK-ALOC-QTY(LK-ALOC-IX LK-ALOC-SLOT-IX)
061100             TO WS-GIVER-HOLDING
061200         MOVE '5' TO WS-CHECK-CODE
061300         CALL 'INVCHECK' USING LK-SESS-RECORD, LK-PART-TABLE,
061400                 LK-ALOC-TABLE, WS-PRICE-AREA,
061500                 WS-DUMMY-PAYOUT-TABLE, WS-INVCHECK-PARMS
061600         IF WS-INV-RESULT NOT = 'Y'
061700             MOVE 'N' TO WS-VALID-SW
061800         END-IF
061900     END-IF.
062000 940-EXIT.
062100     EXIT.
062200
062300 9800-JOURNAL.
062400*    CALLER MOVES LK-EVNT-EVENT-TYPE AND EW-TEXT-1/EW-TEXT-2
062500*    BEFORE PERFORMING THIS PARAGRAPH.  SESSION-ID AND THE
062600*    SEQUENCE NUMBER ARE STAMPED BY TRANDRVR WHEN IT ACTS ON
062700*    LK-EVT-WRITE-SW, SINCE THE SEQUENCE COUNTER IS SHARED
062800*    ACROSS EVERY ENGINE TRANDRVR CALLS (TKT#5901).
062900     STRING EW-TEXT-1 ' ' EW-TEXT-2 DELIMITED BY SIZE
063000             INTO LK-EVNT-EVENT-DATA.
063100     SET LK-WRITE-EVENT TO TRUE.
063200 9800-EXIT.
063300     EXIT.
