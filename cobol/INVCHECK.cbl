000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    INVCHECK.
000700 AUTHOR.        R S KOWALCZYK.
000800 INSTALLATION.  MIDLAND TRUST DATA CENTER.
000900 DATE-WRITTEN.  91-02-27.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* INVCHECK - BASKET INVARIANT CHECKER
001400*
001500* CALLED SUBROUTINE, SHARED BY SESSMSTR, RFQTRADE, ORDRMTCH AND
001600* SETLRUN.  ONE OF FIVE CHECKS RUNS PER CALL, SELECTED BY
001700* LK-CHECK-CODE:
001800*     1 - CONSERVATION       (BASKET LEG TOTALS MATCH SESSION QTY)
001900*     2 - NO-NEGATIVE        (NO BASKET LEG HOLDING IS NEGATIVE)
002000*     3 - ZERO-SUM TRADE     (TWO-SIDED DELTA NETS TO ZERO)
002100*     4 - SETTLEMENT SUM     (TOTAL PAYOUT MATCHES BASKET VALUE)
002200*     5 - TRADE FEASIBILITY  (GIVER HOLDS ENOUGH, AMOUNT POSITIVE)
002300* RESULT COMES BACK IN LK-INV-RESULT, 'Y' OR 'N'.  CASH IS NOT A
002400* BASKET LEG AND NEVER PARTICIPATES IN CHECKS 1, 2 OR 4 -- IT IS
002500* NOT CARRIED IN SESS-LEG-TABLE SO THE LEG-NAME MATCH IN
002600* 100/200/400 SIMPLY NEVER FINDS IT.
002700*
002800* CHANGE LOG
002900*   91-02-27  RSK  INITIAL WRITE-UP.  CHECKS 1 AND 2 ONLY, CALLED
003000*                  FROM SESSMSTR AT SESSION CREATION.  TKT#1877.
003100*   92-04-14  DPT  ADDED CHECK 5 (TRADE FEASIBILITY) FOR THE RFQ
003200*                  ENGINE'S ACCEPT-QUOTE STEP.  TKT#3020.
003300*   92-04-30  DPT  ADDED CHECK 3 (ZERO-SUM) SO RFQTRADE CAN PROVE
003400*                  A SWAP DID NOT CREATE OR DESTROY UNITS BEFORE
003500*                  IT COMMITS THE TRADE.  TKT#3041.
003600*   93-11-19  RSK  ADDED CHECK 4 (SETTLEMENT SUM) FOR SETLRUN.
003700*                  TOLERANCE SCALED BY PARTICIPANT COUNT PER THE
003800*                  ROUNDING NOTE FROM THE AUDIT DESK.  TKT#3390.
003900*   99-01-06  MLH  Y2K REVIEW -- NO DATE-BEARING FIELDS ON THIS
004000*                  PROGRAM'S LINKAGE.  NO CHANGE REQUIRED.
004100*                  TKT Y2K-0447.
004110*   03-08-14  CNW  CHECK CODE 3 (300-CHECK-ZERO-SUM) CONFIRMED
004120*                  LIVE -- RFQTRADE'S 340-VALIDATE-POST-TRADE NOW
004130*                  CALLS IT ON BOTH SWAP LEGS AFTER AN AUDIT
004140*                  FOUND THE CODE HAD CARRIED SINCE TKT#3041 WITH
004150*                  NO CALLER.  NO LOGIC CHANGE IN THIS PROGRAM.
004160*                  TKT#7301.
004200*****************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-370.
004700 OBJECT-COMPUTER. IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     UPSI-0 ON  STATUS IS INVCHECK-TEST-MODE
005100     UPSI-0 OFF STATUS IS INVCHECK-PROD-MODE.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500*****************************************************************
005510* WORK SUBSCRIPTS AND SWITCH -- STANDALONE 77-LEVELS, SAME
005520* CONVENTION AS THE REST OF THE SHOP'S TRADE ENGINES.
005530*****************************************************************
005540 77  WS-LEG-X                     PIC S9(04) COMP VALUE 0.
005550 77  WS-PART-X                    PIC S9(04) COMP VALUE 0.
005560 77  WS-PAY-X                     PIC S9(04) COMP VALUE 0.
005570 77  WS-SLOT-X                    PIC S9(04) COMP VALUE 0.
005580 77  WS-FOUND-SW                  PIC X(01) VALUE 'N'.
005590     88  SLOT-FOUND                   VALUE 'Y'.
005600 01  WORK-AMOUNTS.
006300     05  WS-LEG-SUM               PIC S9(09)V9(04) VALUE 0.
006400     05  WS-LEG-HOLDING           PIC S9(09)V9(04) VALUE 0.
006500     05  WS-BASKET-VALUE          PIC S9(11)V9(02) VALUE 0.
006600     05  WS-PAYOUT-SUM            PIC S9(11)V9(02) VALUE 0.
006700     05  WS-SUM-DIFF              PIC S9(11)V9(02) VALUE 0.
006800     05  WS-TOLERANCE             PIC S9(09)V9(02) VALUE 0.01.
006900     05  FILLER                   PIC X(05).
007000
007100* ALTERNATE NUMERIC VIEW OF THE SETTLEMENT-SUM WORK FIELDS --
007200* USED WHEN THE AUDIT TRACE DUMPS THE RAW BYTES OF THE COMPARE.
007300 01  WS-SETL-COMPARE-ALT REDEFINES WS-BASKET-VALUE.
007400     05  FILLER                   PIC X(13).
007500
007600 01  MISC-FIELDS.
007700     05  WS-LEG-NAME-SAVE         PIC X(08) VALUE SPACES.
007800     05  WS-TOL-COUNT             PIC S9(04) COMP VALUE 0.
007900     05  FILLER                   PIC X(05).
008000
008100* ALTERNATE FLAT VIEW OF THE MISCELLANEOUS WORK FIELDS -- USED
008200* BY THE TRACE DISPLAY ON A FAILED LEG-NAME LOOKUP.
008300 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
008400     05  FILLER                   PIC X(13).
008500
008600*****************************************************************
008700 LINKAGE SECTION.
008800*****************************************************************
008900* IN-MEMORY SESSION RECORD -- SAME SHAPE AS SESSCPY, CARRIED BY
009000* REFERENCE FROM THE CALLER'S WORKING-STORAGE.
009100 COPY SESSCPY REPLACING ==SESS-RECORD== BY ==LK-SESS-RECORD==,
009200                        ==SESS-==       BY ==LK-SESS-==.
009300
009400* PARTICIPANT TABLE -- SHAPE MATCHES SESSMSTR'S WS-PART-TABLE.
009500 01  LK-PART-TABLE.
009600     05  LK-PART-COUNT            PIC S9(04) COMP.
009700     05  LK-PART-ENTRY OCCURS 20 TIMES INDEXED BY LK-PART-IX.
009800         10  LK-PART-ID           PIC X(12).
009900         10  LK-PART-NAME         PIC X(20).
010000     05  FILLER                   PIC X(05).
010100
010200* ALLOCATION TABLE -- SHAPE MATCHES SESSMSTR'S WS-ALOC-TABLE.
010300 01  LK-ALOC-TABLE.
010400     05  LK-ALOC-ENTRY OCCURS 20 TIMES INDEXED BY LK-ALOC-IX.
010500         10  LK-ALOC-COUNT        PIC 9(02).
010600         10  LK-ALOC-SLOT OCCURS 9 TIMES
010700                             INDEXED BY LK-ALOC-SLOT-IX.
010800             15  LK-ALOC-LEG-NAME PIC X(08).
010900             15  LK-ALOC-QTY      PIC S9(09)V9(04).
011000     05  FILLER                   PIC X(05).
011100
011200* LATEST-PRICE SNAPSHOT -- SHAPE MATCHES SESSMSTR'S WS-PRICE-AREA.
011300 01  LK-PRICE-AREA.
011400     05  LK-PRICE-TICK-SEQ        PIC 9(06).
011500     05  LK-PRICE-LEG-COUNT       PIC 9(02).
011600     05  LK-PRICE-LEG OCCURS 8 TIMES INDEXED BY LK-PRICE-IX.
011700         10  LK-PRICE-LEG-NAME    PIC X(08).
011800         10  LK-PRICE-LEG-PRICE   PIC S9(07)V9(04).
011900     05  FILLER                   PIC X(05).
012000
012100* PAYOUT TABLE -- POPULATED BY SETLRUN BEFORE THE CHECK-4 CALL;
012200* OTHER CALLERS PASS AN UNUSED TABLE OF THE SAME SHAPE.
012300 01  LK-PAYOUT-TABLE.
012400     05  LK-PAYOUT-COUNT          PIC S9(04) COMP.
012500     05  LK-PAYOUT-ENTRY OCCURS 20 TIMES.
012600         10  LK-PAY-PART-ID       PIC X(12).
012700         10  LK-PAY-PAYOUT        PIC S9(11)V9(02).
012800     05  FILLER                   PIC X(05).
012900
013000 01  LK-CHECK-PARMS.
013100     05  LK-CHECK-CODE            PIC X(01).
013200         88  LK-CHECK-CONSERVATION    VALUE '1'.
013300         88  LK-CHECK-NO-NEGATIVE     VALUE '2'.
013400         88  LK-CHECK-ZERO-SUM        VALUE '3'.
013500         88  LK-CHECK-SETTLE-SUM      VALUE '4'.
013600         88  LK-CHECK-FEASIBILITY     VALUE '5'.
013700     05  LK-DELTA-A               PIC S9(09)V9(04).
013800     05  LK-DELTA-B               PIC S9(09)V9(04).
013900     05  LK-GIVER-HOLDING         PIC S9(09)V9(04).
014000     05  LK-GIVE-AMOUNT           PIC S9(09)V9(04).
014100     05  LK-INV-RESULT            PIC X(01).
014200         88  LK-CHECK-PASSED          VALUE 'Y'.
014300         88  LK-CHECK-FAILED          VALUE 'N'.
014400     05  FILLER                   PIC X(10).
014500
014600* ALTERNATE FLAT VIEW OF THE CHECK PARAMETER BLOCK FOR THE AUDIT
014700* TRACE DISPLAY WHEN A CHECK FAILS -- ONE PIC X MOVE COVERS THE
014800* WHOLE BLOCK INSTEAD OF SIX SEPARATE FIELD DISPLAYS.
014900 01  LK-CHECK-PARMS-ALT REDEFINES LK-CHECK-PARMS.
015000     05  FILLER                   PIC X(64).
015100
015200*****************************************************************
015300 PROCEDURE DIVISION USING LK-SESS-RECORD, LK-PART-TABLE,
015400         LK-ALOC-TABLE, LK-PRICE-AREA, LK-PAYOUT-TABLE,
015500         LK-CHECK-PARMS.
015600*****************************************************************
015700
015800 000-MAIN.
015900     SET LK-CHECK-PASSED TO TRUE.
016000     EVALUATE TRUE
016100         WHEN LK-CHECK-CONSERVATION
016200             PERFORM 100-CHECK-CONSERVATION THRU 100-EXIT
016300         WHEN LK-CHECK-NO-NEGATIVE
016400             PERFORM 200-CHECK-NO-NEGATIVE  THRU 200-EXIT
016500         WHEN LK-CHECK-ZERO-SUM
016600             PERFORM 300-CHECK-ZERO-SUM     THRU 300-EXIT
016700         WHEN LK-CHECK-SETTLE-SUM
016800             PERFORM 400-CHECK-SETTLEMENT-SUM THRU 400-EXIT
016900         WHEN LK-CHECK-FEASIBILITY
017000             PERFORM 500-CHECK-FEASIBILITY  THRU 500-EXIT
017100         WHEN OTHER
017200             SET LK-CHECK-FAILED TO TRUE
017300     END-EVALUATE.
017400     GOBACK.
017500
017600 100-CHECK-CONSERVATION.
017700*    FOR EVERY SESSION LEG, THE HOLDINGS ACROSS ALL PARTICIPANTS
017800*    MUST SUM EXACTLY TO THE SESSION'S BASKET QUANTITY FOR THAT
017900*    LEG (FIXED 4-DECIMAL ARITHMETIC, SO EXACT EQUALITY IS THE
018000*    TEST -- NO FLOATING TOLERANCE NEEDED AT THIS SCALE).
018100     SET WS-LEG-X TO 1.
018200     PERFORM 110-CHECK-LEG-CONSERVED THRU 110-EXIT
018300             UNTIL WS-LEG-X > LK-SESS-LEG-COUNT
018400                 OR LK-CHECK-FAILED.
018500 100-EXIT.
018600     EXIT.
018700
018800 110-CHECK-LEG-CONSERVED.
018900     PERFORM 900-SUM-LEG-ACROSS-PARTS THRU 900-EXIT.
019000     IF WS-LEG-SUM NOT = LK-SESS-LEG-QTY(WS-LEG-X)
019100         SET LK-CHECK-FAILED TO TRUE
019200     END-IF.
019300     SET WS-LEG-X UP BY 1.
019400 110-EXIT.
019500     EXIT.
019600
019700 200-CHECK-NO-NEGATIVE.
019800*    NO PARTICIPANT MAY HOLD A NEGATIVE AMOUNT OF ANY BASKET LEG.
019900     SET WS-PART-X TO 1.
020000     PERFORM 210-CHECK-PART-NO-NEG THRU 210-EXIT
020100             UNTIL WS-PART-X > LK-PART-COUNT
020200                 OR LK-CHECK-FAILED.
020300 200-EXIT.
020400     EXIT.
020500
020600 210-CHECK-PART-NO-NEG.
020700     SET WS-LEG-X TO 1.
020800     PERFORM 220-CHECK-SLOT-NO-NEG THRU 220-EXIT
020900             UNTIL WS-LEG-X > LK-SESS-LEG-COUNT
021000                 OR LK-CHECK-FAILED.
021100     SET WS-PART-X UP BY 1.
021200 210-EXIT.
021300     EXIT.
021400
021500 220-CHECK-SLOT-NO-NEG.
021600     PERFORM 910-FIND-LEG-SLOT THRU 910-EXIT.
021700     IF SLOT-FOUND AND WS-LEG-HOLDING < 0
021800         SET LK-CHECK-FAILED TO TRUE
021900     END-IF.
022000     SET WS-LEG-X UP BY 1.
022100 220-EXIT.
022200     EXIT.
022300
022400 300-CHECK-ZERO-SUM.
022500*    A TRADE'S TWO PER-LEG DELTAS (GIVER AND TAKER, ONE CALL PER
022600*    LEG FROM THE CALLER) MUST NET TO EXACTLY ZERO.
022700     IF LK-DELTA-A + LK-DELTA-B NOT = 0
022800         SET LK-CHECK-FAILED TO TRUE
022900     END-IF.
023000 300-EXIT.
023100     EXIT.
023200
023300 400-CHECK-SETTLEMENT-SUM.
023400*    TOTAL PAYOUTS MUST EQUAL THE BASKET VALUE AT SETTLEMENT
023500*    PRICES (SUM OVER LEGS OF QTY TIMES LATEST PRICE), WITHIN A
023600*    TOLERANCE OF ONE CENT PER PARTICIPANT TO ABSORB THE
023700*    2-DECIMAL PAYOUT ROUNDING.
023800     MOVE 0 TO WS-BASKET-VALUE.
023900     SET WS-LEG-X TO 1.
024000     PERFORM 410-ADD-LEG-VALUE THRU 410-EXIT
024100             UNTIL WS-LEG-X > LK-SESS-LEG-COUNT.
024200     MOVE 0 TO WS-PAYOUT-SUM.
024300     SET WS-PAY-X TO 1.
024400     PERFORM 420-ADD-PAYOUT THRU 420-EXIT
024500             UNTIL WS-PAY-X > LK-PAYOUT-COUNT.
024600     SUBTRACT WS-PAYOUT-SUM FROM WS-BASKET-VALUE
024700         GIVING WS-SUM-DIFF.
024800     IF WS-SUM-DIFF < 0
024900         MULTIPLY WS-SUM-DIFF BY -1 GIVING WS-SUM-DIFF
025000     END-IF.
025100     MOVE LK-PAYOUT-COUNT TO WS-TOL-COUNT.
025200     COMPUTE WS-TOLERANCE = 0.01 * WS-TOL-COUNT.
025300     IF WS-TOLERANCE < 0.01
025400         MOVE 0.01 TO WS-TOLERANCE
025500     END-IF.
025600     IF WS-SUM-DIFF > WS-TOLERANCE
025700         SET LK-CHECK-FAILED TO TRUE
025800     END-IF.
025900 400-EXIT.
026000     EXIT.
026100
026200 410-ADD-LEG-VALUE.
026300     COMPUTE WS-BASKET-VALUE ROUNDED = WS-BASKET-VALUE +
026400         LK-SESS-LEG-QTY(WS-LEG-X) * LK-PRICE-LEG-PRICE(WS-LEG-X).
026500     SET WS-LEG-X UP BY 1.
026600 410-EXIT.
026700     EXIT.
026800
026900 420-ADD-PAYOUT.
027000     ADD LK-PAY-PAYOUT(WS-PAY-X) TO WS-PAYOUT-SUM.
027100     SET WS-PAY-X UP BY 1.
027200 420-EXIT.
027300     EXIT.
027400
027500 500-CHECK-FEASIBILITY.
027600*    THE GIVER OF A LEG MUST HOLD AT LEAST THE AMOUNT BEING
027700*    GIVEN, AND THE AMOUNT ITSELF MUST BE STRICTLY POSITIVE.
027800     IF LK-GIVE-AMOUNT NOT > 0
027900         SET LK-CHECK-FAILED TO TRUE
028000     END-IF.
028100     IF LK-GIVER-HOLDING < LK-GIVE-AMOUNT
028200         SET LK-CHECK-FAILED TO TRUE
028300     END-IF.
028400 500-EXIT.
028500     EXIT.
028600
028700 900-SUM-LEG-ACROSS-PARTS.
028800*    SHARED HELPER -- SUMS ONE LEG'S HOLDING ACROSS EVERY
028900*    PARTICIPANT'S ALLOCATION ROW.  WS-LEG-X SELECTS THE LEG ON
029000*    ENTRY; RESULT COMES BACK IN WS-LEG-SUM.
029100     MOVE 0 TO WS-LEG-SUM.
029200     SET WS-PART-X TO 1.
029300     PERFORM 910-FIND-LEG-SLOT THRU 910-EXIT
029400             VARYING WS-PART-X FROM 1 BY 1
029500             UNTIL WS-PART-X > LK-PART-COUNT.
029600 900-EXIT.
029700     EXIT.
029800
029900 910-FIND-LEG-SLOT.
030000*    LOOKS UP THE ALLOCATION SLOT FOR SESSION LEG WS-LEG-X ON
030100*    PARTICIPANT WS-PART-X BY NAME MATCH (THE ALLOCATION TABLE'S
030200*    SLOT ORDER IS NOT GUARANTEED TO MIRROR THE SESSION LEG
030300*    TABLE'S ORDER ONCE THE CASH SLOT IS PRESENT).  RESULT
030400*    COMES BACK IN WS-LEG-HOLDING WITH WS-FOUND-SW SET.
030500     MOVE 'N' TO WS-FOUND-SW.
030600     MOVE 0 TO WS-LEG-HOLDING.
030700     MOVE LK-SESS-LEG-NAME(WS-LEG-X) TO WS-LEG-NAME-SAVE.
030800     SET LK-ALOC-IX TO WS-PART-X.
030900     SET WS-SLOT-X TO 1.
031000     PERFORM 920-TEST-ONE-SLOT THRU 920-EXIT
031100             UNTIL WS-SLOT-X > LK-ALOC-COUNT(LK-ALOC-IX)
031200                 OR SLOT-FOUND.
031300     IF SLOT-FOUND
031400         ADD WS-LEG-HOLDING TO WS-LEG-SUM
031500     END-IF.
031600 910-EXIT.
031700     EXIT.
031800
031900 920-TEST-ONE-SLOT.
032000     SET LK-ALOC-SLOT-IX TO WS-SLOT-X.
032100     IF LK-ALOC-LEG-NAME(LK-ALOC-IX LK-ALOC-SLOT-IX)
032200             = WS-LEG-NAME-SAVE
032300         MOVE LK-ALOC-QTY(LK-ALOC-IX LK-ALOC-SLOT-IX)
032400             TO WS-LEG-HOLDING
032500         MOVE 'Y' TO WS-FOUND-SW
032600     END-IF.
032700     SET WS-SLOT-X UP BY 1.
032800 920-EXIT.
032900     EXIT.
