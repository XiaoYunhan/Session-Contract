000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    PRICETIK.
000700 AUTHOR.        D P TRAVAGLINI.
000800 INSTALLATION.  MIDLAND TRUST DATA CENTER.
000900 DATE-WRITTEN.  91-06-03.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* PRICETIK - PRICE REPLAY / TICK RECORDER
001400*
001500* CALLED FROM SESSMSTR'S 900-RUN-PIPELINE STEP AFTER THE SESSION
001600* AND ITS PARTICIPANTS ARE ON FILE.  READS PRICES-IN, ONE TICK
001700* PER RECORD IN TIME ORDER, AND FOR EACH TICK OVERLAYS THE
001800* CALLER'S LATEST-PRICE SNAPSHOT (LK-PRICE-AREA) AND JOURNALS A
001900* PriceTick EVENT.  THE LAST TICK ON THE FILE IS LEFT STANDING IN
002000* THE SNAPSHOT WHEN END OF FILE IS HIT -- THAT BECOMES THE
002100* SETTLEMENT PRICE SET SETLRUN USES LATER IN THE RUN.
002200*
002300* CHANGE LOG
002400*   91-06-03  DPT  INITIAL WRITE-UP.  TKT#2015.
002500*   92-09-22  RSK  LEG-COUNT ON THE TICK RECORD MAY BE LESS THAN
002600*                  THE SESSION'S FULL LEG COUNT (A PARTIAL TICK
002700*                  FEED FROM THE VENDOR) -- ONLY THE LEGS PRESENT
002800*                  ON THE TICK ARE OVERLAID, THE REST OF THE
002900*                  SNAPSHOT IS LEFT AS IT WAS.  TKT#3188.
003000*   94-03-11  DPT  EVENT SEQUENCE NUMBER NOW CARRIED IN THIS
003100*                  PROGRAM'S OWN WORKING STORAGE RATHER THAN
003200*                  RESTARTING AT 1 EACH CALL, SO REPLAYS ACROSS
003300*                  MULTIPLE PRICETIK CALLS IN ONE RUN STAY
003400*                  UNIQUE.  TKT#4390.
003500*   99-01-06  MLH  Y2K REVIEW -- NO DATE-BEARING FIELDS ON THIS
003600*                  PROGRAM'S FILES OR LINKAGE.  NO CHANGE
003700*                  REQUIRED.  TKT Y2K-0447.
003710*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210, RFQTRADE
003720*                  TKT#7301) CHECKED 110-OVERLAY-LEG FOR THE SAME
003730*                  CLASS OF DEFECT -- LK-PRICE-LEG-NAME AND
003740*                  PRIC-LEG-NAME ARE THE SAME PIC X WIDTH, SO THE
003750*                  MOVE NEITHER TRUNCATES NOR MIS-PADS THE LEG
003760*                  NAME.  NO CHANGE REQUIRED.  TKT#6890.
003800*****************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON  STATUS IS PRICETIK-TEST-MODE
004700     UPSI-0 OFF STATUS IS PRICETIK-PROD-MODE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT PRICES-IN ASSIGN TO PRICEIN
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-PRICEIN-STATUS.
005400     SELECT EVENTS-OUT ASSIGN TO EVNTOUT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WS-EVNTOUT-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  PRICES-IN
006100     LABEL RECORDS ARE STANDARD.
006200 COPY PRICCPY.
006300
006400 FD  EVENTS-OUT
006500     LABEL RECORDS ARE STANDARD.
006600 COPY EVNTCPY.
006700
006800 WORKING-STORAGE SECTION.
006900*****************************************************************
006910* SCALAR WORK FIELDS KEPT AS STANDALONE 77-LEVELS PER SITE
006920* CONVENTION -- FILE STATUS BYTES, THE EOF SWITCH AND THE LEG
006930* SUBSCRIPT.  01-LEVELS BELOW CARRY RECORDS AND WORK AREAS ONLY.
006940 77  WS-PRICEIN-STATUS        PIC X(02) VALUE '00'.
006950 77  WS-EVNTOUT-STATUS        PIC X(02) VALUE '00'.
006960 77  WS-PRICEIN-EOF-SW        PIC X(01) VALUE 'N'.
006970     88  PRICEIN-EOF              VALUE 'Y'.
006980 77  WS-LEG-X                 PIC S9(04) COMP VALUE 0.
006990 77  WS-TICK-COUNT            PIC S9(06) COMP VALUE 0.
007000
007010* WORK AREA FEEDING THE EVENT-JOURNAL WRITER -- ONE HALF CARRIES
007020* THE TICK SEQUENCE, THE OTHER IS UNUSED ON THIS PROGRAM'S
007030* PriceTick EVENTS (SITE CONVENTION SHARED WITH SESSMSTR).
007040 01  EVNT-WORK-AREA.
007050     05  EW-TEXT-1                PIC X(12) VALUE SPACES.
007060     05  EW-TEXT-2                PIC X(12) VALUE SPACES.
007070     05  FILLER                   PIC X(05).
007080
007090* COMBINED VIEW OF THE EVENT-JOURNAL WORK TEXT, USED WHEN THE
007100* AUDIT TRACE DUMPS THE WHOLE WORK AREA IN ONE DISPLAY.
007110 01  EW-COMBINED-VIEW REDEFINES EVNT-WORK-AREA.
007120     05  EW-COMBINED              PIC X(29).
007130
007140* ALTERNATE NUMERIC VIEW OF EW-TEXT-1 FOR THE OPERATOR CONSOLE
007150* WHEN IT IS CARRYING A ZERO-SUPPRESSED TICK SEQUENCE RATHER
007160* THAN A PARTICIPANT ID.
007170 01  EW-TICK-VIEW REDEFINES EVNT-WORK-AREA.
007180     05  EW-TICK-NUM              PIC 9(12).
007190     05  FILLER                   PIC X(17).
007200
010100*****************************************************************
010200 LINKAGE SECTION.
010300*****************************************************************
010400* IN-MEMORY SESSION RECORD -- SAME SHAPE AS SESSCPY, CARRIED BY
010500* REFERENCE FROM SESSMSTR'S WORKING STORAGE.
010600 COPY SESSCPY REPLACING ==SESS-RECORD== BY ==LK-SESS-RECORD==,
010700                        ==SESS-==       BY ==LK-SESS-==.
010800
010900* LATEST-PRICE SNAPSHOT -- SHAPE MATCHES SESSMSTR'S WS-PRICE-AREA
011000* AND INVCHECK'S LK-PRICE-AREA.  OVERLAID TICK BY TICK BELOW.
011100 01  LK-PRICE-AREA.
011200     05  LK-PRICE-TICK-SEQ        PIC 9(06).
011300     05  LK-PRICE-LEG-COUNT       PIC 9(02).
011400     05  LK-PRICE-LEG OCCURS 8 TIMES INDEXED BY LK-PRICE-IX.
011500         10  LK-PRICE-LEG-NAME    PIC X(08).
011600         10  LK-PRICE-LEG-PRICE   PIC S9(07)V9(04).
011700     05  FILLER                   PIC X(05).
011800
011900* ALTERNATE FLAT VIEW OF THE SNAPSHOT'S TICK-SEQ/LEG-COUNT
012000* HEADER -- USED BY THE AUDIT TRACE DISPLAY WHEN A REPLAY RUN
012100* ABENDS PARTWAY THROUGH THE FILE.
012200 01  LK-PRICE-HEADER-ALT REDEFINES LK-PRICE-AREA.
012300     05  FILLER                   PIC X(08).
012400     05  FILLER                   PIC X(157).
012410
012420* SHARED EVENT-SEQUENCE COUNTER -- OWNED BY SESSMSTR'S WORKING
012430* STORAGE, PASSED BY REFERENCE SO THE PriceTick EVENTS WRITTEN
012440* HERE CONTINUE THE SAME UNBROKEN SEQUENCE AS THE REST OF THE
012450* RUN RATHER THAN RESTARTING AT ONE.  TKT#7014.
012460 01  LK-EVT-SEQ                   PIC 9(06).
012500
012600*****************************************************************
012700 PROCEDURE DIVISION USING LK-SESS-RECORD, LK-PRICE-AREA,
012710         LK-EVT-SEQ.
012800*****************************************************************
012900
013000 000-MAIN.
013100     PERFORM 010-OPEN-FILES     THRU 010-EXIT.
013200     PERFORM 100-REPLAY-TICKS   THRU 100-EXIT
013300             UNTIL PRICEIN-EOF.
013400     PERFORM 990-CLOSE-FILES    THRU 990-EXIT.
013500     GOBACK.
013600
013700 010-OPEN-FILES.
013800     OPEN INPUT PRICES-IN.
013900     IF WS-PRICEIN-STATUS NOT = '00'
014000         DISPLAY 'PRICETIK - PRICES-IN OPEN ERROR - STATUS='
014100                 WS-PRICEIN-STATUS
014200     END-IF.
014300     OPEN EXTEND EVENTS-OUT.
014400     IF WS-EVNTOUT-STATUS NOT = '00'
014500         DISPLAY 'PRICETIK - EVENTS-OUT OPEN ERROR - STATUS='
014600                 WS-EVNTOUT-STATUS
014700     END-IF.
014800     PERFORM 020-READ-PRICE THRU 020-EXIT.
014900 010-EXIT.
015000     EXIT.
015100
015200 020-READ-PRICE.
015300     READ PRICES-IN
015400         AT END
015500             MOVE 'Y' TO WS-PRICEIN-EOF-SW
015600     END-READ.
015700 020-EXIT.
015800     EXIT.
015900
016000 100-REPLAY-TICKS.
016100*    ONLY THE LEGS PRESENT ON THIS TICK ARE OVERLAID INTO THE
016200*    SNAPSHOT -- A SHORT TICK LEAVES THE REST OF THE PRIOR
016300*    SNAPSHOT UNTOUCHED (SEE TKT#3188 ABOVE).
016400     IF PRIC-SESSION-ID = LK-SESS-SESSION-ID
016500         MOVE PRIC-TICK-SEQ TO LK-PRICE-TICK-SEQ
016600         MOVE PRIC-LEG-COUNT TO LK-PRICE-LEG-COUNT
016700         SET WS-LEG-X TO 1
016800         PERFORM 110-OVERLAY-LEG THRU 110-EXIT
016900                 UNTIL WS-LEG-X > PRIC-LEG-COUNT
017000         ADD 1 TO WS-TICK-COUNT
017100         MOVE 'PriceTick' TO EVNT-EVENT-TYPE
017200         MOVE PRIC-TICK-SEQ TO EW-TEXT-1
017300         MOVE SPACES TO EW-TEXT-2
017400         PERFORM 9800-WRITE-EVENT THRU 9800-EXIT
017500     END-IF.
017600     PERFORM 020-READ-PRICE THRU 020-EXIT.
017700 100-EXIT.
017800     EXIT.
017900
018000 110-OVERLAY-LEG.
018100     MOVE PRIC-LEG-NAME(WS-LEG-X)
018200         TO LK-PRICE-LEG-NAME(WS-LEG-X).
018300     MOVE PRIC-LEG-PRICE(WS-LEG-X)
018400         TO LK-PRICE-LEG-PRICE(WS-LEG-X).
018500     SET WS-LEG-X UP BY 1.
018600 110-EXIT.
018700     EXIT.
018800
018900 990-CLOSE-FILES.
019000     CLOSE PRICES-IN.
019100     CLOSE EVENTS-OUT.
019200 990-EXIT.
019300     EXIT.
019400
019500 9800-WRITE-EVENT.
019600*    COMMON EVENT-JOURNAL WRITER, ADAPTED INTO EVERY PROGRAM IN
019700*    THE RUN THAT NEEDS ONE.  CALLER MOVES EVNT-EVENT-TYPE AND
019800*    EW-TEXT-1/EW-TEXT-2 BEFORE PERFORMING THIS PARAGRAPH.
019900     ADD 1 TO LK-EVT-SEQ.
020000     MOVE LK-SESS-SESSION-ID TO EVNT-SESSION-ID.
020100     MOVE LK-EVT-SEQ         TO EVNT-SEQUENCE.
020200     STRING EW-TEXT-1 ' ' EW-TEXT-2 DELIMITED BY SIZE
020300             INTO EVNT-EVENT-DATA.
020400     WRITE EVNT-RECORD.
020500     IF WS-EVNTOUT-STATUS NOT = '00'
020600         DISPLAY 'PRICETIK - EVENTS-OUT WRITE ERROR - STATUS='
020700                 WS-EVNTOUT-STATUS
020800     END-IF.
020900 9800-EXIT.
021000     EXIT.
