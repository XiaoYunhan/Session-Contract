000100*****************************************************************
000200* COPYBOOK:   PARTCPY
000300* DESCRIPTION: PARTICIPANT RECORD -- ONE ENTRY PER PARTICIPANT
000400*              JOINING A SESSION.  READ FROM PARTS-IN BY
000500*              SESSMSTR IN ARRIVAL ORDER.
000600*
000700*   88-06-14  RSK  ORIGINAL LAYOUT.
000800*   92-05-19  DPT  PART-NAME MADE OPTIONAL (MAY BE SPACES).
000900*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
000910*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210,
000920*                  RFQTRADE TKT#7301) CONFIRMED THIS LAYOUT
000930*                  NEEDED NO CHANGE.  TKT#7401.
001000*****************************************************************
001100 01  PART-RECORD.
001200     05  PART-SESSION-ID          PIC X(12).
001300     05  PART-ID                  PIC X(12).
001400     05  PART-NAME                PIC X(20).
001500     05  FILLER                   PIC X(10).
