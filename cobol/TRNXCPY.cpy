000100*****************************************************************
000200* COPYBOOK:   TRNXCPY
000300* DESCRIPTION: TRANSACTION-STREAM RECORD -- TRANS-IN CARRIES
000400*              FIVE DIFFERENT TRANSACTION SHAPES (RFQ CREATE,
000500*              QUOTE PROVIDE, QUOTE ACCEPT, ORDER PLACE, ORDER
000600*              CANCEL) ON ONE PHYSICAL RECORD, TAGGED BY
000700*              TRNX-TYPE-CODE AND REDEFINED FIVE WAYS.
000800*              TRANDRVR READS THIS RECORD AND DISPATCHES ON
000900*              TRNX-TYPE-CODE TO RFQTRADE OR ORDRMTCH.
001000*
001100*   92-02-11  DPT  ORIGINAL LAYOUT, THREE RFQ SHAPES ONLY.
001200*   92-03-19  DPT  ADDED THE TWO ORDER-BOOK SHAPES WHEN THE
001300*                  MATCHING ENGINE WAS BROUGHT ONLINE.  TKT#3105.
001400*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
001410*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210,
001420*                  RFQTRADE TKT#7301) CONFIRMED THIS LAYOUT
001430*                  NEEDED NO CHANGE.  TKT#7401.
001500*****************************************************************
001600 01  TRNX-RECORD.
001700     05  TRNX-TYPE-CODE           PIC X(04).
001800         88  TRNX-RFQ-CREATE          VALUE 'RFQC'.
001900         88  TRNX-QUOTE-PROVIDE       VALUE 'QUOT'.
002000         88  TRNX-QUOTE-ACCEPT        VALUE 'ACPT'.
002100         88  TRNX-ORDER-PLACE         VALUE 'PLAC'.
002200         88  TRNX-ORDER-CANCEL        VALUE 'CANC'.
002300     05  TRNX-DETAIL              PIC X(96).
002400     05  TRNX-RFQ-CREATE-DATA REDEFINES TRNX-DETAIL.
002500         10  TRNX-RC-RFQ-ID           PIC X(12).
002600         10  TRNX-RC-SESSION-ID       PIC X(12).
002700         10  TRNX-RC-REQUESTER-ID     PIC X(12).
002800         10  TRNX-RC-LEG-FROM         PIC X(08).
002900         10  TRNX-RC-LEG-TO           PIC X(08).
003000         10  TRNX-RC-AMOUNT-FROM      PIC S9(09)V9(04).
003100         10  FILLER                   PIC X(31).
003200     05  TRNX-QUOTE-DATA REDEFINES TRNX-DETAIL.
003300         10  TRNX-QT-QUOTE-ID         PIC X(12).
003400         10  TRNX-QT-RFQ-ID           PIC X(12).
003500         10  TRNX-QT-QUOTER-ID        PIC X(12).
003600         10  TRNX-QT-RATE             PIC S9(05)V9(06).
003700         10  FILLER                   PIC X(49).
003800     05  TRNX-ACCEPT-DATA REDEFINES TRNX-DETAIL.
003900         10  TRNX-AC-RFQ-ID           PIC X(12).
004000         10  TRNX-AC-QUOTE-ID         PIC X(12).
004100         10  FILLER                   PIC X(72).
004200     05  TRNX-ORDER-PLACE-DATA REDEFINES TRNX-DETAIL.
004300         10  TRNX-OP-ORDER-ID         PIC X(12).
004400         10  TRNX-OP-SESSION-ID       PIC X(12).
004500         10  TRNX-OP-PART-ID          PIC X(12).
004600         10  TRNX-OP-ASSET            PIC X(08).
004700         10  TRNX-OP-SIDE             PIC X(04).
004800         10  TRNX-OP-ORDER-TYPE       PIC X(06).
004900         10  TRNX-OP-QUANTITY         PIC S9(09)V9(04).
005000         10  TRNX-OP-PRICE            PIC S9(07)V9(04).
005100         10  FILLER                   PIC X(18).
005200     05  TRNX-ORDER-CANCEL-DATA REDEFINES TRNX-DETAIL.
005300         10  TRNX-OC-ORDER-ID         PIC X(12).
005400         10  TRNX-OC-SESSION-ID       PIC X(12).
005500         10  FILLER                   PIC X(72).
005600     05  FILLER                   PIC X(10).
