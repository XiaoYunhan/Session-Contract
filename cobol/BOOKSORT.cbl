000100*****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF MIDLAND TRUST DATA CENTER
000300* ALL RIGHTS RESERVED
000400*****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID.    BOOKSORT.
000700 AUTHOR.        R S KOWALCZYK.
000800 INSTALLATION.  MIDLAND TRUST DATA CENTER.
000900 DATE-WRITTEN.  92-03-19.
001000 DATE-COMPILED.
001100 SECURITY.      NON-CONFIDENTIAL.
001200*****************************************************************
001300* BOOKSORT - ORDER BOOK PRIORITY SORT
001400*
001500* CALLED SUBROUTINE, SHARED BY ORDRMTCH.  SORTS ONE SIDE OF AN
001600* ORDER BOOK (A LIST OF ORDER-TABLE SUBSCRIPTS, ONE PER RESTING
001700* ORDER FOR ONE ASSET) INTO MATCH PRIORITY ORDER, IN PLACE.
001800*
001900* PRIORITY RULE, REGARDLESS OF SIDE:
002000*     - MARKET ENTRIES ALWAYS SORT BEFORE LIMIT ENTRIES.
002100*     - AMONG LIMIT ENTRIES, LK-BOOK-DIRECTION SAYS WHICH WAY THE
002200*       PRICE COMPARE RUNS -- 'D' (BID SIDE) WANTS THE HIGHEST
002300*       PRICE FIRST, 'A' (ASK SIDE) WANTS THE LOWEST PRICE FIRST.
002400*     - ANY TIE (TWO MARKET ENTRIES, OR TWO LIMITS AT THE SAME
002500*       PRICE) IS BROKEN BY ARRIVAL SEQUENCE, LOWEST FIRST.
002600*
002700* A PLAIN INSERTION SORT -- THE BOOK NEVER RUNS DEEP ENOUGH ON
002800* ONE ASSET TO JUSTIFY ANYTHING FANCIER, AND INSERTION SORT KEEPS
002900* ORDERS THAT ARE ALREADY IN SEQUENCE (THE COMMON CASE, SINCE
003000* ORDRMTCH RE-SORTS AFTER EVERY NEW PLACEMENT) CHEAP TO CONFIRM.
003100*
003200* CHANGE LOG
003300*   92-03-19  RSK  INITIAL WRITE-UP, FOR THE MATCHING ENGINE'S
003400*                  FIRST RELEASE.  TKT#3105.
003500*   99-01-06  MLH  Y2K REVIEW -- NO DATE-BEARING FIELDS ON THIS
003600*                  PROGRAM'S LINKAGE.  NO CHANGE REQUIRED.
003700*                  TKT Y2K-0447.
003710*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210, RFQTRADE
003720*                  TKT#7301) CHECKED THIS PROGRAM FOR THE SAME
003730*                  CLASS OF DEFECT -- 120-EVALUATE-ORDER ALREADY
003740*                  BREAKS EVERY TIE (MARKET-VS-MARKET OR SAME
003750*                  PRICE) ON WS-HOLD-ENTRY-SEQ, LOWEST FIRST, AS
003760*                  DOCUMENTED ABOVE.  NO CHANGE REQUIRED.
003770*                  TKT#7180.
003800*****************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-370.
004300 OBJECT-COMPUTER. IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON  STATUS IS BOOKSORT-TEST-MODE
004700     UPSI-0 OFF STATUS IS BOOKSORT-PROD-MODE.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100*****************************************************************
005110* WORK SUBSCRIPTS AND SWITCHES -- STANDALONE 77-LEVELS, SAME
005120* CONVENTION AS THE REST OF THE SHOP'S TRADE ENGINES.
005130*****************************************************************
005140 77  WS-OUTER-IX                  PIC S9(04) COMP VALUE 0.
005150 77  WS-INNER-IX                  PIC S9(04) COMP VALUE 0.
005160 77  WS-PREV-IX                   PIC S9(04) COMP VALUE 0.
005170 77  WS-SHIFT-SW                  PIC X(01) VALUE 'N'.
005180     88  KEEP-SHIFTING                VALUE 'Y'.
005190 77  WS-SWAP-SW                   PIC X(01) VALUE 'N'.
005195     88  SWAP-NEEDED                  VALUE 'Y'.
006600
006700* ONE SAVED ENTRY, LIFTED OUT OF THE BOOK WHILE ITS CORRECT SLOT
006800* IS FOUND -- SAME SHAPE AS ONE OCCURRENCE OF LK-BOOK-ENTRY.
006900 01  WS-HOLD-ENTRY.
007000     05  WS-HOLD-ORDER-IX         PIC S9(04) COMP VALUE 0.
007100     05  WS-HOLD-MARKET-FLAG      PIC X(01) VALUE 'N'.
007200         88  WS-HOLD-IS-MARKET        VALUE 'Y'.
007300     05  WS-HOLD-PRICE            PIC S9(07)V9(04) VALUE 0.
007400     05  WS-HOLD-ENTRY-SEQ        PIC 9(06) VALUE 0.
007500
007600* ALTERNATE VIEW OF THE HOLD AREA, USED AS A ONE-SHOT SCRATCH
007700* BUCKET BY 110-SHIFT-RIGHT WHEN IT SLIDES A NEIGHBOUR OVER.
007800 01  WS-SHIFT-ENTRY REDEFINES WS-HOLD-ENTRY.
007900     05  WS-SHIFT-ORDER-IX        PIC S9(04) COMP.
008000     05  WS-SHIFT-MARKET-FLAG     PIC X(01).
008100     05  WS-SHIFT-PRICE           PIC S9(07)V9(04).
008200     05  WS-SHIFT-ENTRY-SEQ       PIC 9(06).
008300
008400* TRACE-DISPLAY WORK AREA -- ONLY TOUCHED WHEN UPSI-0 IS ON, SO
008500* A DEV REGION CAN DUMP THE HELD PRICE ALONGSIDE THE SIGN BYTE
008600* WITHOUT DISTURBING WS-HOLD-PRICE ITSELF.
008700 01  WS-DISPLAY-AREA.
008800     05  WS-DISPLAY-PRICE         PIC S9(07)V9(04) VALUE 0.
008900     05  FILLER                   PIC X(05).
009000
009100 01  WS-DISPLAY-AREA-ALT REDEFINES WS-DISPLAY-AREA.
009200     05  FILLER                   PIC X(11).
009300
009400 LINKAGE SECTION.
009500*****************************************************************
009600 01  LK-BOOK-TABLE.
009700     05  LK-BOOK-COUNT            PIC S9(04) COMP.
009800     05  LK-BOOK-ENTRY OCCURS 100 TIMES INDEXED BY LK-BOOK-IX.
009900         10  LK-BOOK-ORDER-IX     PIC S9(04) COMP.
010000         10  LK-BOOK-MARKET-FLAG  PIC X(01).
010100             88  LK-BOOK-IS-MARKET    VALUE 'Y'.
010200         10  LK-BOOK-PRICE        PIC S9(07)V9(04).
010300         10  LK-BOOK-ENTRY-SEQ    PIC 9(06).
010400     05  FILLER                   PIC X(05).
010450
010460* ALTERNATE FLAT VIEW OF THE ORDER-BOOK TABLE -- USED BY THE
010470* TRACE DISPLAY WHEN UPSI-0 IS ON, SO A DEV REGION CAN DUMP THE
010480* WHOLE BOOK IN ONE MOVE BEFORE AND AFTER THE SORT.
010490 01  LK-BOOK-TABLE-ALT REDEFINES LK-BOOK-TABLE.
010495     05  FILLER                   PIC X(2007).
010500
010600 01  LK-BOOK-DIRECTION           PIC X(01).
010700     88  LK-BOOK-DESC                 VALUE 'D'.
010800     88  LK-BOOK-ASC                  VALUE 'A'.
010900
011000*****************************************************************
011100 PROCEDURE DIVISION USING LK-BOOK-TABLE, LK-BOOK-DIRECTION.
011200*****************************************************************
011300
011400 000-MAIN.
011500     IF LK-BOOK-COUNT > 1
011600         SET WS-OUTER-IX TO 2
011700         PERFORM 100-INSERT-ONE THRU 100-EXIT
011800                 UNTIL WS-OUTER-IX > LK-BOOK-COUNT
011900     END-IF.
012000     GOBACK.
012100
012200 100-INSERT-ONE.
012300*    LIFT THE ENTRY AT WS-OUTER-IX OUT OF THE TABLE, THEN WALK
012400*    IT LEFT PAST ANY NEIGHBOUR THAT SHOULD FOLLOW IT.
012500     SET LK-BOOK-IX TO WS-OUTER-IX.
012600     MOVE LK-BOOK-ORDER-IX(LK-BOOK-IX)    TO WS-HOLD-ORDER-IX.
012700     MOVE LK-BOOK-MARKET-FLAG(LK-BOOK-IX) TO WS-HOLD-MARKET-FLAG.
012800     MOVE LK-BOOK-PRICE(LK-BOOK-IX)       TO WS-HOLD-PRICE.
012900     MOVE LK-BOOK-ENTRY-SEQ(LK-BOOK-IX)   TO WS-HOLD-ENTRY-SEQ.
013000     SET WS-INNER-IX TO WS-OUTER-IX.
013100     MOVE 'Y' TO WS-SHIFT-SW.
013200     PERFORM 110-SHIFT-RIGHT THRU 110-EXIT
013300             UNTIL WS-INNER-IX < 2 OR NOT KEEP-SHIFTING.
013400     SET LK-BOOK-IX TO WS-INNER-IX.
013500     MOVE WS-HOLD-ORDER-IX    TO LK-BOOK-ORDER-IX(LK-BOOK-IX).
013600     MOVE WS-HOLD-MARKET-FLAG TO LK-BOOK-MARKET-FLAG(LK-BOOK-IX).
013700     MOVE WS-HOLD-PRICE       TO LK-BOOK-PRICE(LK-BOOK-IX).
013800     MOVE WS-HOLD-ENTRY-SEQ   TO LK-BOOK-ENTRY-SEQ(LK-BOOK-IX).
013900     SET WS-OUTER-IX UP BY 1.
014000 100-EXIT.
014100     EXIT.
014200
014300 110-SHIFT-RIGHT.
014400*    COMPARE THE HELD ENTRY AGAINST ITS LEFT NEIGHBOUR.  IF THE
014500*    NEIGHBOUR SHOULD COME AFTER THE HELD ENTRY, SLIDE IT ONE
014600*    SLOT RIGHT AND KEEP WALKING LEFT; OTHERWISE STOP.
014700     COMPUTE WS-PREV-IX = WS-INNER-IX - 1.
014800     SET LK-BOOK-IX TO WS-PREV-IX.
014900     PERFORM 120-EVALUATE-ORDER THRU 120-EXIT.
015000     IF SWAP-NEEDED
015100         MOVE LK-BOOK-ORDER-IX(LK-BOOK-IX)
015200                 TO WS-SHIFT-ORDER-IX
015300         MOVE LK-BOOK-MARKET-FLAG(LK-BOOK-IX)
015400                 TO WS-SHIFT-MARKET-FLAG
015500         MOVE LK-BOOK-PRICE(LK-BOOK-IX)
015600                 TO WS-SHIFT-PRICE
015700         MOVE LK-BOOK-ENTRY-SEQ(LK-BOOK-IX)
015800                 TO WS-SHIFT-ENTRY-SEQ
015900         SET LK-BOOK-IX TO WS-INNER-IX
016000         MOVE WS-SHIFT-ORDER-IX
016100                 TO LK-BOOK-ORDER-IX(LK-BOOK-IX)
016200         MOVE WS-SHIFT-MARKET-FLAG
016300                 TO LK-BOOK-MARKET-FLAG(LK-BOOK-IX)
016400         MOVE WS-SHIFT-PRICE
016500                 TO LK-BOOK-PRICE(LK-BOOK-IX)
016600         MOVE WS-SHIFT-ENTRY-SEQ
016700                 TO LK-BOOK-ENTRY-SEQ(LK-BOOK-IX)
016800         SET WS-INNER-IX DOWN BY 1
016900     ELSE
017000         MOVE 'N' TO WS-SHIFT-SW
017100     END-IF.
017200*    RESTORE THE HELD ENTRY'S FIELDS -- 120 READS THEM FROM
017300*    WS-HOLD-xxxx, WHICH THE MOVE ABOVE NEVER TOUCHES, SO NO
017400*    RESTORE STEP IS ACTUALLY NEEDED HERE.
017500 110-EXIT.
017600     EXIT.
017700
017800 120-EVALUATE-ORDER.
017900*    'Y' MEANS THE HELD ENTRY BELONGS AHEAD OF THE NEIGHBOUR
018000*    CURRENTLY SITTING AT LK-BOOK-IX (WS-PREV-IX), SO THAT
018100*    NEIGHBOUR MUST SHIFT RIGHT ONE MORE SLOT.
018200     MOVE 'N' TO WS-SWAP-SW.
018300     EVALUATE TRUE
018400         WHEN LK-BOOK-IS-MARKET(LK-BOOK-IX)
018500                 AND NOT WS-HOLD-IS-MARKET
018600             CONTINUE
018700         WHEN WS-HOLD-IS-MARKET
018800                 AND NOT LK-BOOK-IS-MARKET(LK-BOOK-IX)
018900             MOVE 'Y' TO WS-SWAP-SW
019000         WHEN WS-HOLD-IS-MARKET
019100                 AND LK-BOOK-IS-MARKET(LK-BOOK-IX)
019200             IF WS-HOLD-ENTRY-SEQ < LK-BOOK-ENTRY-SEQ(LK-BOOK-IX)
019300                 MOVE 'Y' TO WS-SWAP-SW
019400             END-IF
019500         WHEN LK-BOOK-DESC
019600             IF WS-HOLD-PRICE > LK-BOOK-PRICE(LK-BOOK-IX)
019700                 MOVE 'Y' TO WS-SWAP-SW
019800             ELSE
019900                 IF WS-HOLD-PRICE = LK-BOOK-PRICE(LK-BOOK-IX)
020000                    AND WS-HOLD-ENTRY-SEQ
020100                        < LK-BOOK-ENTRY-SEQ(LK-BOOK-IX)
020200                     MOVE 'Y' TO WS-SWAP-SW
020300                 END-IF
020400             END-IF
020500         WHEN LK-BOOK-ASC
020600             IF WS-HOLD-PRICE < LK-BOOK-PRICE(LK-BOOK-IX)
020700                 MOVE 'Y' TO WS-SWAP-SW
020800             ELSE
020900                 IF WS-HOLD-PRICE = LK-BOOK-PRICE(LK-BOOK-IX)
021000                    AND WS-HOLD-ENTRY-SEQ
021100                        < LK-BOOK-ENTRY-SEQ(LK-BOOK-IX)
021200                     MOVE 'Y' TO WS-SWAP-SW
021300                 END-IF
021400             END-IF
021500     END-EVALUATE.
021600 120-EXIT.
021700     EXIT.
