000100*****************************************************************
000200* COPYBOOK:   EVNTCPY
000300* DESCRIPTION: EVENT JOURNAL RECORD -- APPEND-ONLY AUDIT TRAIL.
000400*              EVERY PROGRAM IN THE RUN WRITES ONE OF THESE FOR
000500*              EACH STATE CHANGE IT MAKES, IN STRICTLY
000600*              INCREASING SEQUENCE PER SESSION.
000700*
000800*   88-06-14  RSK  ORIGINAL LAYOUT.
000900*   96-10-01  DPT  WIDENED EVNT-EVENT-DATA FROM 40 TO 80 BYTES
001000*                  -- ORDER-MATCH SUMMARIES WERE TRUNCATING.
001100*                  TKT#5820.
001200*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
001210*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210,
001220*                  RFQTRADE TKT#7301) CONFIRMED THIS LAYOUT
001230*                  NEEDED NO CHANGE.  TKT#7401.
001300*****************************************************************
001400 01  EVNT-RECORD.
001500     05  EVNT-SESSION-ID          PIC X(12).
001600     05  EVNT-SEQUENCE            PIC 9(06).
001700     05  EVNT-EVENT-TYPE          PIC X(24).
001800     05  EVNT-EVENT-DATA          PIC X(80).
001900     05  FILLER                   PIC X(10).
