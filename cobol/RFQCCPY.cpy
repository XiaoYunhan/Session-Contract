000100*****************************************************************
000200* COPYBOOK:   RFQCCPY
000300* DESCRIPTION: RFQ RECORD -- ONE ENTRY PER REQUEST FOR QUOTE
000400*              RAISED AGAINST A SESSION.  MAINTAINED IN MEMORY
000500*              BY RFQTRADE FOR THE LIFE OF THE RUN.
000600*
000700*   90-11-05  DPT  ORIGINAL LAYOUT.
000800*   93-04-22  RSK  ADDED RFQC-STATUS 88-LEVELS.
000900*   99-01-06  MLH  Y2K REVIEW -- NO CHANGE REQUIRED.  TKT Y2K-0447
000910*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210,
000920*                  RFQTRADE TKT#7301) CONFIRMED THIS LAYOUT
000930*                  NEEDED NO CHANGE.  TKT#7401.
001000*****************************************************************
001100 01  RFQC-RECORD.
001200     05  RFQC-RFQ-ID              PIC X(12).
001300     05  RFQC-SESSION-ID          PIC X(12).
001400     05  RFQC-REQUESTER-ID        PIC X(12).
001500     05  RFQC-LEG-FROM            PIC X(08).
001600     05  RFQC-LEG-TO              PIC X(08).
001700     05  RFQC-AMOUNT-FROM         PIC S9(09)V9(04).
001800     05  RFQC-STATUS              PIC X(10).
001900         88  RFQC-OPEN                VALUE 'OPEN'.
002000         88  RFQC-QUOTED              VALUE 'QUOTED'.
002100         88  RFQC-EXECUTED            VALUE 'EXECUTED'.
002200         88  RFQC-CANCELLED           VALUE 'CANCELLED'.
002300         88  RFQC-EXPIRED             VALUE 'EXPIRED'.
002400     05  FILLER                   PIC X(20).
