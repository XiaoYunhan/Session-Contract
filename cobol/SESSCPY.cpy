000100*****************************************************************
000200* COPYBOOK:   SESSCPY
000300* DESCRIPTION: SESSION RECORD -- ONE ENTRY PER TRADING SESSION.
000400*              BUILT BY SESSMSTR FROM SESSION-IN, CARRIED
000500*              FORWARD THROUGH THE RUN AND RE-READ BY SETLRUN
000600*              AT SETTLEMENT TIME.
000700*
000800*   88-06-14  RSK  ORIGINAL LAYOUT.
000900*   91-02-27  RSK  ADDED SESS-STATUS 88-LEVELS (CREATED/ACTIVE/
001000*                  SETTLED/CANCELLED) PER SESSION LIFECYCLE.
001100*   94-08-09  DPT  WIDENED SESS-LEG-TABLE FROM 6 TO 8 OCCURS.
001200*                  REQUEST TKT#4471.
001300*   99-01-06  MLH  Y2K REVIEW -- NO DATE-BEARING FIELDS ON THIS
001400*                  RECORD.  NO CHANGE REQUIRED.  TKT Y2K-0447.
001410*   03-09-02  CNW  AUDIT SWEEP (SEE SESSMSTR TKT#7210, RFQTRADE
001420*                  TKT#7301) CONFIRMED THIS LAYOUT NEEDED NO
001430*                  CHANGE.  TKT#7401.
001500*****************************************************************
001600 01  SESS-RECORD.
001700     05  SESS-SESSION-ID          PIC X(12).
001800     05  SESS-STATUS              PIC X(10).
001900         88  SESS-CREATED             VALUE 'CREATED'.
002000         88  SESS-ACTIVE              VALUE 'ACTIVE'.
002100         88  SESS-SETTLED             VALUE 'SETTLED'.
002200         88  SESS-CANCELLED           VALUE 'CANCELLED'.
002300     05  SESS-LEG-COUNT           PIC 9(02).
002400     05  SESS-LEG-TABLE           OCCURS 8 TIMES
002500                                  INDEXED BY SESS-LEG-X.
002600         10  SESS-LEG-NAME        PIC X(08).
002700         10  SESS-LEG-QTY         PIC S9(09)V9(04).
002800     05  FILLER                   PIC X(20).
